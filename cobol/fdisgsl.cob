000100*
000200* FD for the Group/Student roster link file.
000300*
000400 fd  Group-Student-File.
000500 copy "wsisgsl.cob".
