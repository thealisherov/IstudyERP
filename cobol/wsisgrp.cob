000100*******************************************
000200*                                          *
000300* Record Definition For Group Master      *
000400*           File                          *
000500*    Uses Grp-Group-No as key             *
000600*******************************************
000700*  File size 78 bytes.
000800*
000900* 29/10/25 vbc - Created (was wspypay.cob - keyed rate record).
001000* 05/12/25 vbc - Added Grp-Student-Count for roster-size cache.
001100*
001200 01  IS-Group-Record.
001300     03  Grp-Group-No             pic 9(9)    comp.
001400     03  Grp-Name                 pic x(50).
001500     03  Grp-Owner-Ids.
001600         05  Grp-Teacher-No       pic 9(9)    comp.
001700         05  Grp-Branch-No        pic 9(9)    comp.
001800     03  Grp-Owner-Ids-Tbl redefines Grp-Owner-Ids.
001900         05  Grp-Owner-Id-Entry   pic 9(9)    comp    occurs 2.
002000     03  Grp-Price                pic s9(8)v99  comp-3.
002100     03  Grp-Deleted              pic x.
002200         88  Grp-Is-Deleted           value "Y".
002300         88  Grp-Is-Active            value "N".
002400     03  Grp-Student-Count        pic 9(5)    comp-3.
002500     03  filler                   pic x(10).
