000100*******************************************
000200*                                          *
000300* Calling-Data Linkage Block              *
000400*    Passed by the branch driver to every *
000500*    IS1nn/IS2nn/IS3nn/IS4nn/IS5nn module  *
000600*    so each knows who/where it is being  *
000700*    run for without its own screen I/O.  *
000800*******************************************
000900*
001000* 28/10/25 vbc - Created for the iStudy port (was wscall.cob, payroll).
001100* 02/12/25 vbc - Added IS-Calling-Super-Admin switch.
001200*
001300 01  IS-Calling-Data.
001400     03  IS-Calling-Branch-Id     pic 9(9)    comp.
001500     03  IS-Calling-User-Id       pic 9(9)    comp.
001600     03  IS-Calling-Super-Admin   pic x.
001700         88  IS-Super-Admin-Run       value "Y".
001800         88  IS-Branch-Scoped-Run     value "N".
001900     03  filler                   pic x(15).
