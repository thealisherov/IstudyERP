000100*
000200* FD for the Payment ledger file.
000300*
000400 fd  Payment-File.
000500 copy "wsispay.cob".
