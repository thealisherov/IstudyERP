000100*
000200* Select clause for the IS Param1 system-settings file.
000300*    One record only, held at RRN = 1 - relative so the install's
000400*    settings can be rewritten in place without a key file.
000500*
000600     select   Param1-File    assign       Param1-File-Name
000700                              organization relative
000800                              access mode  random
000900                              relative key Prm-RRN
001000                              status       Prm-Status.
