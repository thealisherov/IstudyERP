000100*******************************************
000200*                                          *
000300* Record Definition For Payment Ledger    *
000400*           File                          *
000500*    Uses Pay-Payment-No as key           *
000600*    Append-only - never rewritten        *
000700*******************************************
000800*  File size 81 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 29/10/25 vbc - Created (was wspychk.cob, check/payment ledger line).
001300* 02/02/26 vbc - Added Pay-Created-Date breakdown redefines for reports.
001400*
001500 01  IS-Payment-Record.
001600     03  Pay-Payment-No           pic 9(9)    comp.
001700     03  Pay-Student-No           pic 9(9)    comp.
001800     03  Pay-Group-No             pic 9(9)    comp.
001900     03  Pay-Branch-No            pic 9(9)    comp.
002000     03  Pay-Amount               pic s9(8)v99  comp-3.
002100     03  Pay-Category             pic x(10).
002200     03  Pay-Status               pic x(10).
002300         88  Pay-Is-Completed         value "COMPLETED".
002400     03  Pay-Year                 pic 9(4)    comp.
002500     03  Pay-Month                pic 99      comp.
002600     03  Pay-Created-Date         pic 9(8).
002700     03  Pay-Created-Date-Parts redefines Pay-Created-Date.
002800         05  Pay-Created-CC       pic 99.
002900         05  Pay-Created-YY       pic 99.
003000         05  Pay-Created-MM       pic 99.
003100         05  Pay-Created-DD       pic 99.
003200     03  filler                   pic x(13).
