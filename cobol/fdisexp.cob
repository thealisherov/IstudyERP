000100*
000200* FD for the branch Expense ledger file.
000300*
000400 fd  Expense-File.
000500 copy "wsisexp.cob".
