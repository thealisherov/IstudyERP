000100*
000300*
000400     select   Tsp-File       assign       Tsp-File-Name
000500                              organization sequential
000600                              status       Tsp-Status.
