000100*******************************************
000200*                                          *
000300* End-Of-Job / Final-Record Flag Block    *
000400*    Set by the last perform of a control *
000500*    break so the calling driver knows    *
000600*    the run completed clean.             *
000700*******************************************
000800*
000900* 28/10/25 vbc - Created for the iStudy port (was wsfinal.cob, payroll).
001000*
001100 01  IS-Final-Data.
001200     03  IS-End-Of-Job            pic x       value "N".
001300         88  IS-Job-Complete          value "Y".
001400     03  IS-Term-Code              pic 9       value zero.
001500     03  filler                   pic x(10).
