000100*******************************************
000200*                                          *
000300* Shared Environment Division Boilerplate *
000400*    Copied into every IS program so the  *
000500*    Source/Object-Computer paragraphs    *
000600*    only need maintaining in one place.  *
000700*                                          *
000800*******************************************
000900*
001000* 27/10/25 vbc - Created, lifted out of py000 for the iStudy port.
001100* 19/11/25 vbc - Added Object-Computer memory size remark.
001200*
001300 configuration            section.
001400 source-computer.         is-education-centre.
001500 object-computer.         is-education-centre.
001600*                         memory size clause deliberately omitted -
001700*                         GnuCOBOL defaults are adequate for this suite.
