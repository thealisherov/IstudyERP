000100*******************************************
000200*                                          *
000300* Record Definition For IS Param1 File    *
000400*    Uses RRN = 1                         *
000500*    System-wide display/print settings,  *
000600*    one record for the whole install.    *
000700*******************************************
000800*  File size 256 bytes padded to 320 by filler.
000900*
001000* 30/10/25 vbc - Created (was wspyparam1.cob, payroll params).
001100* 14/11/25 vbc - Trimmed to iStudy needs - no payroll tax blocks.
001200* 03/01/26 vbc - Added IS-PR1-Currency-Sign, was missing.
001300* 10/01/26 vbc - Added last-number counters for the 4 ledgers,
001400*                same habit as payroll's PY-PR2-Last-Check-No -
001500*                needed once IS100/IS300/IS400 post their own
001600*                ledger rows instead of just reporting on them.
001700*
001800 01  IS-Param1-Record.
001900     03  IS-PR1-Co-Name           pic x(60).
002000     03  IS-PR1-Co-Address-1      pic x(32).
002100     03  IS-PR1-Co-Address-2      pic x(32).
002200     03  IS-PR1-Date-Format       pic 9.
002300         88  IS-PR1-Date-Is-UK        value 1.
002400         88  IS-PR1-Date-Is-USA       value 2.
002500         88  IS-PR1-Date-Is-Intl      value 3.
002600     03  IS-PR1-Currency-Sign      pic x      value "$".
002700     03  IS-PR1-Page-Lines-P       pic 99     value 60.
002800     03  IS-PR1-Page-Lines-L       pic 99     value 60.
002900     03  IS-PR1-Page-Width-L       pic 999    value 132.
003000     03  IS-PR1-Print-Spool-Name   pic x(48).
003100     03  IS-PR1-Year               pic 9(4)   comp.
003200     03  IS-PR1-Month              pic 99     comp.
003300     03  IS-PR1-Hard-Delete        pic x      value "N".
003400     03  IS-PR1-Last-Payment-No    pic 9(9)   comp.
003500     03  IS-PR1-Last-Expense-No    pic 9(9)   comp.
003600     03  IS-PR1-Last-Tsp-No        pic 9(9)   comp.
003700     03  IS-PR1-Last-Att-No        pic 9(9)   comp.
003800     03  filler                   pic x(84).
