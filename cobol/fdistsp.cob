000100*
000300*
000400 fd  Tsp-File.
000500 copy "wsistsp.cob".
