000100*
000200* Select clause for the Payment ledger file - append-only.
000300*
000400     select   Payment-File   assign       Payment-File-Name
000500                              organization sequential
000600                              status       Pay-Status-Cd.
