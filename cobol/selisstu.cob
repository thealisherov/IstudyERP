000100*
000200* Select clause for the Student master file.
000300*
000400     select   Student-File   assign       Student-File-Name
000500                              organization line sequential
000600                              status       Stu-Status.
