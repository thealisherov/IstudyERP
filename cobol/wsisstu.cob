000100*******************************************
000200*                                          *
000300* Record Definition For Student Master    *
000400*           File                          *
000500*    Uses Stu-Student-No as key           *
000600*******************************************
000700*  File size 113 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 29/10/25 vbc - Created (was wspyact.cob/wspyemp.cob name fields).
001200* 11/11/25 vbc - Phone fields widened to match parent phone.
001300*
001400 01  IS-Student-Record.
001500     03  Stu-Student-No           pic 9(9)    comp.
001600     03  Stu-First-Name           pic x(30).
001700     03  Stu-Last-Name            pic x(30).
001800     03  Stu-Phones.
001900         05  Stu-Phone            pic x(20).
002000         05  Stu-Parent-Phone     pic x(20).
002100     03  Stu-Phones-Tbl  redefines Stu-Phones.
002200         05  Stu-Phone-Entry      pic x(20)   occurs 2.
002300     03  Stu-Branch-No            pic 9(9)    comp.
002400     03  Stu-Deleted              pic x.
002500         88  Stu-Is-Deleted           value "Y".
002600         88  Stu-Is-Active            value "N".
002700     03  filler                   pic x(8).
