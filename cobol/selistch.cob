000100*
000300*
000400     select   Teacher-File   assign       Teacher-File-Name
000500                              organization line sequential
000600                              status       Tch-Status.
