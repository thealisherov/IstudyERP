000100*******************************************
000200*                                          *
000300* Record Definition For Group/Student     *
000400*        Roster Link File                 *
000500*    Uses (Gsl-Group-No,Gsl-Student-No)   *
000600*        as composite key                 *
000700*******************************************
000800*  File size 18 bytes.
000900*
001000* 29/10/25 vbc - Created (was wspyact.cob, tiny keyed record).
001100*
001200 01  IS-Group-Student-Link-Record.
001300     03  Gsl-Group-No             pic 9(9)    comp.
001400     03  Gsl-Student-No           pic 9(9)    comp.
001500     03  filler                   pic x(2).
