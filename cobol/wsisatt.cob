000100*******************************************
000200*                                          *
000300* Record Definition For Attendance        *
000400*           File                          *
000500*    Uses (Att-Student-No,Att-Group-No,   *
000600*          Att-Date) as composite key     *
000700*    Master file, updated in place        *
000800*******************************************
000900*  File size 128 bytes.
001000*
001100* 29/10/25 vbc - Created (was wspyhrs.cob, pay transaction record).
001200* 08/01/26 vbc - Att-Status widened to x(7) for "PRESENT"/"ABSENT".
001300* 09/01/26 vbc - Batch header split out to wsisatb.cob, not part
001400*                of this file's record.
001500*
001600 01  IS-Attendance-Record.
001700     03  Att-Att-No               pic 9(9)    comp.
001800     03  Att-Student-No           pic 9(9)    comp.
001900     03  Att-Group-No             pic 9(9)    comp.
002000     03  Att-Branch-No            pic 9(9)    comp.
002100     03  Att-Date                 pic 9(8).
002200     03  Att-Date-Parts  redefines Att-Date.
002300         05  Att-Date-CC          pic 99.
002400         05  Att-Date-YY          pic 99.
002500         05  Att-Date-MM          pic 99.
002600         05  Att-Date-DD          pic 99.
002700     03  Att-Status               pic x(7).
002800         88  Att-Is-Present           value "PRESENT".
002900         88  Att-Is-Absent            value "ABSENT".
003000     03  Att-Note                 pic x(100).
003100     03  filler                   pic x(5).
