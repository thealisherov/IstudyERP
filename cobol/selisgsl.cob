000100*
000200* Select clause for the Group/Student roster link file.
000300*
000400     select   Group-Student-File assign   Group-Student-File-Name
000500                              organization line sequential
000600                              status       Gsl-Status.
