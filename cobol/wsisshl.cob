000100*
000200* IS-Salary-History-Line - the per-(year,month) work item built by
000300* IS100's aa090/aa095 when listing a teacher's multi-month salary
000400* history.  Not a file record - a Working-Storage table entry -
000500* kept in its own small copybook since two paragraphs in IS100
000600* need the same shape (the build step and the desc-sort step).
000700*
000800* 22/12/25 vbc - Split out of wsistsp.cob so the TSP FD stays clean.
000900*
001000 01  IS-Salary-History-Line.
001100     03  Shl-Year                 pic 9(4)    comp.
001200     03  Shl-Month                pic 99      comp.
001300     03  Shl-Total-Salary         pic s9(8)v99  comp-3.
001400     03  Shl-Already-Paid         pic s9(8)v99  comp-3.
001500     03  Shl-Posting-Count        pic 9(5)    comp-3.
001600     03  Shl-Last-Posting-Date    pic 9(8).
001700     03  filler                   pic x(6).
