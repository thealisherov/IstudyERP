000100*
000200* Select clause for the Attendance master file.
000300*    RELATIVE organization so a mark can be re-posted in place -
000400*    see business rule on (student,group,date) uniqueness, which
000500*    this file has no native key to enforce.
000600*
000700     select   Attendance-File assign      Attendance-File-Name
000800                              organization relative
000900                              access mode  dynamic
001000                              relative key Att-RRN
001100                              status       Att-Status-Cd.
