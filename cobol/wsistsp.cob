000100*******************************************
000200*                                          *
000300* Record Definition For Teacher Salary    *
000400*       Payment Ledger File               *
000500*    Uses Tsp-Tsp-No as key               *
000600*    Append-only - covers both normal     *
000700*    disbursements and manual "subtract   *
000800*    from salary" adjustments             *
000900*******************************************
001000*  File size 138 bytes.
001100*
001200* 29/10/25 vbc - Created (was wspyhis.cob, employee pay history).
001300* 20/12/25 vbc - Dropped QTD/YTD blocks, iStudy has no tax ledger.
001400*
001500 01  IS-Teacher-Salary-Payment-Record.
001600     03  Tsp-Tsp-No               pic 9(9)    comp.
001700     03  Tsp-Teacher-No           pic 9(9)    comp.
001800     03  Tsp-Branch-No            pic 9(9)    comp.
001900     03  Tsp-Year                 pic 9(4)    comp.
002000     03  Tsp-Month                pic 99      comp.
002100     03  Tsp-Amount               pic s9(8)v99  comp-3.
002200     03  Tsp-Description          pic x(100).
002300     03  Tsp-Created-Date         pic 9(8).
002400     03  Tsp-Created-Date-Parts redefines Tsp-Created-Date.
002500         05  Tsp-Created-CC       pic 99.
002600         05  Tsp-Created-YY       pic 99.
002700         05  Tsp-Created-MM       pic 99.
002800         05  Tsp-Created-DD       pic 99.
002900     03  filler                   pic x(3).
