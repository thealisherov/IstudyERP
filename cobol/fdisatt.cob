000100*
000200* FD for the Attendance master file.
000300*
000400 fd  Attendance-File.
000500 copy "wsisatt.cob".
