000100*
000300*
000400 fd  Teacher-File.
000500 copy "wsistch.cob".
