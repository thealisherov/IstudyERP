000100*
000200* FD for the Group master file.
000300*
000400 fd  Group-File.
000500 copy "wsisgrp.cob".
