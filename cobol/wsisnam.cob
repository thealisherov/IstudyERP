000100*
000200* iStudy batch engine - file name catalogue.
000300*    One entry per ledger/master used across IS100-IS500.
000400*    Kept as a single table, same habit as payroll's wsnames.cob,
000500*    so a path change only ever touches this one copybook.
000600*
000700* 28/10/25 vbc - Created for the iStudy port (was wsnames.cob, payroll).
000800* 06/12/25 vbc - Added IS-File-44/45 for the param & print spool entries.
000900*
001000 01  File-Defs.
001100     02  file-defs-a.
001200         03  file-01          pic x(64)   value "student.dat".
001300         03  file-02          pic x(64)   value "group.dat".
001400         03  file-03          pic x(64)   value "groupstu.dat".
001500         03  file-04          pic x(64)   value "teacher.dat".
001600         03  file-05          pic x(64)   value "payment.dat".
001700         03  file-06          pic x(64)   value "expense.dat".
001800         03  file-07          pic x(64)   value "tchsalpy.dat".
001900         03  file-08          pic x(64)   value "attend.dat".
002000         03  file-09          pic x(64)   value "isparam1.dat".
002100         03  file-10          pic x(64)   value "isprint.dat".
002200     02  filler         redefines file-defs-a.
002300         03  System-File-Names    pic x(64) occurs 10.
002400     02  File-Defs-Count          binary-short value 10.
002500     02  File-Defs-OS-Delimiter   pic x.
