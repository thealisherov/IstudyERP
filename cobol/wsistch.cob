000100*******************************************
000200*                                          *
000300* Record Definition For Teacher Master    *
000400*           File                          *
000500*    Uses Tch-Teacher-No as key           *
000600*******************************************
000700*  File size 131 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 29/10/25 vbc - Created (was wspyemp.cob, employee master).
001200* 10/11/25 vbc - Added Tch-Salary-Type 88-levels.
001300* 28/11/25 vbc - Pct field widened to s9(3)v99 to allow a full 100.00.
001400*
001500 01  IS-Teacher-Record.
001600     03  Tch-Teacher-No           pic 9(9)    comp.
001700     03  Tch-First-Name           pic x(30).
001800     03  Tch-Last-Name            pic x(30).
001900     03  Tch-Branch-No            pic 9(9)    comp.
002000     03  Tch-Base-Salary          pic s9(8)v99  comp-3.
002100     03  Tch-Payment-Pct          pic s9(3)v99  comp-3.
002200     03  Tch-Salary-Type          pic x(10).
002300         88  Tch-Is-Fixed             value "FIXED".
002400         88  Tch-Is-Percentage        value "PERCENTAGE".
002500         88  Tch-Is-Mixed             value "MIXED".
002600     03  Tch-Deleted              pic x.
002700         88  Tch-Is-Deleted           value "Y".
002800         88  Tch-Is-Active            value "N".
002900     03  filler                   pic x(5).
