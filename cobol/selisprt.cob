000100*
000200* Select clause for the spooled report print file, shared by all
000300*    of the IS1xx/IS4xx reporting programs.  Line width set from
000400*    IS-PR1-Page-Width-L at SOJ (132 normally, 80 on a dumb tty).
000500*
000600     select   Print-File     assign       Print-File-Name
000700                              organization line sequential
000800                              status       Prt-Status.
