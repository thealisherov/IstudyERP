000100*******************************************
000200*                                          *
000300* Record Definition For Branch Expense    *
000400*        Ledger File                      *
000500*    Uses Exp-Expense-No as key           *
000600*    Append-only - never rewritten        *
000700*******************************************
000800*  File size 145 bytes.
000900*
001000* 29/10/25 vbc - Created (was wspyded.cob, system deduction record).
001100* 15/11/25 vbc - Category widened to x(20) to match iStudy values.
001200*
001300 01  IS-Expense-Record.
001400     03  Exp-Expense-No           pic 9(9)    comp.
001500     03  Exp-Description          pic x(100).
001600     03  Exp-Amount               pic s9(8)v99  comp-3.
001700     03  Exp-Category             pic x(20).
001800     03  Exp-Branch-No            pic 9(9)    comp.
001900     03  Exp-Created-Date         pic 9(8).
002000     03  Exp-Created-Date-Parts redefines Exp-Created-Date.
002100         05  Exp-Created-CC       pic 99.
002200         05  Exp-Created-YY       pic 99.
002300         05  Exp-Created-MM       pic 99.
002400         05  Exp-Created-DD       pic 99.
002500     03  filler                   pic x(4).
