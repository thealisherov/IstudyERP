000100*
000200* Select clause for the branch Expense ledger file - append-only.
000300*
000400     select   Expense-File   assign       Expense-File-Name
000500                              organization sequential
000600                              status       Exp-Status.
