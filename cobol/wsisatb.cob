000100*
000200* IS-Attendance-Batch-Hdr is the control-total record built while
000300*    IS400 posts one group/date batch of marks (dd050) - not itself
000400*    a file, kept here as its own working-storage item since it is
000500*    no longer copied into the Attendance-File FD (see wsisatt.cob).
000600*
000700* 09/01/26 vbc - Split out of wsisatt.cob so fdisatt.cob's FD copy
000800*                carries only the true file record.
000900*
001000 01  IS-Attendance-Batch-Hdr.
001100     03  Atb-Group-No             pic 9(9)    comp.
001200     03  Atb-Date                 pic 9(8).
001300     03  Atb-Present-Count        pic 9(5)    comp-3.
001400     03  Atb-Absent-Count         pic 9(5)    comp-3.
001500     03  filler                   pic x(6).
