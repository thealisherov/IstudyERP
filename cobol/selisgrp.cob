000100*
000200* Select clause for the Group master file.
000300*
000400     select   Group-File     assign       Group-File-Name
000500                              organization line sequential
000600                              status       Grp-Status.
