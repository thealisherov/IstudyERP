000100*
000200* FD for the Student master file.
000300*
000400 fd  Student-File.
000500 copy "wsisstu.cob".
