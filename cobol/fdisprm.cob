000100*
000200* FD for the IS Param1 system-settings file.
000300*
000400 fd  Param1-File.
000500 copy "wsisprm.cob".
