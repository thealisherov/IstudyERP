000100*****************************************************************
000200*                                                               *
000300*          TEACHER SALARY CALCULATION, POSTING & HISTORY        *
000400*                                                               *
000500*****************************************************************
000600 identification          division.
000700 program-id.              IS100.
000800 author.                  J R STAVELEY.
000900 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
001000 date-written.            11/04/1988.
001100 date-compiled.
001200 security.                CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400* Remarks.  Computes a teacher's monthly salary from either a
001500*           fixed base amount, a percentage of the student
001700*           a mix of both; also posts salary-payment ledger rows
001800*           and rebuilds a teacher's multi-month salary history.
001900*           Driven either by the nightly branch batch run or by
002000*           an online posting request - see IS100-Request below.
002100*
002200* Called modules.   None.
002300*
002400* Files used.
002500*           TEACHER-FILE      Teacher master.
002600*           GROUP-FILE        Group master.
002700*           GROUP-STUDENT-FILE  Roster (group,student) link.
002800*           PAYMENT-FILE      Student payment ledger.
002900*           TSP-FILE          Teacher salary payment ledger.
003000*           PARAM1-FILE       System-wide run parameters.
003100*           PRINT-FILE        Salary register report (RW).
003200*
003300* Error messages used.
003400*           IS001 - IS004.
003500*
003600*-----------------------------------------------------------------
003700* Change log.
003800*-----------------------------------------------------------------
003900* 11/04/1988 jrs  Created.
004000* 02/09/1988 jrs  Added mixed salary-type branch.
004100* 19/01/1990 jrs  Corrected rounding on percentage component.
004200* 07/06/1991 dmh  Added branch roll-up loop (was single teacher only).
004300* 23/03/1993 dmh  Salary history paragraphs added for req A401.
004400* 14/11/1994 ptw  Remaining-amount floor corrected - could go negative.
004500* 30/08/1995 ptw  Param1 file read moved earlier, page width now driven
004600*                 from it rather than a hard-coded 132.
004700* 21/02/1997 mfk  Posting function added (req B117) - online screen
004800*                 now calls this module to append TSP-FILE rows.
004900* 09/11/1998 mfk  Y2K: IS-PR1-Year/TSP-Year widened to 4 digits
005000*                 throughout; salary-history sort key re-checked for
005100*                 century rollover, no change needed.
005200* 04/05/1999 mfk  Y2K: confirmed CCYYMMDD date fields unaffected by
005300*                 rollover, test pack re-run clean.
005400* 17/08/2001 rjp  Already-paid summation re-scanned TSP-FILE from
005500*                 start of file each time - left as is, volumes low.
005600* 02/12/2003 rjp  Branch filter added to roll-up for super-admin vs
005700*                 branch-scoped runs (req C203).
005800* 28/07/2006 svk  Salary history table widened to 24 entries.
005900* 11/03/2010 svk  Minor - tidied report column spacing.
006000* 19/09/2014 gkn  Added defensive default branch for unknown salary
006100*                 type (req E091) - behaves as FIXED.
006200* 30/10/2025 vbc  Re-pointed file assigns at wsisnam.cob catalogue
006300*                 for the iStudy port (was payroll check register).
006400* 10/01/2026 vbc  Posting now uses IS-PR1-Last-Tsp-No for the next
006500*                 TSP-ID instead of a scratch counter; dropped the
006600*                 unused student-name lookup - not a report column.
006700* 02/02/2026 vbc  History rebuild (fn H) was re-running aa040/aa050
006800*                 against a blank Teacher-File buffer - added
006900*                 aa091 to load the requested teacher's own record
007000*                 first.  Req B204.
007100* 02/02/2026 vbc  Added fn T - calc for one named teacher without
007200*                 printing the whole branch.  Req B204.
007300*-----------------------------------------------------------------
007400*
007500 environment              division.
007600 configuration            section.
007700 copy "envdiv.cob".
007800 special-names.
007900     c01 is top-of-form
008000     class is100-numeric-class is "0" thru "9"
008100     upsi-0 on  status is is100-Branch-Run
008200            off status is is100-System-Run.
008300*
008400 input-output             section.
008500 file-control.
008600 copy "selistch.cob".
008700 copy "selisgrp.cob".
008800 copy "selisgsl.cob".
008900 copy "selispay.cob".
009000 copy "selistsp.cob".
009100 copy "selisprm.cob".
009200 copy "selisprt.cob".
009300*
009400 data                     division.
009500 file                     section.
009600 copy "fdistch.cob".
009700 copy "fdisgrp.cob".
009800 copy "fdisgsl.cob".
009900 copy "fdispay.cob".
010000 copy "fdistsp.cob".
010100 copy "fdisprm.cob".
010200 fd  Print-File
010300     reports are IS-Salary-Register.
010400*
010500 working-storage          section.
010600*-----------------------
010700 77  IS100-Prog-Name          pic x(20)   value "IS100 (1.4.11)".
010800*
010900 01  WS-File-Names.
011000     03  Teacher-File-Name        pic x(64).
011100     03  Group-File-Name          pic x(64).
011200     03  Group-Student-File-Name  pic x(64).
011300     03  Payment-File-Name        pic x(64).
011400     03  Tsp-File-Name            pic x(64).
011500     03  Param1-File-Name         pic x(64).
011600     03  Print-File-Name          pic x(64).
011700     03  filler                   pic x(04).
011800*
011900 01  WS-File-Status.
012000     03  Tch-Status               pic xx.
012100     03  Grp-Status               pic xx.
012200     03  Gsl-Status               pic xx.
012300     03  Pay-Status-Cd            pic xx.
012400     03  Tsp-Status               pic xx.
012500     03  Prm-Status               pic xx.
012600     03  Prt-Status               pic xx.
012700     03  filler                   pic x(04).
012800*
012900 01  WS-Switches.
013000     03  WS-Reply                 pic x.
013100     03  WS-Eof-Teacher           pic x       value "N".
013200         88  Teacher-Eof              value "Y".
013300     03  WS-Eof-Group             pic x       value "N".
013400         88  Group-Eof                value "Y".
013500     03  WS-Eof-Gsl               pic x       value "N".
013600         88  Gsl-Eof                  value "Y".
013700     03  WS-Eof-Payment           pic x       value "N".
013800         88  Payment-Eof              value "Y".
013900     03  WS-Eof-Tsp               pic x       value "N".
014000         88  Tsp-Eof                  value "Y".
014100     03  WS-Skip-Teacher          pic x       value "N".
014200         88  Skip-This-Teacher        value "Y".
014300     03  filler                   pic x(04).
014400*
014500 01  WS-Counters.
014600     03  WS-Rec-Cnt               pic 9(5)    comp-3.
014700     03  WS-Page-Lines            pic 999     comp    value 56.
014800     03  WS-History-Idx           pic 9(3)    comp.
014900     03  WS-History-Cnt           pic 9(3)    comp    value zero.
015000     03  WS-Hist-Idx              pic 9(3)    comp.
015100     03  WS-Swap-Idx              pic 9(3)    comp.
015200     03  WS-Tsp-No-Hold           pic 9(9)    comp.
015300     03  filler                   pic x(04).
015400*
015500 01  Prm-RRN                      pic 9(4)    comp    value 1.
015600*
015700 01  WS-Run-Date.
015800     03  WS-Run-CCYY              pic 9(4).
015900     03  WS-Run-MM                pic 99.
016000     03  WS-Run-DD                pic 99.
016100 01  WS-Run-Date9   redefines WS-Run-Date
016200                                  pic 9(8).
016300*
016400 01  WS-Period-For-Print.
016500     03  WS-Period-For-Print-Y    pic 9(4).
016600     03  WS-Period-For-Print-M    pic 99.
016700 01  WS-Period-For-Print9  redefines WS-Period-For-Print
016800                                  pic 9(6).
016900*
017000 01  WS-Req-Period.
017100     03  WS-Req-Period-Y          pic 9(4).
017200     03  WS-Req-Period-M          pic 99.
017300 01  WS-Req-Period9  redefines WS-Req-Period
017400                                  pic 9(6).
017500*
017600 01  WS-Group-Accum.
017700     03  WS-Grp-Paid-Amt          pic s9(8)v99  comp-3.
017800     03  filler                   pic x(04).
017900*
018000 01  WS-Salary-Calc-Result.
018100     03  Scr-Teacher-Id               pic 9(9)      comp.
018200     03  Scr-Branch-Id                pic 9(9)      comp.
018300     03  Scr-Year                    pic 9(4)      comp.
018400     03  Scr-Month                   pic 99        comp.
018500     03  Scr-Base-Salary             pic s9(8)v99  comp-3.
018600     03  Scr-Payment-Based-Salary    pic s9(8)v99  comp-3.
018700     03  Scr-Total-Salary            pic s9(8)v99  comp-3.
018800     03  Scr-Total-Student-Payments  pic s9(8)v99  comp-3.
018900     03  Scr-Total-Paid-Students     pic 9(5)      comp-3.
019000     03  Scr-Already-Paid            pic s9(8)v99  comp-3.
019100     03  Scr-Remaining-Amount        pic s9(8)v99  comp-3.
019200     03  filler                       pic x(20).
019300*
019400* IS-Salary-History-Line - transient scratch record used while a
019500*    history period is being recomputed, before it is filed into
019600*    the indexed table below (shape kept identical to the table's
019700*    entries on purpose - see wsisshl.cob banner).
019800*
019900 copy "wsisshl.cob".
020000*
020100 01  WS-Salary-History-Table.
020200     03  WS-History-Line occurs 24 times indexed by WS-Tbl-Idx.
020300         05  Hst-Year                pic 9(4)      comp.
020400         05  Hst-Month               pic 99        comp.
020500         05  Hst-Total-Salary        pic s9(8)v99  comp-3.
020600         05  Hst-Already-Paid        pic s9(8)v99  comp-3.
020700         05  Hst-Posting-Count       pic 9(5)      comp-3.
020800         05  Hst-Last-Posting-Date   pic 9(8).
020900         05  filler                  pic x(6).
021000*
021100 01  Error-Messages.
021200     03  IS001   pic x(40) value "IS001 Teacher File not found - aborting".
021300     03  IS002   pic x(40) value "IS002 Param1 record not found, aborting".
021400     03  IS003   pic x(40) value "IS003 Posting rejected - amount not > 0".
021500     03  IS004   pic x(40) value "IS004 Unknown function code on request ".
021600     03  IS005   pic x(40) value "IS005 Posting rejected - period not supplied".
021700*
021800 01  Error-Code                  pic 999.
021900*
022000 linkage                  section.
022100************************
022200 copy "wsiscall.cob".
022300 copy "wsisfinal.cob".
022400 copy "wsisnam.cob".
022500*
022600 01  IS100-Request.
022700     03  IS100-Req-Function       pic x.
022800         88  IS100-Calc-Branch        value "B".
022900         88  IS100-Calc-Teacher       value "T".
023000         88  IS100-Post-Payment       value "P".
023100         88  IS100-Build-History      value "H".
023200     03  IS100-Req-Teacher-Id      pic 9(9)      comp.
023300     03  IS100-Req-Branch-Id       pic 9(9)      comp.
023400     03  IS100-Req-Year            pic 9(4)      comp.
023500     03  IS100-Req-Month           pic 99        comp.
023600     03  IS100-Req-Tsp-Amount      pic s9(8)v99  comp-3.
023700     03  IS100-Req-Tsp-Desc        pic x(100).
023800     03  filler                    pic x(10).
023900*
024000 01  IS100-Response.
024100     03  IS100-Resp-Return-Code    pic 99.
024200         88  IS100-Resp-OK             value zero.
024300         88  IS100-Resp-Rejected       value 8.
024400     03  IS100-Resp-History-Count  pic 9(3)      comp.
024500     03  filler                    pic x(20).
024600*
024700 report section.
024800***************
024900 RD  IS-Salary-Register
025000     control      final
025100     page limit   WS-Page-Lines
025200     heading      1
025300     first detail 5
025400     last  detail WS-Page-Lines.
025500*
025600 01  IS-Salary-Head    type page heading.
025700     03  line 1.
025800         05  col   1    pic x(20)  source IS100-Prog-Name.
025900         05  col  60    pic x(22)  value "iStudy Education Centre".
026000         05  col 120    pic x(5)   value "Page ".
026100         05  col 125    pic zz9    source Page-Counter.
026200     03  line 3.
026300         05  col  45    pic x(40)  value "Teacher Salary Register".
026400     03  line 5.
026500         05  col   1                value "Teacher First".
026600         05  col  17                value "Teacher Last".
026700         05  col  34                value "Branch".
026800         05  col  44                value "Yr/Mo".
026900         05  col  55                value "Base".
027000         05  col  68                value "Pay-Based".
027100         05  col  81                value "Total Sal".
027200         05  col  94                value "Stu Pmts".
027300         05  col 106                value "Paid".
027400         05  col 114                value "Already".
027500         05  col 126                value "Remaining".
027600*
027700 01  IS-Salary-Detail   type detail.
027800     03  line + 2.
027900         05  col   1    pic x(15)      source Tch-First-Name.
028000         05  col  17    pic x(15)      source Tch-Last-Name.
028100         05  col  34    pic 9(9)       source Scr-Branch-Id.
028200         05  col  44    pic 9999/99    source WS-Period-For-Print9.
028300         05  col  55    pic zz,zz9.99  source Scr-Base-Salary.
028400         05  col  68    pic zz,zz9.99  source Scr-Payment-Based-Salary.
028500         05  col  81    pic zz,zz9.99  source Scr-Total-Salary.
028600         05  col  94    pic zz,zz9.99  source Scr-Total-Student-Payments.
028700         05  col 106    pic zzz9       source Scr-Total-Paid-Students.
028800         05  col 114    pic zz,zz9.99  source Scr-Already-Paid.
028900         05  col 126    pic zz,zz9.99  source Scr-Remaining-Amount.
029000*
029100 01  type control footing final line plus 2.
029200     03  col   1        pic x(30)      value "Total teacher lines printed :".
029300     03  col  32        pic zzz9       source WS-Rec-Cnt.
029400*
029500 procedure division using IS-Calling-Data
029600                          IS-Final-Data
029700                          File-Defs
029800                          IS100-Request
029900                          IS100-Response.
030000*
030100 aa000-Main.
030200     move     zero to IS100-Resp-Return-Code.
030300     move     zero to IS100-Resp-History-Count.
030400     move     "N"  to IS-End-Of-Job.
030500     move     IS100-Req-Year  to WS-Req-Period-Y.
030600     move     IS100-Req-Month to WS-Req-Period-M.
030700     if       WS-Req-Period9 = zero
030800       and    (IS100-Post-Payment or IS100-Calc-Teacher)
030900              display IS005
031000              move  8 to IS100-Resp-Return-Code
031100     else
031200              perform  aa010-Open-Files thru aa010-Exit
031300     end-if.
031400     if       IS100-Resp-Return-Code = zero
031500              evaluate true
031600                  when IS100-Calc-Branch
031700                       perform aa070-Branch-Rollup   thru aa070-Exit
031800                  when IS100-Calc-Teacher
031900                       perform aa072-Single-Teacher-Calc thru aa072-Exit
032000                  when IS100-Post-Payment
032100                       perform aa080-Post-Salary-Payment thru aa080-Exit
032200                  when IS100-Build-History
032300                       perform aa090-Build-Salary-History thru aa090-Exit
032400                       perform aa095-Sort-History         thru aa095-Exit
032500                  when other
032600                       move  8 to IS100-Resp-Return-Code
032700                       display IS004
032800              end-evaluate
032900     end-if.
033000     perform  aa999-Close-Files thru aa999-Exit.
033100     move     "Y" to IS-End-Of-Job.
033200     goback.
033300*
033400 aa010-Open-Files.
033500     move     System-File-Names (4)  to Teacher-File-Name.
033600     move     System-File-Names (2)  to Group-File-Name.
033700     move     System-File-Names (3)  to Group-Student-File-Name.
033800     move     System-File-Names (5)  to Payment-File-Name.
033900     move     System-File-Names (7)  to Tsp-File-Name.
034000     move     System-File-Names (9)  to Param1-File-Name.
034100     move     System-File-Names (10) to Print-File-Name.
034200*
034300     open     input Param1-File.
034400     if       Prm-Status not = "00"
034500              display IS002
034600              move  8 to IS100-Resp-Return-Code
034700              go to aa010-Exit
034800     end-if.
034900     read     Param1-File.
035000     close    Param1-File.
035100     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
035200*
035300     open     input Teacher-File.
035400     if       Tch-Status not = "00"
035500              display IS001
035600              move  8 to IS100-Resp-Return-Code
035700              go to aa010-Exit
035800     end-if.
035900     open     input Group-File Group-Student-File Payment-File Tsp-File.
036000     move     zero to WS-Rec-Cnt.
036100 aa010-Exit.
036200     exit.
036300*
036400 aa020-Read-Teacher.
036500     read     Teacher-File next record
036600              at end move "Y" to WS-Eof-Teacher
036700     end-read.
036800 aa020-Exit.
036900     exit.
037000*
037100 aa070-Branch-Rollup.
037200     open     output Print-File.
037300     initiate IS-Salary-Register.
037400     perform  aa020-Read-Teacher thru aa020-Exit.
037500     perform  aa030-Process-One-Teacher thru aa030-Exit
037600              until Teacher-Eof.
037700     terminate IS-Salary-Register.
037800     close    Print-File.
037900 aa070-Exit.
038000     exit.
038100*
038200 aa072-Single-Teacher-Calc.
038300*
038400* Steps 1-8 for one named teacher only - the branch roll-up (aa070)
038500*    calls this same per-teacher logic once for every teacher on the
038700*    not need the whole branch printed to get one figure.
038800*
038900     open     output Print-File.
039000     initiate IS-Salary-Register.
039100     perform  aa091-Find-Teacher-Record thru aa091-Exit.
039200     if       not Teacher-Eof
039300              perform aa030-Process-One-Teacher thru aa030-Exit
039400     end-if.
039500     terminate IS-Salary-Register.
039600     close    Print-File.
039700 aa072-Exit.
039800     exit.
039900*
040000 aa030-Process-One-Teacher.
040100     move     "N" to WS-Skip-Teacher.
040200     if       Tch-Deleted = "Y"
040300              move "Y" to WS-Skip-Teacher
040400     end-if.
040500     if       not IS-Super-Admin-Run
040600        and   Tch-Branch-No not = IS-Calling-Branch-Id
040700              move "Y" to WS-Skip-Teacher
040800     end-if.
040900     if       not Skip-This-Teacher
041000              move  Tch-Teacher-No  to Scr-Teacher-Id
041100              move  Tch-Branch-No   to Scr-Branch-Id
041200              move  IS100-Req-Year  to Scr-Year
041300              move  IS100-Req-Month to Scr-Month
041400              perform aa040-Sum-Group-Payments     thru aa040-Exit
041500              perform aa050-Apply-Salary-Type-Rule  thru aa050-Exit
041600              perform aa060-Compute-Remaining       thru aa060-Exit
041700              perform aa065-Write-Report-Line       thru aa065-Exit
041800     end-if.
041900     perform  aa020-Read-Teacher thru aa020-Exit.
042000 aa030-Exit.
042100     exit.
042200*
042300 aa040-Sum-Group-Payments.
042400     move     zero to Scr-Total-Student-Payments.
042500     move     zero to Scr-Total-Paid-Students.
042600     close    Group-File.
042700     open     input Group-File.
042800     move     "N"  to WS-Eof-Group.
042900     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
043000     perform  aa042-One-Group thru aa042-Exit until Group-Eof.
043100 aa040-Exit.
043200     exit.
043300*
043400 aa042-One-Group.
043500     if       Grp-Teacher-No = Tch-Teacher-No and Grp-Deleted not = "Y"
043600              perform aa044-Sum-Group-Roster thru aa044-Exit
043700     end-if.
043800     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
043900 aa042-Exit.
044000     exit.
044100*
044200 aa044-Sum-Group-Roster.
044300     close    Group-Student-File.
044400     open     input Group-Student-File.
044500     move     "N"  to WS-Eof-Gsl.
044600     read     Group-Student-File next record
044700              at end move "Y" to WS-Eof-Gsl
044800     end-read.
044900     perform  aa046-One-Roster-Line thru aa046-Exit until Gsl-Eof.
045000 aa044-Exit.
045100     exit.
045200*
045300 aa046-One-Roster-Line.
045400     if       Gsl-Group-No = Grp-Group-No
045500              perform aa048-Sum-One-Student thru aa048-Exit
045600     end-if.
045700     read     Group-Student-File next record
045800              at end move "Y" to WS-Eof-Gsl
045900     end-read.
046000 aa046-Exit.
046100     exit.
046200*
046300 aa048-Sum-One-Student.
046400     move     zero to WS-Grp-Paid-Amt.
046500     close    Payment-File.
046600     open     input Payment-File.
046700     move     "N"  to WS-Eof-Payment.
046800     read     Payment-File next record
046900              at end move "Y" to WS-Eof-Payment
047000     end-read.
047100     perform  aa049-Add-One-Payment thru aa049-Exit until Payment-Eof.
047200     if       WS-Grp-Paid-Amt > zero
047300              add  1 to Scr-Total-Paid-Students
047400              add  WS-Grp-Paid-Amt to Scr-Total-Student-Payments
047500     end-if.
047600 aa048-Exit.
047700     exit.
047800*
047900 aa049-Add-One-Payment.
048000     if       Pay-Student-No = Gsl-Student-No
048100       and    Pay-Group-No   = Gsl-Group-No
048200       and    Pay-Year       = Scr-Year
048300       and    Pay-Month      = Scr-Month
048400              add Pay-Amount to WS-Grp-Paid-Amt
048500     end-if.
048600     read     Payment-File next record
048700              at end move "Y" to WS-Eof-Payment
048800     end-read.
048900 aa049-Exit.
049000     exit.
049100*
049200 aa050-Apply-Salary-Type-Rule.
049300*
049400* There is no such thing as a NULL COMP-3 field - a base-salary or pct
049600*    unopened/zero-initialised WORKING-STORAGE byte string reading as
049700*    numeric zero, so no separate zero-default test is needed here.
049800*
049900     evaluate true
050000         when Tch-Is-Fixed
050100              move  Tch-Base-Salary to Scr-Base-Salary
050200              move  zero            to Scr-Payment-Based-Salary
050300              move  Scr-Base-Salary to Scr-Total-Salary
050400         when Tch-Is-Percentage
050500              compute Scr-Payment-Based-Salary rounded =
050600                      Scr-Total-Student-Payments * Tch-Payment-Pct / 100
050700              move  zero                    to Scr-Base-Salary
050800              move  Scr-Payment-Based-Salary to Scr-Total-Salary
050900         when Tch-Is-Mixed
051000              compute Scr-Payment-Based-Salary rounded =
051100                      Scr-Total-Student-Payments * Tch-Payment-Pct / 100
051200              move  Tch-Base-Salary to Scr-Base-Salary
051300              add   Scr-Base-Salary Scr-Payment-Based-Salary
051400                    giving Scr-Total-Salary
051500         when other
051600*             defensive default - req E091.
051700              move  Tch-Base-Salary to Scr-Base-Salary
051800              move  zero            to Scr-Payment-Based-Salary
051900              move  Scr-Base-Salary to Scr-Total-Salary
052000     end-evaluate.
052100 aa050-Exit.
052200     exit.
052300*
052400 aa060-Compute-Remaining.
052500     move     zero to Scr-Already-Paid.
052600     close    Tsp-File.
052700     open     input Tsp-File.
052800     move     "N"  to WS-Eof-Tsp.
052900     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
053000     perform  aa062-Add-One-Tsp thru aa062-Exit until Tsp-Eof.
053100     if       Scr-Total-Salary > Scr-Already-Paid
053200              subtract Scr-Already-Paid from Scr-Total-Salary
053300                        giving Scr-Remaining-Amount
053400     else
053500              move     zero to Scr-Remaining-Amount
053600     end-if.
053700 aa060-Exit.
053800     exit.
053900*
054000 aa062-Add-One-Tsp.
054100     if       Tsp-Teacher-No = Scr-Teacher-Id
054200       and    Tsp-Year       = Scr-Year
054300       and    Tsp-Month      = Scr-Month
054400              add Tsp-Amount to Scr-Already-Paid
054500     end-if.
054600     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
054700 aa062-Exit.
054800     exit.
054900*
055000 aa065-Write-Report-Line.
055100     move     Scr-Year  to WS-Period-For-Print-Y.
055200     move     Scr-Month to WS-Period-For-Print-M.
055300     add      1 to WS-Rec-Cnt.
055400     generate IS-Salary-Detail.
055500 aa065-Exit.
055600     exit.
055700*
055800 aa080-Post-Salary-Payment.
055900     if       IS100-Req-Tsp-Amount not > zero
056000              display IS003
056100              move  8 to IS100-Resp-Return-Code
056200              go to aa080-Exit
056300     end-if.
056400     move     1 to Prm-RRN.
056500     open     i-o Param1-File.
056600     read     Param1-File.
056700     add      1 to IS-PR1-Last-Tsp-No.
056800     move     IS-PR1-Last-Tsp-No to WS-Tsp-No-Hold.
056900     rewrite  IS-Param1-Record.
057000     close    Param1-File.
057100*
057200     close    Tsp-File.
057300     open     extend Tsp-File.
057400     move     WS-Tsp-No-Hold        to Tsp-Tsp-No.
057500     move     IS100-Req-Teacher-Id  to Tsp-Teacher-No.
057600     move     IS100-Req-Branch-Id   to Tsp-Branch-No.
057700     move     IS100-Req-Year        to Tsp-Year.
057800     move     IS100-Req-Month       to Tsp-Month.
057900     move     IS100-Req-Tsp-Amount  to Tsp-Amount.
058000     move     IS100-Req-Tsp-Desc    to Tsp-Description.
058100     move     WS-Run-Date9          to Tsp-Created-Date.
058200     write    IS-Teacher-Salary-Payment-Record.
058300     close    Tsp-File.
058400     open     input Tsp-File.
058500 aa080-Exit.
058600     exit.
058700*
058800 aa090-Build-Salary-History.
058900     move     zero to WS-History-Cnt.
059000     perform  aa091-Find-Teacher-Record thru aa091-Exit.
059100     close    Tsp-File.
059200     open     input Tsp-File.
059300     move     "N"  to WS-Eof-Tsp.
059400     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
059500     perform  aa092-One-History-Posting thru aa092-Exit until Tsp-Eof.
059600     move     WS-History-Cnt to IS100-Resp-History-Count.
059700 aa090-Exit.
059800     exit.
059900*
060000 aa091-Find-Teacher-Record.
060100*
060200* Teacher-File is LINE SEQUENTIAL with no keyed access, so a lookup
060300*    by Teacher-No means re-opening and re-scanning from the top.
060400*    Shared by aa072 (single-teacher calc) and aa090 (history rebuild)
060500*    - both need IS100-Req-Teacher-Id's own record sat in the
060600*    Teacher-File buffer before aa040/aa050 run, since those paragraphs
060700*    key off Tch-Teacher-No/Tch-Salary-Type/Tch-Base-Salary/Tch-Payment-Pct
060800*    and a blank buffer would file every figure as zero.
060900*
061000     close    Teacher-File.
061100     open     input Teacher-File.
061200     move     "N"  to WS-Eof-Teacher.
061300     read     Teacher-File next record at end move "Y" to WS-Eof-Teacher
061400     end-read.
061500     perform  aa091a-Test-One-Teacher thru aa091a-Exit
061600              until Teacher-Eof or Tch-Teacher-No = IS100-Req-Teacher-Id.
061700 aa091-Exit.
061800     exit.
061900*
062000 aa091a-Test-One-Teacher.
062100     if       Tch-Teacher-No not = IS100-Req-Teacher-Id
062200              read Teacher-File next record
062300                   at end move "Y" to WS-Eof-Teacher
062400              end-read
062500     end-if.
062600 aa091a-Exit.
062700     exit.
062800*
062900 aa092-One-History-Posting.
063000     if       Tsp-Teacher-No = IS100-Req-Teacher-Id
063100              perform aa094-File-History-Period thru aa094-Exit
063200     end-if.
063300     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
063400 aa092-Exit.
063500     exit.
063600*
063700 aa094-File-History-Period.
063800*
063900* Has this (year,month) already got a table entry ?  If so just
064000*    update its running totals, otherwise re-run the salary calc
064100*    for that period and file a fresh entry.
064200*
064300     move     zero to WS-History-Idx.
064400     move     1    to WS-Tbl-Idx.
064500     perform  aa094a-Test-One-History-Slot thru aa094a-Exit
064600              until WS-Tbl-Idx > WS-History-Cnt.
064700     if       WS-History-Idx = zero
064800              add  1 to WS-History-Cnt
064900              move WS-History-Cnt to WS-History-Idx
065000              move Tsp-Year       to Scr-Year
065100              move Tsp-Month      to Scr-Month
065200              perform aa040-Sum-Group-Payments     thru aa040-Exit
065300              perform aa050-Apply-Salary-Type-Rule  thru aa050-Exit
065400              move Tsp-Year         to Hst-Year  (WS-History-Idx)
065500              move Tsp-Month        to Hst-Month (WS-History-Idx)
065600              move Scr-Total-Salary to Hst-Total-Salary (WS-History-Idx)
065700              move zero             to Hst-Already-Paid (WS-History-Idx)
065800              move zero             to Hst-Posting-Count (WS-History-Idx)
065900     end-if.
066000     add      Tsp-Amount to Hst-Already-Paid (WS-History-Idx).
066100     add      1          to Hst-Posting-Count (WS-History-Idx).
066200     move     Tsp-Created-Date to Hst-Last-Posting-Date (WS-History-Idx).
066300 aa094-Exit.
066400     exit.
066500*
066600 aa094a-Test-One-History-Slot.
066700     if       Hst-Year (WS-Tbl-Idx) = Tsp-Year
066800       and    Hst-Month (WS-Tbl-Idx) = Tsp-Month
066900              move WS-Tbl-Idx to WS-History-Idx
067000     end-if.
067100     add      1 to WS-Tbl-Idx.
067200 aa094a-Exit.
067300     exit.
067400*
067500 aa095-Sort-History.
067600*
067700* Table is small (24 entries max) - a plain exchange sort, newest
067800*    period first (year desc, then month desc), is all this needs.
067900*
068000     move     1 to WS-Hist-Idx.
068100     perform  aa095a-Sort-One-Pass thru aa095a-Exit
068200              until WS-Hist-Idx > WS-History-Cnt.
068300 aa095-Exit.
068400     exit.
068500*
068600 aa095a-Sort-One-Pass.
068700     move     1 to WS-Swap-Idx.
068800     perform  aa095b-Compare-And-Swap thru aa095b-Exit
068900              until WS-Swap-Idx > WS-History-Cnt - WS-Hist-Idx.
069000     add      1 to WS-Hist-Idx.
069100 aa095a-Exit.
069200     exit.
069300*
069400 aa095b-Compare-And-Swap.
069500     if       Hst-Year (WS-Swap-Idx) < Hst-Year (WS-Swap-Idx + 1)
069600        or    (Hst-Year  (WS-Swap-Idx)     = Hst-Year (WS-Swap-Idx + 1)
069700        and   Hst-Month (WS-Swap-Idx) < Hst-Month (WS-Swap-Idx + 1))
069800              move WS-History-Line (WS-Swap-Idx)
069900                 to IS-Salary-History-Line
070000              move WS-History-Line (WS-Swap-Idx + 1)
070100                 to WS-History-Line (WS-Swap-Idx)
070200              move IS-Salary-History-Line
070300                 to WS-History-Line (WS-Swap-Idx + 1)
070400     end-if.
070500     add      1 to WS-Swap-Idx.
070600 aa095b-Exit.
070700     exit.
070800*
070900 aa999-Close-Files.
071000     close    Teacher-File Group-File Group-Student-File
071100              Payment-File Tsp-File.
071200 aa999-Exit.
071300     exit.
