*****************************************************************
*                                                               *
*          TEACHER SALARY CALCULATION, POSTING & HISTORY        *
*                                                               *
*****************************************************************
 identification          division.
 program-id.              IS100.
 author.                  J R STAVELEY.
 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
 date-written.            11/04/1988.
 date-compiled.
 security.                CONFIDENTIAL - INTERNAL USE ONLY.
*
* Remarks.  Computes a teacher's monthly salary from either a
*           fixed base amount, a percentage of the student
*           a mix of both; also posts salary-payment ledger rows
*           and rebuilds a teacher's multi-month salary history.
*           Driven either by the nightly branch batch run or by
*           an online posting request - see IS100-Request below.
*
* Called modules.   None.
*
* Files used.
*           TEACHER-FILE      Teacher master.
*           GROUP-FILE        Group master.
*           GROUP-STUDENT-FILE  Roster (group,student) link.
*           PAYMENT-FILE      Student payment ledger.
*           TSP-FILE          Teacher salary payment ledger.
*           PARAM1-FILE       System-wide run parameters.
*           PRINT-FILE        Salary register report (RW).
*
* Error messages used.
*           IS001 - IS004.
*
*-----------------------------------------------------------------
* Change log.
*-----------------------------------------------------------------
* 11/04/1988 jrs  Created.
* 02/09/1988 jrs  Added mixed salary-type branch.
* 19/01/1990 jrs  Corrected rounding on percentage component.
* 07/06/1991 dmh  Added branch roll-up loop (was single teacher only).
* 23/03/1993 dmh  Salary history paragraphs added for req A401.
* 14/11/1994 ptw  Remaining-amount floor corrected - could go negative.
* 30/08/1995 ptw  Param1 file read moved earlier, page width now driven
*                 from it rather than a hard-coded 132.
* 21/02/1997 mfk  Posting function added (req B117) - online screen
*                 now calls this module to append TSP-FILE rows.
* 09/11/1998 mfk  Y2K: IS-PR1-Year/TSP-Year widened to 4 digits
*                 throughout; salary-history sort key re-checked for
*                 century rollover, no change needed.
* 04/05/1999 mfk  Y2K: confirmed CCYYMMDD date fields unaffected by
*                 rollover, test pack re-run clean.
* 17/08/2001 rjp  Already-paid summation re-scanned TSP-FILE from
*                 start of file each time - left as is, volumes low.
* 02/12/2003 rjp  Branch filter added to roll-up for super-admin vs
*                 branch-scoped runs (req C203).
* 28/07/2006 svk  Salary history table widened to 24 entries.
* 11/03/2010 svk  Minor - tidied report column spacing.
* 19/09/2014 gkn  Added defensive default branch for unknown salary
*                 type (req E091) - behaves as FIXED.
* 30/10/2025 vbc  Re-pointed file assigns at wsisnam.cob catalogue
*                 for the iStudy port (was payroll check register).
* 10/01/2026 vbc  Posting now uses IS-PR1-Last-Tsp-No for the next
*                 TSP-ID instead of a scratch counter; dropped the
*                 unused student-name lookup - not a report column.
* 02/02/2026 vbc  History rebuild (fn H) was re-running aa040/aa050
*                 against a blank Teacher-File buffer - added
*                 aa091 to load the requested teacher's own record
*                 first.  Req B204.
* 02/02/2026 vbc  Added fn T - calc for one named teacher without
*                 printing the whole branch.  Req B204.
*-----------------------------------------------------------------
*
 environment              division.
 configuration            section.
 copy "envdiv.cob".
 special-names.
     c01 is top-of-form
     class is100-numeric-class is "0" thru "9"
     upsi-0 on  status is is100-Branch-Run
            off status is is100-System-Run.
*
 input-output             section.
 file-control.
 copy "selistch.cob".
 copy "selisgrp.cob".
 copy "selisgsl.cob".
 copy "selispay.cob".
 copy "selistsp.cob".
 copy "selisprm.cob".
 copy "selisprt.cob".
*
 data                     division.
 file                     section.
 copy "fdistch.cob".
 copy "fdisgrp.cob".
 copy "fdisgsl.cob".
 copy "fdispay.cob".
 copy "fdistsp.cob".
 copy "fdisprm.cob".
 fd  Print-File
     reports are IS-Salary-Register.
*
 working-storage          section.
*-----------------------
 77  IS100-Prog-Name          pic x(20)   value "IS100 (1.4.11)".
*
 01  WS-File-Names.
     03  Teacher-File-Name        pic x(64).
     03  Group-File-Name          pic x(64).
     03  Group-Student-File-Name  pic x(64).
     03  Payment-File-Name        pic x(64).
     03  Tsp-File-Name            pic x(64).
     03  Param1-File-Name         pic x(64).
     03  Print-File-Name          pic x(64).
     03  filler                   pic x(04).
*
 01  WS-File-Status.
     03  Tch-Status               pic xx.
     03  Grp-Status               pic xx.
     03  Gsl-Status               pic xx.
     03  Pay-Status-Cd            pic xx.
     03  Tsp-Status               pic xx.
     03  Prm-Status               pic xx.
     03  Prt-Status               pic xx.
     03  filler                   pic x(04).
*
 01  WS-Switches.
     03  WS-Reply                 pic x.
     03  WS-Eof-Teacher           pic x       value "N".
         88  Teacher-Eof              value "Y".
     03  WS-Eof-Group             pic x       value "N".
         88  Group-Eof                value "Y".
     03  WS-Eof-Gsl               pic x       value "N".
         88  Gsl-Eof                  value "Y".
     03  WS-Eof-Payment           pic x       value "N".
         88  Payment-Eof              value "Y".
     03  WS-Eof-Tsp               pic x       value "N".
         88  Tsp-Eof                  value "Y".
     03  WS-Skip-Teacher          pic x       value "N".
         88  Skip-This-Teacher        value "Y".
     03  filler                   pic x(04).
*
 01  WS-Counters.
     03  WS-Rec-Cnt               pic 9(5)    comp-3.
     03  WS-Page-Lines            pic 999     comp    value 56.
     03  WS-History-Idx           pic 9(3)    comp.
     03  WS-History-Cnt           pic 9(3)    comp    value zero.
     03  WS-Hist-Idx              pic 9(3)    comp.
     03  WS-Swap-Idx              pic 9(3)    comp.
     03  WS-Tsp-No-Hold           pic 9(9)    comp.
     03  filler                   pic x(04).
*
 01  Prm-RRN                      pic 9(4)    comp    value 1.
*
 01  WS-Run-Date.
     03  WS-Run-CCYY              pic 9(4).
     03  WS-Run-MM                pic 99.
     03  WS-Run-DD                pic 99.
 01  WS-Run-Date9   redefines WS-Run-Date
                                  pic 9(8).
*
 01  WS-Period-For-Print.
     03  WS-Period-For-Print-Y    pic 9(4).
     03  WS-Period-For-Print-M    pic 99.
 01  WS-Period-For-Print9  redefines WS-Period-For-Print
                                  pic 9(6).
*
 01  WS-Req-Period.
     03  WS-Req-Period-Y          pic 9(4).
     03  WS-Req-Period-M          pic 99.
 01  WS-Req-Period9  redefines WS-Req-Period
                                  pic 9(6).
*
 01  WS-Group-Accum.
     03  WS-Grp-Paid-Amt          pic s9(8)v99  comp-3.
     03  filler                   pic x(04).
*
 01  WS-Salary-Calc-Result.
     03  Scr-Teacher-Id               pic 9(9)      comp.
     03  Scr-Branch-Id                pic 9(9)      comp.
     03  Scr-Year                    pic 9(4)      comp.
     03  Scr-Month                   pic 99        comp.
     03  Scr-Base-Salary             pic s9(8)v99  comp-3.
     03  Scr-Payment-Based-Salary    pic s9(8)v99  comp-3.
     03  Scr-Total-Salary            pic s9(8)v99  comp-3.
     03  Scr-Total-Student-Payments  pic s9(8)v99  comp-3.
     03  Scr-Total-Paid-Students     pic 9(5)      comp-3.
     03  Scr-Already-Paid            pic s9(8)v99  comp-3.
     03  Scr-Remaining-Amount        pic s9(8)v99  comp-3.
     03  filler                       pic x(20).
*
* IS-Salary-History-Line - transient scratch record used while a
*    history period is being recomputed, before it is filed into
*    the indexed table below (shape kept identical to the table's
*    entries on purpose - see wsisshl.cob banner).
*
 copy "wsisshl.cob".
*
 01  WS-Salary-History-Table.
     03  WS-History-Line occurs 24 times indexed by WS-Tbl-Idx.
         05  Hst-Year                pic 9(4)      comp.
         05  Hst-Month               pic 99        comp.
         05  Hst-Total-Salary        pic s9(8)v99  comp-3.
         05  Hst-Already-Paid        pic s9(8)v99  comp-3.
         05  Hst-Posting-Count       pic 9(5)      comp-3.
         05  Hst-Last-Posting-Date   pic 9(8).
         05  filler                  pic x(6).
*
 01  Error-Messages.
     03  IS001   pic x(40) value "IS001 Teacher File not found - aborting".
     03  IS002   pic x(40) value "IS002 Param1 record not found, aborting".
     03  IS003   pic x(40) value "IS003 Posting rejected - amount not > 0".
     03  IS004   pic x(40) value "IS004 Unknown function code on request ".
     03  IS005   pic x(40) value "IS005 Posting rejected - period not supplied".
*
 01  Error-Code                  pic 999.
*
 linkage                  section.
************************
 copy "wsiscall.cob".
 copy "wsisfinal.cob".
 copy "wsisnam.cob".
*
 01  IS100-Request.
     03  IS100-Req-Function       pic x.
         88  IS100-Calc-Branch        value "B".
         88  IS100-Calc-Teacher       value "T".
         88  IS100-Post-Payment       value "P".
         88  IS100-Build-History      value "H".
     03  IS100-Req-Teacher-Id      pic 9(9)      comp.
     03  IS100-Req-Branch-Id       pic 9(9)      comp.
     03  IS100-Req-Year            pic 9(4)      comp.
     03  IS100-Req-Month           pic 99        comp.
     03  IS100-Req-Tsp-Amount      pic s9(8)v99  comp-3.
     03  IS100-Req-Tsp-Desc        pic x(100).
     03  filler                    pic x(10).
*
 01  IS100-Response.
     03  IS100-Resp-Return-Code    pic 99.
         88  IS100-Resp-OK             value zero.
         88  IS100-Resp-Rejected       value 8.
     03  IS100-Resp-History-Count  pic 9(3)      comp.
     03  filler                    pic x(20).
*
 report section.
***************
 RD  IS-Salary-Register
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  IS-Salary-Head    type page heading.
     03  line 1.
         05  col   1    pic x(20)  source IS100-Prog-Name.
         05  col  60    pic x(22)  value "iStudy Education Centre".
         05  col 120    pic x(5)   value "Page ".
         05  col 125    pic zz9    source Page-Counter.
     03  line 3.
         05  col  45    pic x(40)  value "Teacher Salary Register".
     03  line 5.
         05  col   1                value "Teacher First".
         05  col  17                value "Teacher Last".
         05  col  34                value "Branch".
         05  col  44                value "Yr/Mo".
         05  col  55                value "Base".
         05  col  68                value "Pay-Based".
         05  col  81                value "Total Sal".
         05  col  94                value "Stu Pmts".
         05  col 106                value "Paid".
         05  col 114                value "Already".
         05  col 126                value "Remaining".
*
 01  IS-Salary-Detail   type detail.
     03  line + 2.
         05  col   1    pic x(15)      source Tch-First-Name.
         05  col  17    pic x(15)      source Tch-Last-Name.
         05  col  34    pic 9(9)       source Scr-Branch-Id.
         05  col  44    pic 9999/99    source WS-Period-For-Print9.
         05  col  55    pic zz,zz9.99  source Scr-Base-Salary.
         05  col  68    pic zz,zz9.99  source Scr-Payment-Based-Salary.
         05  col  81    pic zz,zz9.99  source Scr-Total-Salary.
         05  col  94    pic zz,zz9.99  source Scr-Total-Student-Payments.
         05  col 106    pic zzz9       source Scr-Total-Paid-Students.
         05  col 114    pic zz,zz9.99  source Scr-Already-Paid.
         05  col 126    pic zz,zz9.99  source Scr-Remaining-Amount.
*
 01  type control footing final line plus 2.
     03  col   1        pic x(30)      value "Total teacher lines printed :".
     03  col  32        pic zzz9       source WS-Rec-Cnt.
*
 procedure division using IS-Calling-Data
                          IS-Final-Data
                          File-Defs
                          IS100-Request
                          IS100-Response.
*
 aa000-Main.
     move     zero to IS100-Resp-Return-Code.
     move     zero to IS100-Resp-History-Count.
     move     "N"  to IS-End-Of-Job.
     move     IS100-Req-Year  to WS-Req-Period-Y.
     move     IS100-Req-Month to WS-Req-Period-M.
     if       WS-Req-Period9 = zero
       and    (IS100-Post-Payment or IS100-Calc-Teacher)
              display IS005
              move  8 to IS100-Resp-Return-Code
     else
              perform  aa010-Open-Files thru aa010-Exit
     end-if.
     if       IS100-Resp-Return-Code = zero
              evaluate true
                  when IS100-Calc-Branch
                       perform aa070-Branch-Rollup   thru aa070-Exit
                  when IS100-Calc-Teacher
                       perform aa072-Single-Teacher-Calc thru aa072-Exit
                  when IS100-Post-Payment
                       perform aa080-Post-Salary-Payment thru aa080-Exit
                  when IS100-Build-History
                       perform aa090-Build-Salary-History thru aa090-Exit
                       perform aa095-Sort-History         thru aa095-Exit
                  when other
                       move  8 to IS100-Resp-Return-Code
                       display IS004
              end-evaluate
     end-if.
     perform  aa999-Close-Files thru aa999-Exit.
     move     "Y" to IS-End-Of-Job.
     goback.
*
 aa010-Open-Files.
     move     System-File-Names (4)  to Teacher-File-Name.
     move     System-File-Names (2)  to Group-File-Name.
     move     System-File-Names (3)  to Group-Student-File-Name.
     move     System-File-Names (5)  to Payment-File-Name.
     move     System-File-Names (7)  to Tsp-File-Name.
     move     System-File-Names (9)  to Param1-File-Name.
     move     System-File-Names (10) to Print-File-Name.
*
     open     input Param1-File.
     if       Prm-Status not = "00"
              display IS002
              move  8 to IS100-Resp-Return-Code
              go to aa010-Exit
     end-if.
     read     Param1-File.
     close    Param1-File.
     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
*
     open     input Teacher-File.
     if       Tch-Status not = "00"
              display IS001
              move  8 to IS100-Resp-Return-Code
              go to aa010-Exit
     end-if.
     open     input Group-File Group-Student-File Payment-File Tsp-File.
     move     zero to WS-Rec-Cnt.
 aa010-Exit.
     exit.
*
 aa020-Read-Teacher.
     read     Teacher-File next record
              at end move "Y" to WS-Eof-Teacher
     end-read.
 aa020-Exit.
     exit.
*
 aa070-Branch-Rollup.
     open     output Print-File.
     initiate IS-Salary-Register.
     perform  aa020-Read-Teacher thru aa020-Exit.
     perform  aa030-Process-One-Teacher thru aa030-Exit
              until Teacher-Eof.
     terminate IS-Salary-Register.
     close    Print-File.
 aa070-Exit.
     exit.
*
 aa072-Single-Teacher-Calc.
*
* Steps 1-8 for one named teacher only - the branch roll-up (aa070)
*    calls this same per-teacher logic once for every teacher on the
*    not need the whole branch printed to get one figure.
*
     open     output Print-File.
     initiate IS-Salary-Register.
     perform  aa091-Find-Teacher-Record thru aa091-Exit.
     if       not Teacher-Eof
              perform aa030-Process-One-Teacher thru aa030-Exit
     end-if.
     terminate IS-Salary-Register.
     close    Print-File.
 aa072-Exit.
     exit.
*
 aa030-Process-One-Teacher.
     move     "N" to WS-Skip-Teacher.
     if       Tch-Deleted = "Y"
              move "Y" to WS-Skip-Teacher
     end-if.
     if       not IS-Super-Admin-Run
        and   Tch-Branch-No not = IS-Calling-Branch-Id
              move "Y" to WS-Skip-Teacher
     end-if.
     if       not Skip-This-Teacher
              move  Tch-Teacher-No  to Scr-Teacher-Id
              move  Tch-Branch-No   to Scr-Branch-Id
              move  IS100-Req-Year  to Scr-Year
              move  IS100-Req-Month to Scr-Month
              perform aa040-Sum-Group-Payments     thru aa040-Exit
              perform aa050-Apply-Salary-Type-Rule  thru aa050-Exit
              perform aa060-Compute-Remaining       thru aa060-Exit
              perform aa065-Write-Report-Line       thru aa065-Exit
     end-if.
     perform  aa020-Read-Teacher thru aa020-Exit.
 aa030-Exit.
     exit.
*
 aa040-Sum-Group-Payments.
     move     zero to Scr-Total-Student-Payments.
     move     zero to Scr-Total-Paid-Students.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
     perform  aa042-One-Group thru aa042-Exit until Group-Eof.
 aa040-Exit.
     exit.
*
 aa042-One-Group.
     if       Grp-Teacher-No = Tch-Teacher-No and Grp-Deleted not = "Y"
              perform aa044-Sum-Group-Roster thru aa044-Exit
     end-if.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
 aa042-Exit.
     exit.
*
 aa044-Sum-Group-Roster.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
     perform  aa046-One-Roster-Line thru aa046-Exit until Gsl-Eof.
 aa044-Exit.
     exit.
*
 aa046-One-Roster-Line.
     if       Gsl-Group-No = Grp-Group-No
              perform aa048-Sum-One-Student thru aa048-Exit
     end-if.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
 aa046-Exit.
     exit.
*
 aa048-Sum-One-Student.
     move     zero to WS-Grp-Paid-Amt.
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
     perform  aa049-Add-One-Payment thru aa049-Exit until Payment-Eof.
     if       WS-Grp-Paid-Amt > zero
              add  1 to Scr-Total-Paid-Students
              add  WS-Grp-Paid-Amt to Scr-Total-Student-Payments
     end-if.
 aa048-Exit.
     exit.
*
 aa049-Add-One-Payment.
     if       Pay-Student-No = Gsl-Student-No
       and    Pay-Group-No   = Gsl-Group-No
       and    Pay-Year       = Scr-Year
       and    Pay-Month      = Scr-Month
              add Pay-Amount to WS-Grp-Paid-Amt
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 aa049-Exit.
     exit.
*
 aa050-Apply-Salary-Type-Rule.
*
* There is no such thing as a NULL COMP-3 field - a base-salary or pct
*    unopened/zero-initialised WORKING-STORAGE byte string reading as
*    numeric zero, so no separate zero-default test is needed here.
*
     evaluate true
         when Tch-Is-Fixed
              move  Tch-Base-Salary to Scr-Base-Salary
              move  zero            to Scr-Payment-Based-Salary
              move  Scr-Base-Salary to Scr-Total-Salary
         when Tch-Is-Percentage
              compute Scr-Payment-Based-Salary rounded =
                      Scr-Total-Student-Payments * Tch-Payment-Pct / 100
              move  zero                    to Scr-Base-Salary
              move  Scr-Payment-Based-Salary to Scr-Total-Salary
         when Tch-Is-Mixed
              compute Scr-Payment-Based-Salary rounded =
                      Scr-Total-Student-Payments * Tch-Payment-Pct / 100
              move  Tch-Base-Salary to Scr-Base-Salary
              add   Scr-Base-Salary Scr-Payment-Based-Salary
                    giving Scr-Total-Salary
         when other
*             defensive default - req E091.
              move  Tch-Base-Salary to Scr-Base-Salary
              move  zero            to Scr-Payment-Based-Salary
              move  Scr-Base-Salary to Scr-Total-Salary
     end-evaluate.
 aa050-Exit.
     exit.
*
 aa060-Compute-Remaining.
     move     zero to Scr-Already-Paid.
     close    Tsp-File.
     open     input Tsp-File.
     move     "N"  to WS-Eof-Tsp.
     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
     perform  aa062-Add-One-Tsp thru aa062-Exit until Tsp-Eof.
     if       Scr-Total-Salary > Scr-Already-Paid
              subtract Scr-Already-Paid from Scr-Total-Salary
                        giving Scr-Remaining-Amount
     else
              move     zero to Scr-Remaining-Amount
     end-if.
 aa060-Exit.
     exit.
*
 aa062-Add-One-Tsp.
     if       Tsp-Teacher-No = Scr-Teacher-Id
       and    Tsp-Year       = Scr-Year
       and    Tsp-Month      = Scr-Month
              add Tsp-Amount to Scr-Already-Paid
     end-if.
     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
 aa062-Exit.
     exit.
*
 aa065-Write-Report-Line.
     move     Scr-Year  to WS-Period-For-Print-Y.
     move     Scr-Month to WS-Period-For-Print-M.
     add      1 to WS-Rec-Cnt.
     generate IS-Salary-Detail.
 aa065-Exit.
     exit.
*
 aa080-Post-Salary-Payment.
     if       IS100-Req-Tsp-Amount not > zero
              display IS003
              move  8 to IS100-Resp-Return-Code
              go to aa080-Exit
     end-if.
     move     1 to Prm-RRN.
     open     i-o Param1-File.
     read     Param1-File.
     add      1 to IS-PR1-Last-Tsp-No.
     move     IS-PR1-Last-Tsp-No to WS-Tsp-No-Hold.
     rewrite  IS-Param1-Record.
     close    Param1-File.
*
     close    Tsp-File.
     open     extend Tsp-File.
     move     WS-Tsp-No-Hold        to Tsp-Tsp-No.
     move     IS100-Req-Teacher-Id  to Tsp-Teacher-No.
     move     IS100-Req-Branch-Id   to Tsp-Branch-No.
     move     IS100-Req-Year        to Tsp-Year.
     move     IS100-Req-Month       to Tsp-Month.
     move     IS100-Req-Tsp-Amount  to Tsp-Amount.
     move     IS100-Req-Tsp-Desc    to Tsp-Description.
     move     WS-Run-Date9          to Tsp-Created-Date.
     write    IS-Teacher-Salary-Payment-Record.
     close    Tsp-File.
     open     input Tsp-File.
 aa080-Exit.
     exit.
*
 aa090-Build-Salary-History.
     move     zero to WS-History-Cnt.
     perform  aa091-Find-Teacher-Record thru aa091-Exit.
     close    Tsp-File.
     open     input Tsp-File.
     move     "N"  to WS-Eof-Tsp.
     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
     perform  aa092-One-History-Posting thru aa092-Exit until Tsp-Eof.
     move     WS-History-Cnt to IS100-Resp-History-Count.
 aa090-Exit.
     exit.
*
 aa091-Find-Teacher-Record.
*
* Teacher-File is LINE SEQUENTIAL with no keyed access, so a lookup
*    by Teacher-No means re-opening and re-scanning from the top.
*    Shared by aa072 (single-teacher calc) and aa090 (history rebuild)
*    - both need IS100-Req-Teacher-Id's own record sat in the
*    Teacher-File buffer before aa040/aa050 run, since those paragraphs
*    key off Tch-Teacher-No/Tch-Salary-Type/Tch-Base-Salary/Tch-Payment-Pct
*    and a blank buffer would file every figure as zero.
*
     close    Teacher-File.
     open     input Teacher-File.
     move     "N"  to WS-Eof-Teacher.
     read     Teacher-File next record at end move "Y" to WS-Eof-Teacher
     end-read.
     perform  aa091a-Test-One-Teacher thru aa091a-Exit
              until Teacher-Eof or Tch-Teacher-No = IS100-Req-Teacher-Id.
 aa091-Exit.
     exit.
*
 aa091a-Test-One-Teacher.
     if       Tch-Teacher-No not = IS100-Req-Teacher-Id
              read Teacher-File next record
                   at end move "Y" to WS-Eof-Teacher
              end-read
     end-if.
 aa091a-Exit.
     exit.
*
 aa092-One-History-Posting.
     if       Tsp-Teacher-No = IS100-Req-Teacher-Id
              perform aa094-File-History-Period thru aa094-Exit
     end-if.
     read     Tsp-File next record at end move "Y" to WS-Eof-Tsp end-read.
 aa092-Exit.
     exit.
*
 aa094-File-History-Period.
*
* Has this (year,month) already got a table entry ?  If so just
*    update its running totals, otherwise re-run the salary calc
*    for that period and file a fresh entry.
*
     move     zero to WS-History-Idx.
     move     1    to WS-Tbl-Idx.
     perform  aa094a-Test-One-History-Slot thru aa094a-Exit
              until WS-Tbl-Idx > WS-History-Cnt.
     if       WS-History-Idx = zero
              add  1 to WS-History-Cnt
              move WS-History-Cnt to WS-History-Idx
              move Tsp-Year       to Scr-Year
              move Tsp-Month      to Scr-Month
              perform aa040-Sum-Group-Payments     thru aa040-Exit
              perform aa050-Apply-Salary-Type-Rule  thru aa050-Exit
              move Tsp-Year         to Hst-Year  (WS-History-Idx)
              move Tsp-Month        to Hst-Month (WS-History-Idx)
              move Scr-Total-Salary to Hst-Total-Salary (WS-History-Idx)
              move zero             to Hst-Already-Paid (WS-History-Idx)
              move zero             to Hst-Posting-Count (WS-History-Idx)
     end-if.
     add      Tsp-Amount to Hst-Already-Paid (WS-History-Idx).
     add      1          to Hst-Posting-Count (WS-History-Idx).
     move     Tsp-Created-Date to Hst-Last-Posting-Date (WS-History-Idx).
 aa094-Exit.
     exit.
*
 aa094a-Test-One-History-Slot.
     if       Hst-Year (WS-Tbl-Idx) = Tsp-Year
       and    Hst-Month (WS-Tbl-Idx) = Tsp-Month
              move WS-Tbl-Idx to WS-History-Idx
     end-if.
     add      1 to WS-Tbl-Idx.
 aa094a-Exit.
     exit.
*
 aa095-Sort-History.
*
* Table is small (24 entries max) - a plain exchange sort, newest
*    period first (year desc, then month desc), is all this needs.
*
     move     1 to WS-Hist-Idx.
     perform  aa095a-Sort-One-Pass thru aa095a-Exit
              until WS-Hist-Idx > WS-History-Cnt.
 aa095-Exit.
     exit.
*
 aa095a-Sort-One-Pass.
     move     1 to WS-Swap-Idx.
     perform  aa095b-Compare-And-Swap thru aa095b-Exit
              until WS-Swap-Idx > WS-History-Cnt - WS-Hist-Idx.
     add      1 to WS-Hist-Idx.
 aa095a-Exit.
     exit.
*
 aa095b-Compare-And-Swap.
     if       Hst-Year (WS-Swap-Idx) < Hst-Year (WS-Swap-Idx + 1)
        or    (Hst-Year  (WS-Swap-Idx)     = Hst-Year (WS-Swap-Idx + 1)
        and   Hst-Month (WS-Swap-Idx) < Hst-Month (WS-Swap-Idx + 1))
              move WS-History-Line (WS-Swap-Idx)
                 to IS-Salary-History-Line
              move WS-History-Line (WS-Swap-Idx + 1)
                 to WS-History-Line (WS-Swap-Idx)
              move IS-Salary-History-Line
                 to WS-History-Line (WS-Swap-Idx + 1)
     end-if.
     add      1 to WS-Swap-Idx.
 aa095b-Exit.
     exit.
*
 aa999-Close-Files.
     close    Teacher-File Group-File Group-Student-File
              Payment-File Tsp-File.
 aa999-Exit.
     exit.
