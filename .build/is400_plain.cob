*****************************************************************
*                                                               *
*     ATTENDANCE SUMMARY ROLL-UP, POSTING & REPORT PROGRAM      *
*                                                               *
*****************************************************************
 identification          division.
 program-id.              IS400.
 author.                  P T WREN.
 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
 date-written.            14/05/1991.
 date-compiled.
 security.                CONFIDENTIAL - INTERNAL USE ONLY.
*
* Remarks.  For one group/year/month, rolls up PRESENT/ABSENT day
*           counts per roster student and prints the attendance
*           register; also accepts a batch of attendance marks
*           (mark/bulk-mark) and posts each one to the Attendance
*           master, updating in place where the (student,group,date)
*           key already exists rather than duplicating it.
*
* Called modules.   None.
*
* Files used.
*           ATTENDANCE-FILE      Attendance master (relative).
*           STUDENT-FILE         Student master.
*           GROUP-STUDENT-FILE   Roster (group,student) link.
*           PARAM1-FILE          System-wide run parameters
*                                  (also holds IS-PR1-Last-Att-No,
*                                  the next Attendance record number).
*           PRINT-FILE           Attendance summary report (RW).
*
* Error messages used.
*           IS401 - IS404.
*
*-----------------------------------------------------------------
* Change log.
*-----------------------------------------------------------------
* 14/05/1991 ptw  Created - adapted from the vacation-accrual roster
*                 print, same roster-and-count shape.
* 19/11/1992 ptw  Posting mode added, one mark at a time (req D077).
* 02/06/1995 dmh  Posting now takes a batch of marks in one call,
*                 with running present/absent control totals, so the
*                 screen's "mark whole class present" button doesn't
*                 need one CALL per student (req D140).
* 21/08/1997 mfk  Read-before-write key check added ahead of the
*                 WRITE - a second mark for the same key now rewrites
*                 in place instead of appending a duplicate record
*                 (Attendance-File has no native unique key to stop
*                 this at the file-system level).
* 10/11/1998 mfk  Y2K: Att-Date-CC/YY split confirmed correct either
*                 side of the century rollover.
* 05/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
*                 clean.
* 15/02/2004 rjp  Percentage now rounds half-up to 2 places via a
*                 ROUNDED compute rather than truncating (req E012).
* 22/10/2010 svk  Report column spacing tidied for 132-col print.
* 07/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue
*                 for the iStudy port (was a vacation-day roster).
* 20/01/2026 vbc  Posting now draws its record number from
*                 IS-PR1-Last-Att-No, same habit as IS100's salary
*                 payment numbering.
* 10/02/2026 vbc  Present/Absent/Total-Days widened to 9(5) - 9(3)
*                 truncated any roster period running to 1000+ days;
*                 Ats-Percentage made signed to match the derived-
*                 record layout.  Req E015.
*-----------------------------------------------------------------
*
 environment              division.
 configuration            section.
 copy "envdiv.cob".
 special-names.
     c01 is top-of-form
     class is400-numeric-class is "0" thru "9"
     upsi-0 on  status is is400-Branch-Run
            off status is is400-System-Run.
*
 input-output             section.
 file-control.
 copy "selisatt.cob".
 copy "selisstu.cob".
 copy "selisgsl.cob".
 copy "selisprm.cob".
 copy "selisprt.cob".
*
 data                     division.
 file                     section.
 copy "fdisatt.cob".
 copy "fdisstu.cob".
 copy "fdisgsl.cob".
 copy "fdisprm.cob".
 fd  Print-File
     reports are IS-Attendance-Summary-Register.
*
 working-storage          section.
*-----------------------
 77  IS400-Prog-Name          pic x(20)   value "IS400 (1.2.10)".
*
 01  WS-File-Names.
     03  Attendance-File-Name      pic x(64).
     03  Student-File-Name         pic x(64).
     03  Group-Student-File-Name   pic x(64).
     03  Param1-File-Name          pic x(64).
     03  Print-File-Name           pic x(64).
     03  filler                    pic x(04).
*
 01  WS-File-Status.
     03  Att-Status-Cd             pic xx.
     03  Stu-Status                pic xx.
     03  Gsl-Status                pic xx.
     03  Prm-Status                pic xx.
     03  Prt-Status                pic xx.
     03  filler                    pic x(06).
*
 01  Att-RRN                       pic 9(9)    comp    value zero.
 01  Prm-RRN                       pic 9(4)    comp    value 1.
*
 01  WS-Switches.
     03  WS-Eof-Attendance         pic x       value "N".
         88  Attendance-Eof           value "Y".
     03  WS-Eof-Student            pic x       value "N".
         88  Student-Eof              value "Y".
     03  WS-Eof-Gsl                pic x       value "N".
         88  Gsl-Eof                  value "Y".
     03  WS-Mark-Found             pic x       value "N".
         88  Mark-Was-Found           value "Y".
     03  filler                    pic x(04).
*
 01  WS-Counters.
     03  WS-Rec-Cnt                pic 9(5)    comp-3.
     03  WS-Page-Lines             pic 999     comp    value 56.
     03  WS-Mark-Idx               pic 9(3)    comp.
     03  WS-Full-Year              pic 9(4)    comp.
     03  WS-Mark-RRN-Hold          pic 9(9)    comp.
     03  filler                    pic x(04).
*
* ATTENDANCE-SUMMARY - one roster student's roll-up for the
*    requested group/year/month.
*
 01  WS-Attendance-Summary-Result.
     03  Ats-Student-Id            pic 9(9)      comp.
     03  Ats-Present-Days          pic 9(5)      comp-3.
     03  Ats-Absent-Days           pic 9(5)      comp-3.
     03  Ats-Total-Days            pic 9(5)      comp-3.
     03  Ats-Percentage            pic s9(3)v99  comp-3.
     03  filler                    pic x(10).
*
 01  Ats-Totals-View  redefines WS-Attendance-Summary-Result.
     03  Ats-Key                   pic 9(18).
     03  filler                    pic x(9).
*
 01  WS-Print-Name.
     03  WS-Print-First-Name       pic x(30).
     03  WS-Print-Phone            pic x(20).
     03  filler                    pic x(04).
*
 copy "wsisatb.cob".
*
 01  Error-Messages.
     03  IS401   pic x(40) value "IS401 Attendance File not found, abort".
     03  IS402   pic x(40) value "IS402 Param1 record not found, aborting".
     03  IS403   pic x(40) value "IS403 Unknown function code on request ".
     03  IS404   pic x(40) value "IS404 Student File not found - aborting".
     03  IS405   pic x(40) value "IS405 Summary run rejected - no period  ".
 01  Error-Messages-Tbl  redefines Error-Messages.
     03  Error-Msg               pic x(40)    occurs 5 times.
*
 01  WS-Req-Period-Chk.
     03  WS-Rpc-Year              pic 9(4).
     03  WS-Rpc-Month             pic 99.
 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
                                  pic 9(6).
*
 linkage                  section.
************************
 copy "wsiscall.cob".
 copy "wsisfinal.cob".
 copy "wsisnam.cob".
*
 01  IS400-Request.
     03  IS400-Req-Function        pic x.
         88  IS400-Mode-Summary        value "S".
         88  IS400-Mode-Post           value "P".
     03  IS400-Req-Branch-Id       pic 9(9)    comp.
     03  IS400-Req-Group-Id        pic 9(9)    comp.
     03  IS400-Req-Year            pic 9(4)    comp.
     03  IS400-Req-Month           pic 99      comp.
     03  IS400-Req-Mark-Count      pic 9(3)    comp.
     03  IS400-Req-Marks  occurs 50 times.
         05  IS400-Mark-Student-Id pic 9(9)    comp.
         05  IS400-Mark-Group-Id   pic 9(9)    comp.
         05  IS400-Mark-Branch-Id  pic 9(9)    comp.
         05  IS400-Mark-Date       pic 9(8).
         05  IS400-Mark-Status     pic x(7).
         05  IS400-Mark-Note       pic x(100).
*
 01  IS400-Response.
     03  IS400-Resp-Return-Code    pic 99.
         88  IS400-Resp-OK             value zero.
         88  IS400-Resp-Rejected       value 8.
     03  IS400-Resp-Summary-Count  pic 9(5)    comp.
     03  IS400-Resp-Present-Count  pic 9(5)    comp.
     03  IS400-Resp-Absent-Count   pic 9(5)    comp.
     03  filler                    pic x(20).
*
 report section.
***************
 RD  IS-Attendance-Summary-Register
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  IS-Att-Sum-Head   type page heading.
     03  line 1.
         05  col   1    pic x(20)  source IS400-Prog-Name.
         05  col  60    pic x(24)  value "iStudy Education Centre".
         05  col 120    pic x(5)   value "Page ".
         05  col 125    pic zz9    source Page-Counter.
     03  line 3.
         05  col  35    pic x(60)  value "Attendance Summary Report".
     03  line 5.
         05  col   1                value "Student Name".
         05  col  32                value "Phone".
         05  col  50                value "Present".
         05  col  62                value "Absent".
         05  col  74                value "Total".
         05  col  86                value "Percentage".
*
 01  IS-Att-Sum-Detail  type detail.
     03  line + 2.
         05  col   1    pic x(30)   source WS-Print-First-Name.
         05  col  32    pic x(15)   source WS-Print-Phone.
         05  col  50    pic zz9     source Ats-Present-Days.
         05  col  62    pic zz9     source Ats-Absent-Days.
         05  col  74    pic zz9     source Ats-Total-Days.
         05  col  86    pic zz9.99  source Ats-Percentage.
*
 01  type control footing final line plus 2.
     03  col   1        pic x(29)   value "Total summary lines printed :".
     03  col  31        pic zzzz9   source WS-Rec-Cnt.
*
 procedure division using IS-Calling-Data
                          IS-Final-Data
                          File-Defs
                          IS400-Request
                          IS400-Response.
*
 dd000-Main.
     move     zero to IS400-Resp-Return-Code.
     move     zero to IS400-Resp-Summary-Count.
     move     zero to Atb-Present-Count.
     move     zero to Atb-Absent-Count.
     move     "N"  to IS-End-Of-Job.
     move     IS400-Req-Year  to WS-Rpc-Year.
     move     IS400-Req-Month to WS-Rpc-Month.
     if       WS-Req-Period-Chk9 = zero and IS400-Mode-Summary
              display IS405
              move  8 to IS400-Resp-Return-Code
     else
              perform  dd005-Open-Files thru dd005-Exit
     end-if.
     if       IS400-Resp-Return-Code = zero
              evaluate true
                  when IS400-Mode-Summary
                       open  output Print-File
                       initiate IS-Attendance-Summary-Register
                       perform dd010-Summary-Roster thru dd010-Exit
                       terminate IS-Attendance-Summary-Register
                       close Print-File
                  when IS400-Mode-Post
                       perform dd050-Post-Attendance thru dd050-Exit
                  when other
                       move  8 to IS400-Resp-Return-Code
                       display IS403
              end-evaluate
     end-if.
     move     WS-Rec-Cnt      to IS400-Resp-Summary-Count.
     move     Atb-Present-Count to IS400-Resp-Present-Count.
     move     Atb-Absent-Count  to IS400-Resp-Absent-Count.
     perform  dd999-Close-Files thru dd999-Exit.
     move     "Y" to IS-End-Of-Job.
     goback.
*
 dd005-Open-Files.
     move     System-File-Names (8)  to Attendance-File-Name.
     move     System-File-Names (1)  to Student-File-Name.
     move     System-File-Names (3)  to Group-Student-File-Name.
     move     System-File-Names (9)  to Param1-File-Name.
     move     System-File-Names (10) to Print-File-Name.
*
     open     input Param1-File.
     if       Prm-Status not = "00"
              display IS402
              move  8 to IS400-Resp-Return-Code
              go to dd005-Exit
     end-if.
     read     Param1-File.
     close    Param1-File.
     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
*
     open     input Student-File.
     if       Stu-Status not = "00"
              display IS404
              move  8 to IS400-Resp-Return-Code
              go to dd005-Exit
     end-if.
     open     input Group-Student-File.
     open     i-o   Attendance-File.
     if       Att-Status-Cd not = "00"
              display IS401
              move  8 to IS400-Resp-Return-Code
              go to dd005-Exit
     end-if.
     move     zero to WS-Rec-Cnt.
 dd005-Exit.
     exit.
*
 dd010-Summary-Roster.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
     perform  dd012-One-Roster-Student thru dd012-Exit until Gsl-Eof.
 dd010-Exit.
     exit.
*
 dd012-One-Roster-Student.
     if       Gsl-Group-No = IS400-Req-Group-Id
              move    Gsl-Student-No to Ats-Student-Id
              perform dd015-Find-Student-Name thru dd015-Exit
              perform dd020-Count-Attendance   thru dd020-Exit
              perform dd030-Compute-Percentage thru dd030-Exit
              perform dd040-Write-Summary      thru dd040-Exit
     end-if.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
 dd012-Exit.
     exit.
*
 dd015-Find-Student-Name.
     move     spaces to WS-Print-First-Name WS-Print-Phone.
     close    Student-File.
     open     input Student-File.
     move     "N"  to WS-Eof-Student.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
     perform  dd016-Test-One-Student thru dd016-Exit until Student-Eof.
 dd015-Exit.
     exit.
*
 dd016-Test-One-Student.
     if       Stu-Student-No = Ats-Student-Id
              move  Stu-First-Name to WS-Print-First-Name
              move  Stu-Phone      to WS-Print-Phone
     end-if.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
 dd016-Exit.
     exit.
*
 dd020-Count-Attendance.
     move     zero to Ats-Present-Days.
     move     zero to Ats-Absent-Days.
     close    Attendance-File.
     open     input Attendance-File.
     move     "N"  to WS-Eof-Attendance.
     read     Attendance-File next record
              at end move "Y" to WS-Eof-Attendance
     end-read.
     perform  dd022-Test-One-Mark thru dd022-Exit until Attendance-Eof.
     close    Attendance-File.
     open     i-o Attendance-File.
 dd020-Exit.
     exit.
*
 dd022-Test-One-Mark.
     if       Att-Student-No = Ats-Student-Id
       and    Att-Group-No   = IS400-Req-Group-Id
              compute WS-Full-Year = Att-Date-CC * 100 + Att-Date-YY
              if     WS-Full-Year = IS400-Req-Year
             and     Att-Date-MM  = IS400-Req-Month
                      if     Att-Is-Present
                             add 1 to Ats-Present-Days
                      else
                        if   Att-Is-Absent
                             add 1 to Ats-Absent-Days
                        end-if
                      end-if
              end-if
     end-if.
     read     Attendance-File next record
              at end move "Y" to WS-Eof-Attendance
     end-read.
 dd022-Exit.
     exit.
*
 dd030-Compute-Percentage.
*
* Divide-by-zero guard - no marks at all for this student this
*    month leaves the percentage at zero rather than aborting.
*
     add      Ats-Present-Days Ats-Absent-Days giving Ats-Total-Days.
     if       Ats-Total-Days = zero
              move  zero to Ats-Percentage
     else
              compute Ats-Percentage rounded =
                      Ats-Present-Days * 100 / Ats-Total-Days
     end-if.
 dd030-Exit.
     exit.
*
 dd040-Write-Summary.
     add      1 to WS-Rec-Cnt.
     generate IS-Att-Sum-Detail.
 dd040-Exit.
     exit.
*
 dd050-Post-Attendance.
     move     1 to WS-Mark-Idx.
     perform  dd052-Post-One-Mark thru dd052-Exit
              until WS-Mark-Idx > IS400-Req-Mark-Count.
 dd050-Exit.
     exit.
*
 dd052-Post-One-Mark.
     perform  dd054-Find-Existing-Mark thru dd054-Exit.
     if       Mark-Was-Found
              perform dd056-Rewrite-Mark thru dd056-Exit
     else
              perform dd058-Append-New-Mark thru dd058-Exit
     end-if.
     evaluate IS400-Mark-Status (WS-Mark-Idx)
         when "PRESENT"
              add 1 to Atb-Present-Count
         when "ABSENT"
              add 1 to Atb-Absent-Count
     end-evaluate.
     add      1 to WS-Mark-Idx.
 dd052-Exit.
     exit.
*
 dd054-Find-Existing-Mark.
*
* Read-before-write key check - Attendance-File is RELATIVE with no
*    native uniqueness on (student,group,date), so this scan is the
*    only thing stopping a second mark from duplicating the record.
*
     move     "N" to WS-Mark-Found.
     close    Attendance-File.
     open     input Attendance-File.
     move     "N"  to WS-Eof-Attendance.
     read     Attendance-File next record
              at end move "Y" to WS-Eof-Attendance
     end-read.
     perform  dd054a-Test-One-Existing thru dd054a-Exit
              until Attendance-Eof or Mark-Was-Found.
     move     Att-RRN to WS-Mark-RRN-Hold.
     close    Attendance-File.
     open     i-o Attendance-File.
 dd054-Exit.
     exit.
*
 dd054a-Test-One-Existing.
     if       Att-Student-No = IS400-Mark-Student-Id (WS-Mark-Idx)
       and    Att-Group-No   = IS400-Mark-Group-Id   (WS-Mark-Idx)
       and    Att-Date       = IS400-Mark-Date       (WS-Mark-Idx)
              move "Y" to WS-Mark-Found
     else
              read Attendance-File next record
                   at end move "Y" to WS-Eof-Attendance
              end-read
     end-if.
 dd054a-Exit.
     exit.
*
 dd056-Rewrite-Mark.
     move     WS-Mark-RRN-Hold         to Att-RRN.
     move     IS400-Mark-Status (WS-Mark-Idx) to Att-Status.
     move     IS400-Mark-Note   (WS-Mark-Idx) to Att-Note.
     rewrite  IS-Attendance-Record.
 dd056-Exit.
     exit.
*
 dd058-Append-New-Mark.
     move     1 to Prm-RRN.
     open     i-o Param1-File.
     read     Param1-File.
     add      1 to IS-PR1-Last-Att-No.
     rewrite  IS-Param1-Record.
     close    Param1-File.
     move     IS-PR1-Last-Att-No       to Att-Att-No.
     move     IS-PR1-Last-Att-No       to Att-RRN.
     move     IS400-Mark-Student-Id (WS-Mark-Idx) to Att-Student-No.
     move     IS400-Mark-Group-Id   (WS-Mark-Idx) to Att-Group-No.
     move     IS400-Mark-Branch-Id  (WS-Mark-Idx) to Att-Branch-No.
     move     IS400-Mark-Date       (WS-Mark-Idx) to Att-Date.
     move     IS400-Mark-Status     (WS-Mark-Idx) to Att-Status.
     move     IS400-Mark-Note       (WS-Mark-Idx) to Att-Note.
     write    IS-Attendance-Record.
 dd058-Exit.
     exit.
*
 dd999-Close-Files.
     close    Attendance-File Student-File Group-Student-File.
 dd999-Exit.
     exit.
