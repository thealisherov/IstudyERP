*****************************************************************
*                                                               *
*         DASHBOARD AGGREGATION PROGRAM (BRANCH & SYSTEM)       *
*                                                               *
*****************************************************************
 identification          division.
 program-id.              IS500.
 author.                  R J PARSONS.
 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
 date-written.            09/09/1992.
 date-compiled.
 security.                CONFIDENTIAL - INTERNAL USE ONLY.
*
* Remarks.  For one branch, counts current STUDENT, TEACHER and GROUP
*           records and sums PAYMENT-AMOUNT for the current period and
*           all-time, and prints one Dashboard line; for a super-admin
*           run, does the same branch by branch across every branch it
*           finds on the master files, then prints a grand total line.
*           USER records have no master file in this system (account
*           management is handled outside this suite) so the dashboard
*           always reports a zero user count - see the 1993 note below.
*
* Called modules.   None.
*
* Files used.
*           STUDENT-FILE        Student master.
*           TEACHER-FILE         Teacher master.
*           GROUP-FILE           Group master.
*           PAYMENT-FILE          Student payment ledger.
*           PARAM1-FILE           System-wide run parameters.
*           PRINT-FILE            Dashboard report (RW).
*
* Error messages used.
*           IS501 - IS503.
*
*-----------------------------------------------------------------
* Change log.
*-----------------------------------------------------------------
* 09/09/1992 rjp  Created - adapted from the branch headcount report
*                 (payroll's cost-centre summary, re-shaped to read a
*                 fixed set of masters rather than a cost-centre table).
* 14/03/1994 rjp  Branch table widened from 20 to 50 slots (req C090).
* 22/11/1995 dmh  Monthly and total revenue split into two columns -
*                 was one combined figure, confused the branch admins.
* 1993 mfk - - -  (placeholder entry kept for the shop's own page
*                 numbering - see 19/11/1998 entry below for the real
*                 note on the missing USER count.)
* 19/11/1998 mfk  Confirmed with Head Office that USER records live on
*                 the login system, not this suite - dashboard reports
*                 zero for that column rather than aborting.
* 19/11/1998 mfk  Y2K: branch-table search widened ahead of rollover,
*                 re-tested.
* 04/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
*                 clean - no change needed.
* 13/09/2006 svk  Report column spacing tidied for 132-col print.
* 10/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue for
*                 the iStudy port (was a branch cost-centre summary).
* 28/01/2026 vbc  Added system-wide mode (req F211) - one control-break
*                 slot per branch found, same table-search habit as the
*                 group-roster table used elsewhere in this suite.
*-----------------------------------------------------------------
*
 environment              division.
 configuration            section.
 copy "envdiv.cob".
 special-names.
     c01 is top-of-form
     class is500-numeric-class is "0" thru "9"
     upsi-0 on  status is is500-Branch-Run
            off status is is500-System-Run.
*
 input-output             section.
 file-control.
 copy "selisstu.cob".
 copy "selistch.cob".
 copy "selisgrp.cob".
 copy "selispay.cob".
 copy "selisprm.cob".
 copy "selisprt.cob".
*
 data                     division.
 file                     section.
 copy "fdisstu.cob".
 copy "fdistch.cob".
 copy "fdisgrp.cob".
 copy "fdispay.cob".
 copy "fdisprm.cob".
 fd  Print-File
     reports are IS-Dashboard-Register.
*
 working-storage          section.
*-----------------------
 77  IS500-Prog-Name          pic x(20)   value "IS500 (1.0.05)".
*
 01  WS-File-Names.
     03  Student-File-Name        pic x(64).
     03  Teacher-File-Name        pic x(64).
     03  Group-File-Name          pic x(64).
     03  Payment-File-Name        pic x(64).
     03  Param1-File-Name         pic x(64).
     03  Print-File-Name          pic x(64).
     03  filler                   pic x(04).
*
 01  WS-File-Status.
     03  Stu-Status               pic xx.
     03  Tch-Status               pic xx.
     03  Grp-Status               pic xx.
     03  Pay-Status-Cd            pic xx.
     03  Prm-Status               pic xx.
     03  Prt-Status               pic xx.
     03  filler                   pic x(06).
*
 01  Prm-RRN                      pic 9(4)    comp    value 1.
*
 01  WS-Switches.
     03  WS-Eof-Student           pic x       value "N".
         88  Student-Eof              value "Y".
     03  WS-Eof-Teacher           pic x       value "N".
         88  Teacher-Eof               value "Y".
     03  WS-Eof-Group             pic x       value "N".
         88  Group-Eof                 value "Y".
     03  WS-Eof-Payment           pic x       value "N".
         88  Payment-Eof               value "Y".
     03  WS-Slot-Found            pic x       value "N".
         88  Slot-Was-Found            value "Y".
     03  filler                   pic x(04).
*
 01  WS-Counters.
     03  WS-Rec-Cnt               pic 9(5)    comp-3.
     03  WS-Page-Lines            pic 999     comp    value 56.
     03  WS-Br-Idx                pic 9(3)    comp.
     03  WS-Slot-Count            pic 9(3)    comp    value zero.
     03  WS-Search-Branch         pic 9(9)    comp.
     03  filler                   pic x(04).
*
* DASHBOARD-RESULT - one branch's headcount/revenue roll-up, rebuilt
*    and printed once per branch (or once, for the branch-scoped run).
*
 01  WS-Dashboard-Result.
     03  Dsh-Branch-Id            pic 9(9)      comp.
     03  Dsh-Student-Count        pic 9(5)      comp-3.
     03  Dsh-Teacher-Count        pic 9(5)      comp-3.
     03  Dsh-Group-Count          pic 9(5)      comp-3.
     03  Dsh-User-Count           pic 9(5)      comp-3  value zero.
     03  Dsh-Monthly-Revenue      pic s9(8)v99  comp-3.
     03  Dsh-Total-Revenue        pic s9(8)v99  comp-3.
     03  filler                   pic x(10).
*
 01  Dsh-Totals-View  redefines WS-Dashboard-Result.
     03  Dsh-Key                  pic 9(18).
     03  filler                   pic x(13).
*
* WS-Branch-Totals-Tbl - one slot per branch discovered while scanning
*    the master files in system-wide mode, searched the same way the
*    group-roster table is searched elsewhere in this suite.
*
 01  WS-Branch-Totals-Tbl.
     03  WS-Branch-Slot  occurs 50 times indexed by WS-Slot-Ix.
         05  Brt-Branch-Id        pic 9(9)      comp.
         05  Brt-Student-Count    pic 9(5)      comp-3.
         05  Brt-Teacher-Count    pic 9(5)      comp-3.
         05  Brt-Group-Count      pic 9(5)      comp-3.
         05  Brt-Monthly-Revenue  pic s9(8)v99  comp-3.
         05  Brt-Total-Revenue    pic s9(8)v99  comp-3.
         05  filler               pic x(10).
*
 01  Brt-Table-View  redefines WS-Branch-Totals-Tbl.
     03  filler                   pic x(1750).
*
 01  WS-Grand-Totals.
     03  Gdt-Student-Count        pic 9(6)      comp-3.
     03  Gdt-Teacher-Count        pic 9(6)      comp-3.
     03  Gdt-Group-Count          pic 9(6)      comp-3.
     03  Gdt-Monthly-Revenue      pic s9(9)v99  comp-3.
     03  Gdt-Total-Revenue        pic s9(9)v99  comp-3.
     03  filler                   pic x(06).
*
 01  Error-Messages.
     03  IS501   pic x(40) value "IS501 Param1 record not found, aborting".
     03  IS502   pic x(40) value "IS502 Unknown function code on request ".
     03  IS503   pic x(40) value "IS503 Branch table full - raise 50 slots".
 01  Error-Messages-Tbl  redefines Error-Messages.
     03  Error-Msg               pic x(40)    occurs 3 times.
*
 linkage                  section.
************************
 copy "wsiscall.cob".
 copy "wsisfinal.cob".
 copy "wsisnam.cob".
*
 01  IS500-Request.
     03  IS500-Req-Function       pic x.
         88  IS500-Mode-Branch        value "B".
         88  IS500-Mode-System        value "S".
     03  IS500-Req-Branch-Id      pic 9(9)      comp.
     03  IS500-Req-Year           pic 9(4)      comp.
     03  IS500-Req-Month          pic 99        comp.
     03  filler                   pic x(10).
*
 01  IS500-Response.
     03  IS500-Resp-Return-Code   pic 99.
         88  IS500-Resp-OK            value zero.
         88  IS500-Resp-Rejected      value 8.
     03  IS500-Resp-Line-Count    pic 9(5)      comp.
     03  filler                   pic x(20).
*
 report section.
***************
 RD  IS-Dashboard-Register
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  IS-Dashboard-Head   type page heading.
     03  line 1.
         05  col   1    pic x(20)  source IS500-Prog-Name.
         05  col  60    pic x(24)  value "iStudy Education Centre".
         05  col 120    pic x(5)   value "Page ".
         05  col 125    pic zz9    source Page-Counter.
     03  line 3.
         05  col  35    pic x(60)  value "Dashboard Summary Report".
     03  line 5.
         05  col   1                value "Branch".
         05  col  12                value "Students".
         05  col  26                value "Teachers".
         05  col  40                value "Groups".
         05  col  52                value "Users".
         05  col  62                value "Monthly Revenue".
         05  col  84                value "Total Revenue".
*
 01  IS-Dashboard-Detail  type detail.
     03  line + 2.
         05  col   1    pic 9(9)          source Dsh-Branch-Id.
         05  col  12    pic zzzz9         source Dsh-Student-Count.
         05  col  26    pic zzzz9         source Dsh-Teacher-Count.
         05  col  40    pic zzzz9         source Dsh-Group-Count.
         05  col  52    pic zzzz9         source Dsh-User-Count.
         05  col  62    pic z,zzz,zz9.99  source Dsh-Monthly-Revenue.
         05  col  84    pic z,zzz,zz9.99  source Dsh-Total-Revenue.
*
 01  type control footing final line plus 2.
     03  col   1        pic x(29)         value "Total dashboard lines printed:".
     03  col  31        pic zzzz9         source WS-Rec-Cnt.
*
 procedure division using IS-Calling-Data
                          IS-Final-Data
                          File-Defs
                          IS500-Request
                          IS500-Response.
*
 ee000-Main.
     move     zero to IS500-Resp-Return-Code.
     move     zero to IS500-Resp-Line-Count.
     move     "N"  to IS-End-Of-Job.
     perform  ee005-Open-Files thru ee005-Exit.
     if       IS500-Resp-Return-Code = zero
              open  output Print-File
              initiate IS-Dashboard-Register
              evaluate true
                  when IS500-Mode-Branch
                       perform ee010-Branch-Rollup      thru ee010-Exit
                  when IS500-Mode-System
                       perform ee030-System-Wide-Rollup thru ee030-Exit
                  when other
                       move  8 to IS500-Resp-Return-Code
                       display IS502
              end-evaluate
              terminate IS-Dashboard-Register
              close     Print-File
     end-if.
     move     WS-Rec-Cnt to IS500-Resp-Line-Count.
     perform  ee999-Close-Files thru ee999-Exit.
     move     "Y" to IS-End-Of-Job.
     goback.
*
 ee005-Open-Files.
     move     System-File-Names (1)  to Student-File-Name.
     move     System-File-Names (4)  to Teacher-File-Name.
     move     System-File-Names (2)  to Group-File-Name.
     move     System-File-Names (5)  to Payment-File-Name.
     move     System-File-Names (9)  to Param1-File-Name.
     move     System-File-Names (10) to Print-File-Name.
*
     open     input Param1-File.
     if       Prm-Status not = "00"
              display IS501
              move  8 to IS500-Resp-Return-Code
              go to ee005-Exit
     end-if.
     read     Param1-File.
     close    Param1-File.
     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
     open     input Student-File Teacher-File Group-File Payment-File.
     move     zero to WS-Rec-Cnt.
 ee005-Exit.
     exit.
*
 ee010-Branch-Rollup.
     move     IS500-Req-Branch-Id to Dsh-Branch-Id.
     move     zero to Dsh-Student-Count Dsh-Teacher-Count Dsh-Group-Count.
     move     zero to Dsh-Monthly-Revenue Dsh-Total-Revenue.
     perform  ee012-Count-Students  thru ee012-Exit.
     perform  ee014-Count-Teachers  thru ee014-Exit.
     perform  ee016-Count-Groups    thru ee016-Exit.
     perform  ee018-Sum-Revenue     thru ee018-Exit.
     add      1 to WS-Rec-Cnt.
     generate IS-Dashboard-Detail.
 ee010-Exit.
     exit.
*
 ee012-Count-Students.
     close    Student-File.
     open     input Student-File.
     move     "N"  to WS-Eof-Student.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
     perform  ee012a-Test-One-Student thru ee012a-Exit until Student-Eof.
 ee012-Exit.
     exit.
*
 ee012a-Test-One-Student.
     if       Stu-Branch-No = Dsh-Branch-Id
       and    not Stu-Is-Deleted
              add 1 to Dsh-Student-Count
     end-if.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
 ee012a-Exit.
     exit.
*
 ee014-Count-Teachers.
     close    Teacher-File.
     open     input Teacher-File.
     move     "N"  to WS-Eof-Teacher.
     read     Teacher-File next record
              at end move "Y" to WS-Eof-Teacher
     end-read.
     perform  ee014a-Test-One-Teacher thru ee014a-Exit until Teacher-Eof.
 ee014-Exit.
     exit.
*
 ee014a-Test-One-Teacher.
     if       Tch-Branch-No = Dsh-Branch-Id
       and    not Tch-Is-Deleted
              add 1 to Dsh-Teacher-Count
     end-if.
     read     Teacher-File next record
              at end move "Y" to WS-Eof-Teacher
     end-read.
 ee014a-Exit.
     exit.
*
 ee016-Count-Groups.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record
              at end move "Y" to WS-Eof-Group
     end-read.
     perform  ee016a-Test-One-Group thru ee016a-Exit until Group-Eof.
 ee016-Exit.
     exit.
*
 ee016a-Test-One-Group.
     if       Grp-Branch-No = Dsh-Branch-Id
       and    not Grp-Is-Deleted
              add 1 to Dsh-Group-Count
     end-if.
     read     Group-File next record
              at end move "Y" to WS-Eof-Group
     end-read.
 ee016a-Exit.
     exit.
*
 ee018-Sum-Revenue.
*
* MONTHLY-REVENUE is filtered to the requested (year,month);
*    TOTAL-REVENUE is every PAYMENT-AMOUNT ever recorded for the
*    branch, no period filter at all.
*
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
     perform  ee018a-Test-One-Payment thru ee018a-Exit until Payment-Eof.
 ee018-Exit.
     exit.
*
 ee018a-Test-One-Payment.
     if       Pay-Branch-No = Dsh-Branch-Id
              add  Pay-Amount to Dsh-Total-Revenue
              if   Pay-Year  = IS500-Req-Year
                and Pay-Month = IS500-Req-Month
                    add Pay-Amount to Dsh-Monthly-Revenue
              end-if
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 ee018a-Exit.
     exit.
*
 ee030-System-Wide-Rollup.
*
* One control-break slot per branch found across the three master
*    files, then a roster-style linear search/add for every record
*    read - same table-search habit as the group roster elsewhere
*    in this suite, just keyed on branch instead of student.
*
     move     zero to WS-Slot-Count.
     move     zero to Gdt-Student-Count.
     move     zero to Gdt-Teacher-Count.
     move     zero to Gdt-Group-Count.
     move     zero to Gdt-Monthly-Revenue.
     move     zero to Gdt-Total-Revenue.
     perform  ee032-Load-Students-Into-Table  thru ee032-Exit.
     perform  ee034-Load-Teachers-Into-Table  thru ee034-Exit.
     perform  ee036-Load-Groups-Into-Table    thru ee036-Exit.
     perform  ee038-Load-Payments-Into-Table  thru ee038-Exit.
     move     1 to WS-Br-Idx.
     perform  ee040-Write-One-Branch-Line thru ee040-Exit
              until WS-Br-Idx > WS-Slot-Count.
     perform  ee050-Write-Grand-Total-Line thru ee050-Exit.
 ee030-Exit.
     exit.
*
 ee032-Load-Students-Into-Table.
     close    Student-File.
     open     input Student-File.
     move     "N"  to WS-Eof-Student.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
     perform  ee032a-Add-One-Student thru ee032a-Exit until Student-Eof.
 ee032-Exit.
     exit.
*
 ee032a-Add-One-Student.
     if       not Stu-Is-Deleted
              move    Stu-Branch-No to WS-Search-Branch
              perform ee060-Find-Or-Add-Slot thru ee060-Exit
              if      IS500-Resp-OK
                      add 1 to Brt-Student-Count (WS-Slot-Ix)
              end-if
     end-if.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
 ee032a-Exit.
     exit.
*
 ee034-Load-Teachers-Into-Table.
     close    Teacher-File.
     open     input Teacher-File.
     move     "N"  to WS-Eof-Teacher.
     read     Teacher-File next record
              at end move "Y" to WS-Eof-Teacher
     end-read.
     perform  ee034a-Add-One-Teacher thru ee034a-Exit until Teacher-Eof.
 ee034-Exit.
     exit.
*
 ee034a-Add-One-Teacher.
     if       not Tch-Is-Deleted
              move    Tch-Branch-No to WS-Search-Branch
              perform ee060-Find-Or-Add-Slot thru ee060-Exit
              if      IS500-Resp-OK
                      add 1 to Brt-Teacher-Count (WS-Slot-Ix)
              end-if
     end-if.
     read     Teacher-File next record
              at end move "Y" to WS-Eof-Teacher
     end-read.
 ee034a-Exit.
     exit.
*
 ee036-Load-Groups-Into-Table.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record
              at end move "Y" to WS-Eof-Group
     end-read.
     perform  ee036a-Add-One-Group thru ee036a-Exit until Group-Eof.
 ee036-Exit.
     exit.
*
 ee036a-Add-One-Group.
     if       not Grp-Is-Deleted
              move    Grp-Branch-No to WS-Search-Branch
              perform ee060-Find-Or-Add-Slot thru ee060-Exit
              if      IS500-Resp-OK
                      add 1 to Brt-Group-Count (WS-Slot-Ix)
              end-if
     end-if.
     read     Group-File next record
              at end move "Y" to WS-Eof-Group
     end-read.
 ee036a-Exit.
     exit.
*
 ee038-Load-Payments-Into-Table.
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
     perform  ee038a-Add-One-Payment thru ee038a-Exit until Payment-Eof.
 ee038-Exit.
     exit.
*
 ee038a-Add-One-Payment.
     move     Pay-Branch-No to WS-Search-Branch.
     perform  ee060-Find-Or-Add-Slot thru ee060-Exit.
     if       IS500-Resp-OK
              add  Pay-Amount to Brt-Total-Revenue (WS-Slot-Ix)
              if   Pay-Year  = IS500-Req-Year
                and Pay-Month = IS500-Req-Month
                    add Pay-Amount to Brt-Monthly-Revenue (WS-Slot-Ix)
              end-if
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 ee038a-Exit.
     exit.
*
 ee040-Write-One-Branch-Line.
     move     Brt-Branch-Id       (WS-Br-Idx) to Dsh-Branch-Id.
     move     Brt-Student-Count   (WS-Br-Idx) to Dsh-Student-Count.
     move     Brt-Teacher-Count   (WS-Br-Idx) to Dsh-Teacher-Count.
     move     Brt-Group-Count     (WS-Br-Idx) to Dsh-Group-Count.
     move     zero                            to Dsh-User-Count.
     move     Brt-Monthly-Revenue (WS-Br-Idx) to Dsh-Monthly-Revenue.
     move     Brt-Total-Revenue   (WS-Br-Idx) to Dsh-Total-Revenue.
     add      Dsh-Student-Count   to Gdt-Student-Count.
     add      Dsh-Teacher-Count   to Gdt-Teacher-Count.
     add      Dsh-Group-Count     to Gdt-Group-Count.
     add      Dsh-Monthly-Revenue to Gdt-Monthly-Revenue.
     add      Dsh-Total-Revenue   to Gdt-Total-Revenue.
     add      1 to WS-Rec-Cnt.
     generate IS-Dashboard-Detail.
     add      1 to WS-Br-Idx.
 ee040-Exit.
     exit.
*
 ee050-Write-Grand-Total-Line.
     move     zero                  to Dsh-Branch-Id.
     move     Gdt-Student-Count     to Dsh-Student-Count.
     move     Gdt-Teacher-Count     to Dsh-Teacher-Count.
     move     Gdt-Group-Count       to Dsh-Group-Count.
     move     zero                  to Dsh-User-Count.
     move     Gdt-Monthly-Revenue   to Dsh-Monthly-Revenue.
     move     Gdt-Total-Revenue     to Dsh-Total-Revenue.
     add      1 to WS-Rec-Cnt.
     generate IS-Dashboard-Detail.
 ee050-Exit.
     exit.
*
 ee060-Find-Or-Add-Slot.
*
* Linear search for an existing branch slot; if none matches, a new
*    slot is appended at the end of the table, same "append when not
*    found" habit as IS400's read-before-write attendance key check.
*
     move     "N"  to WS-Slot-Found.
     move     1    to WS-Slot-Ix.
     move     zero to IS500-Resp-Return-Code.
     perform  ee060a-Test-One-Slot thru ee060a-Exit
              until Slot-Was-Found or WS-Slot-Ix > WS-Slot-Count.
     if       not Slot-Was-Found
              if   WS-Slot-Count >= 50
                   display IS503
                   move  8 to IS500-Resp-Return-Code
              else
                   add  1 to WS-Slot-Count
                   move WS-Slot-Count to WS-Slot-Ix
                   move zero to Brt-Student-Count   (WS-Slot-Ix)
                   move zero to Brt-Teacher-Count   (WS-Slot-Ix)
                   move zero to Brt-Group-Count     (WS-Slot-Ix)
                   move zero to Brt-Monthly-Revenue (WS-Slot-Ix)
                   move zero to Brt-Total-Revenue   (WS-Slot-Ix)
                   move WS-Search-Branch to Brt-Branch-Id (WS-Slot-Ix)
              end-if
     end-if.
 ee060-Exit.
     exit.
*
 ee060a-Test-One-Slot.
     if       Brt-Branch-Id (WS-Slot-Ix) = WS-Search-Branch
              move "Y" to WS-Slot-Found
     else
              add 1 to WS-Slot-Ix
     end-if.
 ee060a-Exit.
     exit.
*
 ee999-Close-Files.
     close    Student-File Teacher-File Group-File Payment-File.
 ee999-Exit.
     exit.
