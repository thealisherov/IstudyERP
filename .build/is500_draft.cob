000100*****************************************************************
000200*                                                               *
000300*         DASHBOARD AGGREGATION PROGRAM (BRANCH & SYSTEM)       *
000400*                                                               *
000500*****************************************************************
000600 identification          division.
000700 program-id.              IS500.
000800 author.                  R J PARSONS.
000900 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
001000 date-written.            09/09/1992.
001100 date-compiled.
001200 security.                CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400* Remarks.  For one branch, counts current STUDENT, TEACHER and GROUP
001500*           records and sums PAYMENT-AMOUNT for the current period and
001600*           all-time, and prints one Dashboard line; for a super-admin
001700*           run, does the same branch by branch across every branch it
001800*           finds on the master files, then prints a grand total line.
001900*           USER records have no master file in this system (account
002000*           management is handled outside this suite) so the dashboard
002100*           always reports a zero user count - see the 1993 note below.
002200*
002300* Called modules.   None.
002400*
002500* Files used.
002600*           STUDENT-FILE        Student master.
002700*           TEACHER-FILE         Teacher master.
002800*           GROUP-FILE           Group master.
002900*           PAYMENT-FILE          Student payment ledger.
003000*           PARAM1-FILE           System-wide run parameters.
003100*           PRINT-FILE            Dashboard report (RW).
003200*
003300* Error messages used.
003400*           IS501 - IS503.
003500*
003600*-----------------------------------------------------------------
003700* Change log.
003800*-----------------------------------------------------------------
003900* 09/09/1992 rjp  Created - adapted from the branch headcount report
004000*                 (payroll's cost-centre summary, re-shaped to read a
004100*                 fixed set of masters rather than a cost-centre table).
004200* 14/03/1994 rjp  Branch table widened from 20 to 50 slots (req C090).
004300* 22/11/1995 dmh  Monthly and total revenue split into two columns -
004400*                 was one combined figure, confused the branch admins.
004500* 1993 mfk - - -  (placeholder entry kept for the shop's own page
004600*                 numbering - see 19/11/1998 entry below for the real
004700*                 note on the missing USER count.)
004800* 19/11/1998 mfk  Confirmed with Head Office that USER records live on
004900*                 the login system, not this suite - dashboard reports
005000*                 zero for that column rather than aborting.
005100* 19/11/1998 mfk  Y2K: branch-table search widened ahead of rollover,
005200*                 re-tested.
005300* 04/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
005400*                 clean - no change needed.
005500* 13/09/2006 svk  Report column spacing tidied for 132-col print.
005600* 10/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue for
005700*                 the iStudy port (was a branch cost-centre summary).
005800* 28/01/2026 vbc  Added system-wide mode (req F211) - one control-break
005900*                 slot per branch found, same table-search habit as the
006000*                 group-roster table used elsewhere in this suite.
006100*-----------------------------------------------------------------
006200*
006300 environment              division.
006400 configuration            section.
006500 copy "envdiv.cob".
006600 special-names.
006700     c01 is top-of-form
006800     class is500-numeric-class is "0" thru "9"
006900     upsi-0 on  status is is500-Branch-Run
007000            off status is is500-System-Run.
007100*
007200 input-output             section.
007300 file-control.
007400 copy "selisstu.cob".
007500 copy "selistch.cob".
007600 copy "selisgrp.cob".
007700 copy "selispay.cob".
007800 copy "selisprm.cob".
007900 copy "selisprt.cob".
008000*
008100 data                     division.
008200 file                     section.
008300 copy "fdisstu.cob".
008400 copy "fdistch.cob".
008500 copy "fdisgrp.cob".
008600 copy "fdispay.cob".
008700 copy "fdisprm.cob".
008800 fd  Print-File
008900     reports are IS-Dashboard-Register.
009000*
009100 working-storage          section.
009200*-----------------------
009300 77  IS500-Prog-Name          pic x(20)   value "IS500 (1.0.05)".
009400*
009500 01  WS-File-Names.
009600     03  Student-File-Name        pic x(64).
009700     03  Teacher-File-Name        pic x(64).
009800     03  Group-File-Name          pic x(64).
009900     03  Payment-File-Name        pic x(64).
010000     03  Param1-File-Name         pic x(64).
010100     03  Print-File-Name          pic x(64).
010200     03  filler                   pic x(04).
010300*
010400 01  WS-File-Status.
010500     03  Stu-Status               pic xx.
010600     03  Tch-Status               pic xx.
010700     03  Grp-Status               pic xx.
010800     03  Pay-Status-Cd            pic xx.
010900     03  Prm-Status               pic xx.
011000     03  Prt-Status               pic xx.
011100     03  filler                   pic x(06).
011200*
011300 01  Prm-RRN                      pic 9(4)    comp    value 1.
011400*
011500 01  WS-Switches.
011600     03  WS-Eof-Student           pic x       value "N".
011700         88  Student-Eof              value "Y".
011800     03  WS-Eof-Teacher           pic x       value "N".
011900         88  Teacher-Eof               value "Y".
012000     03  WS-Eof-Group             pic x       value "N".
012100         88  Group-Eof                 value "Y".
012200     03  WS-Eof-Payment           pic x       value "N".
012300         88  Payment-Eof               value "Y".
012400     03  WS-Slot-Found            pic x       value "N".
012500         88  Slot-Was-Found            value "Y".
012600     03  filler                   pic x(04).
012700*
012800 01  WS-Counters.
012900     03  WS-Rec-Cnt               pic 9(5)    comp-3.
013000     03  WS-Page-Lines            pic 999     comp    value 56.
013100     03  WS-Br-Idx                pic 9(3)    comp.
013200     03  WS-Slot-Count            pic 9(3)    comp    value zero.
013300     03  WS-Search-Branch         pic 9(9)    comp.
013400     03  filler                   pic x(04).
013500*
013600* DASHBOARD-RESULT - one branch's headcount/revenue roll-up, rebuilt
013700*    and printed once per branch (or once, for the branch-scoped run).
013800*
013900 01  WS-Dashboard-Result.
014000     03  Dsh-Branch-Id            pic 9(9)      comp.
014100     03  Dsh-Student-Count        pic 9(5)      comp-3.
014200     03  Dsh-Teacher-Count        pic 9(5)      comp-3.
014300     03  Dsh-Group-Count          pic 9(5)      comp-3.
014400     03  Dsh-User-Count           pic 9(5)      comp-3  value zero.
014500     03  Dsh-Monthly-Revenue      pic s9(8)v99  comp-3.
014600     03  Dsh-Total-Revenue        pic s9(8)v99  comp-3.
014700     03  filler                   pic x(10).
014800*
014900 01  Dsh-Totals-View  redefines WS-Dashboard-Result.
015000     03  Dsh-Key                  pic 9(18).
015100     03  filler                   pic x(13).
015200*
015300* WS-Branch-Totals-Tbl - one slot per branch discovered while scanning
015400*    the master files in system-wide mode, searched the same way the
015500*    group-roster table is searched elsewhere in this suite.
015600*
015700 01  WS-Branch-Totals-Tbl.
015800     03  WS-Branch-Slot  occurs 50 times indexed by WS-Slot-Ix.
015900         05  Brt-Branch-Id        pic 9(9)      comp.
016000         05  Brt-Student-Count    pic 9(5)      comp-3.
016100         05  Brt-Teacher-Count    pic 9(5)      comp-3.
016200         05  Brt-Group-Count      pic 9(5)      comp-3.
016300         05  Brt-Monthly-Revenue  pic s9(8)v99  comp-3.
016400         05  Brt-Total-Revenue    pic s9(8)v99  comp-3.
016500         05  filler               pic x(10).
016600*
016700 01  Brt-Table-View  redefines WS-Branch-Totals-Tbl.
016800     03  filler                   pic x(1750).
016900*
017000 01  WS-Grand-Totals.
017100     03  Gdt-Student-Count        pic 9(6)      comp-3.
017200     03  Gdt-Teacher-Count        pic 9(6)      comp-3.
017300     03  Gdt-Group-Count          pic 9(6)      comp-3.
017400     03  Gdt-Monthly-Revenue      pic s9(9)v99  comp-3.
017500     03  Gdt-Total-Revenue        pic s9(9)v99  comp-3.
017600     03  filler                   pic x(06).
017700*
017800 01  Error-Messages.
017900     03  IS501   pic x(40) value "IS501 Param1 record not found, aborting".
018000     03  IS502   pic x(40) value "IS502 Unknown function code on request ".
018100     03  IS503   pic x(40) value "IS503 Branch table full - raise 50 slots".
018200 01  Error-Messages-Tbl  redefines Error-Messages.
018300     03  Error-Msg               pic x(40)    occurs 3 times.
018400*
018500 linkage                  section.
018600************************
018700 copy "wsiscall.cob".
018800 copy "wsisfinal.cob".
018900 copy "wsisnam.cob".
019000*
019100 01  IS500-Request.
019200     03  IS500-Req-Function       pic x.
019300         88  IS500-Mode-Branch        value "B".
019400         88  IS500-Mode-System        value "S".
019500     03  IS500-Req-Branch-Id      pic 9(9)      comp.
019600     03  IS500-Req-Year           pic 9(4)      comp.
019700     03  IS500-Req-Month          pic 99        comp.
019800     03  filler                   pic x(10).
019900*
020000 01  IS500-Response.
020100     03  IS500-Resp-Return-Code   pic 99.
020200         88  IS500-Resp-OK            value zero.
020300         88  IS500-Resp-Rejected      value 8.
020400     03  IS500-Resp-Line-Count    pic 9(5)      comp.
020500     03  filler                   pic x(20).
020600*
020700 report section.
020800***************
020900 RD  IS-Dashboard-Register
021000     control      final
021100     page limit   WS-Page-Lines
021200     heading      1
021300     first detail 5
021400     last  detail WS-Page-Lines.
021500*
021600 01  IS-Dashboard-Head   type page heading.
021700     03  line 1.
021800         05  col   1    pic x(20)  source IS500-Prog-Name.
021900         05  col  60    pic x(24)  value "iStudy Education Centre".
022000         05  col 120    pic x(5)   value "Page ".
022100         05  col 125    pic zz9    source Page-Counter.
022200     03  line 3.
022300         05  col  35    pic x(60)  value "Dashboard Summary Report".
022400     03  line 5.
022500         05  col   1                value "Branch".
022600         05  col  12                value "Students".
022700         05  col  26                value "Teachers".
022800         05  col  40                value "Groups".
022900         05  col  52                value "Users".
023000         05  col  62                value "Monthly Revenue".
023100         05  col  84                value "Total Revenue".
023200*
023300 01  IS-Dashboard-Detail  type detail.
023400     03  line + 2.
023500         05  col   1    pic 9(9)          source Dsh-Branch-Id.
023600         05  col  12    pic zzzz9         source Dsh-Student-Count.
023700         05  col  26    pic zzzz9         source Dsh-Teacher-Count.
023800         05  col  40    pic zzzz9         source Dsh-Group-Count.
023900         05  col  52    pic zzzz9         source Dsh-User-Count.
024000         05  col  62    pic z,zzz,zz9.99  source Dsh-Monthly-Revenue.
024100         05  col  84    pic z,zzz,zz9.99  source Dsh-Total-Revenue.
024200*
024300 01  type control footing final line plus 2.
024400     03  col   1        pic x(29)         value "Total dashboard lines printed:".
024500     03  col  31        pic zzzz9         source WS-Rec-Cnt.
024600*
024700 procedure division using IS-Calling-Data
024800                          IS-Final-Data
024900                          File-Defs
025000                          IS500-Request
025100                          IS500-Response.
025200*
025300 ee000-Main.
025400     move     zero to IS500-Resp-Return-Code.
025500     move     zero to IS500-Resp-Line-Count.
025600     move     "N"  to IS-End-Of-Job.
025700     perform  ee005-Open-Files thru ee005-Exit.
025800     if       IS500-Resp-Return-Code = zero
025900              open  output Print-File
026000              initiate IS-Dashboard-Register
026100              evaluate true
026200                  when IS500-Mode-Branch
026300                       perform ee010-Branch-Rollup      thru ee010-Exit
026400                  when IS500-Mode-System
026500                       perform ee030-System-Wide-Rollup thru ee030-Exit
026600                  when other
026700                       move  8 to IS500-Resp-Return-Code
026800                       display IS502
026900              end-evaluate
027000              terminate IS-Dashboard-Register
027100              close     Print-File
027200     end-if.
027300     move     WS-Rec-Cnt to IS500-Resp-Line-Count.
027400     perform  ee999-Close-Files thru ee999-Exit.
027500     move     "Y" to IS-End-Of-Job.
027600     goback.
027700*
027800 ee005-Open-Files.
027900     move     System-File-Names (1)  to Student-File-Name.
028000     move     System-File-Names (4)  to Teacher-File-Name.
028100     move     System-File-Names (2)  to Group-File-Name.
028200     move     System-File-Names (5)  to Payment-File-Name.
028300     move     System-File-Names (9)  to Param1-File-Name.
028400     move     System-File-Names (10) to Print-File-Name.
028500*
028600     open     input Param1-File.
028700     if       Prm-Status not = "00"
028800              display IS501
028900              move  8 to IS500-Resp-Return-Code
029000              go to ee005-Exit
029100     end-if.
029200     read     Param1-File.
029300     close    Param1-File.
029400     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
029500     open     input Student-File Teacher-File Group-File Payment-File.
029600     move     zero to WS-Rec-Cnt.
029700 ee005-Exit.
029800     exit.
029900*
030000 ee010-Branch-Rollup.
030100     move     IS500-Req-Branch-Id to Dsh-Branch-Id.
030200     move     zero to Dsh-Student-Count Dsh-Teacher-Count Dsh-Group-Count.
030300     move     zero to Dsh-Monthly-Revenue Dsh-Total-Revenue.
030400     perform  ee012-Count-Students  thru ee012-Exit.
030500     perform  ee014-Count-Teachers  thru ee014-Exit.
030600     perform  ee016-Count-Groups    thru ee016-Exit.
030700     perform  ee018-Sum-Revenue     thru ee018-Exit.
030800     add      1 to WS-Rec-Cnt.
030900     generate IS-Dashboard-Detail.
031000 ee010-Exit.
031100     exit.
031200*
031300 ee012-Count-Students.
031400     close    Student-File.
031500     open     input Student-File.
031600     move     "N"  to WS-Eof-Student.
031700     read     Student-File next record
031800              at end move "Y" to WS-Eof-Student
031900     end-read.
032000     perform  ee012a-Test-One-Student thru ee012a-Exit until Student-Eof.
032100 ee012-Exit.
032200     exit.
032300*
032400 ee012a-Test-One-Student.
032500     if       Stu-Branch-No = Dsh-Branch-Id
032600       and    not Stu-Is-Deleted
032700              add 1 to Dsh-Student-Count
032800     end-if.
032900     read     Student-File next record
033000              at end move "Y" to WS-Eof-Student
033100     end-read.
033200 ee012a-Exit.
033300     exit.
033400*
033500 ee014-Count-Teachers.
033600     close    Teacher-File.
033700     open     input Teacher-File.
033800     move     "N"  to WS-Eof-Teacher.
033900     read     Teacher-File next record
034000              at end move "Y" to WS-Eof-Teacher
034100     end-read.
034200     perform  ee014a-Test-One-Teacher thru ee014a-Exit until Teacher-Eof.
034300 ee014-Exit.
034400     exit.
034500*
034600 ee014a-Test-One-Teacher.
034700     if       Tch-Branch-No = Dsh-Branch-Id
034800       and    not Tch-Is-Deleted
034900              add 1 to Dsh-Teacher-Count
035000     end-if.
035100     read     Teacher-File next record
035200              at end move "Y" to WS-Eof-Teacher
035300     end-read.
035400 ee014a-Exit.
035500     exit.
035600*
035700 ee016-Count-Groups.
035800     close    Group-File.
035900     open     input Group-File.
036000     move     "N"  to WS-Eof-Group.
036100     read     Group-File next record
036200              at end move "Y" to WS-Eof-Group
036300     end-read.
036400     perform  ee016a-Test-One-Group thru ee016a-Exit until Group-Eof.
036500 ee016-Exit.
036600     exit.
036700*
036800 ee016a-Test-One-Group.
036900     if       Grp-Branch-No = Dsh-Branch-Id
037000       and    not Grp-Is-Deleted
037100              add 1 to Dsh-Group-Count
037200     end-if.
037300     read     Group-File next record
037400              at end move "Y" to WS-Eof-Group
037500     end-read.
037600 ee016a-Exit.
037700     exit.
037800*
037900 ee018-Sum-Revenue.
038000*
038100* MONTHLY-REVENUE is filtered to the requested (year,month);
038200*    TOTAL-REVENUE is every PAYMENT-AMOUNT ever recorded for the
038300*    branch, no period filter at all.
038400*
038500     close    Payment-File.
038600     open     input Payment-File.
038700     move     "N"  to WS-Eof-Payment.
038800     read     Payment-File next record
038900              at end move "Y" to WS-Eof-Payment
039000     end-read.
039100     perform  ee018a-Test-One-Payment thru ee018a-Exit until Payment-Eof.
039200 ee018-Exit.
039300     exit.
039400*
039500 ee018a-Test-One-Payment.
039600     if       Pay-Branch-No = Dsh-Branch-Id
039700              add  Pay-Amount to Dsh-Total-Revenue
039800              if   Pay-Year  = IS500-Req-Year
039900                and Pay-Month = IS500-Req-Month
040000                    add Pay-Amount to Dsh-Monthly-Revenue
040100              end-if
040200     end-if.
040300     read     Payment-File next record
040400              at end move "Y" to WS-Eof-Payment
040500     end-read.
040600 ee018a-Exit.
040700     exit.
040800*
040900 ee030-System-Wide-Rollup.
041000*
041100* One control-break slot per branch found across the three master
041200*    files, then a roster-style linear search/add for every record
041300*    read - same table-search habit as the group roster elsewhere
041400*    in this suite, just keyed on branch instead of student.
041500*
041600     move     zero to WS-Slot-Count.
041700     move     zero to Gdt-Student-Count.
041800     move     zero to Gdt-Teacher-Count.
041900     move     zero to Gdt-Group-Count.
042000     move     zero to Gdt-Monthly-Revenue.
042100     move     zero to Gdt-Total-Revenue.
042200     perform  ee032-Load-Students-Into-Table  thru ee032-Exit.
042300     perform  ee034-Load-Teachers-Into-Table  thru ee034-Exit.
042400     perform  ee036-Load-Groups-Into-Table    thru ee036-Exit.
042500     perform  ee038-Load-Payments-Into-Table  thru ee038-Exit.
042600     move     1 to WS-Br-Idx.
042700     perform  ee040-Write-One-Branch-Line thru ee040-Exit
042800              until WS-Br-Idx > WS-Slot-Count.
042900     perform  ee050-Write-Grand-Total-Line thru ee050-Exit.
043000 ee030-Exit.
043100     exit.
043200*
043300 ee032-Load-Students-Into-Table.
043400     close    Student-File.
043500     open     input Student-File.
043600     move     "N"  to WS-Eof-Student.
043700     read     Student-File next record
043800              at end move "Y" to WS-Eof-Student
043900     end-read.
044000     perform  ee032a-Add-One-Student thru ee032a-Exit until Student-Eof.
044100 ee032-Exit.
044200     exit.
044300*
044400 ee032a-Add-One-Student.
044500     if       not Stu-Is-Deleted
044600              move    Stu-Branch-No to WS-Search-Branch
044700              perform ee060-Find-Or-Add-Slot thru ee060-Exit
044800              if      IS500-Resp-OK
044900                      add 1 to Brt-Student-Count (WS-Slot-Ix)
045000              end-if
045100     end-if.
045200     read     Student-File next record
045300              at end move "Y" to WS-Eof-Student
045400     end-read.
045500 ee032a-Exit.
045600     exit.
045700*
045800 ee034-Load-Teachers-Into-Table.
045900     close    Teacher-File.
046000     open     input Teacher-File.
046100     move     "N"  to WS-Eof-Teacher.
046200     read     Teacher-File next record
046300              at end move "Y" to WS-Eof-Teacher
046400     end-read.
046500     perform  ee034a-Add-One-Teacher thru ee034a-Exit until Teacher-Eof.
046600 ee034-Exit.
046700     exit.
046800*
046900 ee034a-Add-One-Teacher.
047000     if       not Tch-Is-Deleted
047100              move    Tch-Branch-No to WS-Search-Branch
047200              perform ee060-Find-Or-Add-Slot thru ee060-Exit
047300              if      IS500-Resp-OK
047400                      add 1 to Brt-Teacher-Count (WS-Slot-Ix)
047500              end-if
047600     end-if.
047700     read     Teacher-File next record
047800              at end move "Y" to WS-Eof-Teacher
047900     end-read.
048000 ee034a-Exit.
048100     exit.
048200*
048300 ee036-Load-Groups-Into-Table.
048400     close    Group-File.
048500     open     input Group-File.
048600     move     "N"  to WS-Eof-Group.
048700     read     Group-File next record
048800              at end move "Y" to WS-Eof-Group
048900     end-read.
049000     perform  ee036a-Add-One-Group thru ee036a-Exit until Group-Eof.
049100 ee036-Exit.
049200     exit.
049300*
049400 ee036a-Add-One-Group.
049500     if       not Grp-Is-Deleted
049600              move    Grp-Branch-No to WS-Search-Branch
049700              perform ee060-Find-Or-Add-Slot thru ee060-Exit
049800              if      IS500-Resp-OK
049900                      add 1 to Brt-Group-Count (WS-Slot-Ix)
050000              end-if
050100     end-if.
050200     read     Group-File next record
050300              at end move "Y" to WS-Eof-Group
050400     end-read.
050500 ee036a-Exit.
050600     exit.
050700*
050800 ee038-Load-Payments-Into-Table.
050900     close    Payment-File.
051000     open     input Payment-File.
051100     move     "N"  to WS-Eof-Payment.
051200     read     Payment-File next record
051300              at end move "Y" to WS-Eof-Payment
051400     end-read.
051500     perform  ee038a-Add-One-Payment thru ee038a-Exit until Payment-Eof.
051600 ee038-Exit.
051700     exit.
051800*
051900 ee038a-Add-One-Payment.
052000     move     Pay-Branch-No to WS-Search-Branch.
052100     perform  ee060-Find-Or-Add-Slot thru ee060-Exit.
052200     if       IS500-Resp-OK
052300              add  Pay-Amount to Brt-Total-Revenue (WS-Slot-Ix)
052400              if   Pay-Year  = IS500-Req-Year
052500                and Pay-Month = IS500-Req-Month
052600                    add Pay-Amount to Brt-Monthly-Revenue (WS-Slot-Ix)
052700              end-if
052800     end-if.
052900     read     Payment-File next record
053000              at end move "Y" to WS-Eof-Payment
053100     end-read.
053200 ee038a-Exit.
053300     exit.
053400*
053500 ee040-Write-One-Branch-Line.
053600     move     Brt-Branch-Id       (WS-Br-Idx) to Dsh-Branch-Id.
053700     move     Brt-Student-Count   (WS-Br-Idx) to Dsh-Student-Count.
053800     move     Brt-Teacher-Count   (WS-Br-Idx) to Dsh-Teacher-Count.
053900     move     Brt-Group-Count     (WS-Br-Idx) to Dsh-Group-Count.
054000     move     zero                            to Dsh-User-Count.
054100     move     Brt-Monthly-Revenue (WS-Br-Idx) to Dsh-Monthly-Revenue.
054200     move     Brt-Total-Revenue   (WS-Br-Idx) to Dsh-Total-Revenue.
054300     add      Dsh-Student-Count   to Gdt-Student-Count.
054400     add      Dsh-Teacher-Count   to Gdt-Teacher-Count.
054500     add      Dsh-Group-Count     to Gdt-Group-Count.
054600     add      Dsh-Monthly-Revenue to Gdt-Monthly-Revenue.
054700     add      Dsh-Total-Revenue   to Gdt-Total-Revenue.
054800     add      1 to WS-Rec-Cnt.
054900     generate IS-Dashboard-Detail.
055000     add      1 to WS-Br-Idx.
055100 ee040-Exit.
055200     exit.
055300*
055400 ee050-Write-Grand-Total-Line.
055500     move     zero                  to Dsh-Branch-Id.
055600     move     Gdt-Student-Count     to Dsh-Student-Count.
055700     move     Gdt-Teacher-Count     to Dsh-Teacher-Count.
055800     move     Gdt-Group-Count       to Dsh-Group-Count.
055900     move     zero                  to Dsh-User-Count.
056000     move     Gdt-Monthly-Revenue   to Dsh-Monthly-Revenue.
056100     move     Gdt-Total-Revenue     to Dsh-Total-Revenue.
056200     add      1 to WS-Rec-Cnt.
056300     generate IS-Dashboard-Detail.
056400 ee050-Exit.
056500     exit.
056600*
056700 ee060-Find-Or-Add-Slot.
056800*
056900* Linear search for an existing branch slot; if none matches, a new
057000*    slot is appended at the end of the table, same "append when not
057100*    found" habit as IS400's read-before-write attendance key check.
057200*
057300     move     "N"  to WS-Slot-Found.
057400     move     1    to WS-Slot-Ix.
057500     move     zero to IS500-Resp-Return-Code.
057600     perform  ee060a-Test-One-Slot thru ee060a-Exit
057700              until Slot-Was-Found or WS-Slot-Ix > WS-Slot-Count.
057800     if       not Slot-Was-Found
057900              if   WS-Slot-Count >= 50
058000                   display IS503
058100                   move  8 to IS500-Resp-Return-Code
058200              else
058300                   add  1 to WS-Slot-Count
058400                   move WS-Slot-Count to WS-Slot-Ix
058500                   move zero to Brt-Student-Count   (WS-Slot-Ix)
058600                   move zero to Brt-Teacher-Count   (WS-Slot-Ix)
058700                   move zero to Brt-Group-Count     (WS-Slot-Ix)
058800                   move zero to Brt-Monthly-Revenue (WS-Slot-Ix)
058900                   move zero to Brt-Total-Revenue   (WS-Slot-Ix)
059000                   move WS-Search-Branch to Brt-Branch-Id (WS-Slot-Ix)
059100              end-if
059200     end-if.
059300 ee060-Exit.
059400     exit.
059500*
059600 ee060a-Test-One-Slot.
059700     if       Brt-Branch-Id (WS-Slot-Ix) = WS-Search-Branch
059800              move "Y" to WS-Slot-Found
059900     else
060000              add 1 to WS-Slot-Ix
060100     end-if.
060200 ee060a-Exit.
060300     exit.
060400*
060500 ee999-Close-Files.
060600     close    Student-File Teacher-File Group-File Payment-File.
060700 ee999-Exit.
060800     exit.
