000100*****************************************************************
000200*                                                               *
000300*     ATTENDANCE SUMMARY ROLL-UP, POSTING & REPORT PROGRAM      *
000400*                                                               *
000500*****************************************************************
000600 identification          division.
000700 program-id.              IS400.
000800 author.                  P T WREN.
000900 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
001000 date-written.            14/05/1991.
001100 date-compiled.
001200 security.                CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400* Remarks.  For one group/year/month, rolls up PRESENT/ABSENT day
001500*           counts per roster student and prints the attendance
001600*           register; also accepts a batch of attendance marks
001700*           (mark/bulk-mark) and posts each one to the Attendance
001800*           master, updating in place where the (student,group,date)
001900*           key already exists rather than duplicating it.
002000*
002100* Called modules.   None.
002200*
002300* Files used.
002400*           ATTENDANCE-FILE      Attendance master (relative).
002500*           STUDENT-FILE         Student master.
002600*           GROUP-STUDENT-FILE   Roster (group,student) link.
002700*           PARAM1-FILE          System-wide run parameters
002800*                                  (also holds IS-PR1-Last-Att-No,
002900*                                  the next Attendance record number).
003000*           PRINT-FILE           Attendance summary report (RW).
003100*
003200* Error messages used.
003300*           IS401 - IS404.
003400*
003500*-----------------------------------------------------------------
003600* Change log.
003700*-----------------------------------------------------------------
003800* 14/05/1991 ptw  Created - adapted from the vacation-accrual roster
003900*                 print, same roster-and-count shape.
004000* 19/11/1992 ptw  Posting mode added, one mark at a time (req D077).
004100* 02/06/1995 dmh  Posting now takes a batch of marks in one call,
004200*                 with running present/absent control totals, so the
004300*                 screen's "mark whole class present" button doesn't
004400*                 need one CALL per student (req D140).
004500* 21/08/1997 mfk  Read-before-write key check added ahead of the
004600*                 WRITE - a second mark for the same key now rewrites
004700*                 in place instead of appending a duplicate record
004800*                 (Attendance-File has no native unique key to stop
004900*                 this at the file-system level).
005000* 10/11/1998 mfk  Y2K: Att-Date-CC/YY split confirmed correct either
005100*                 side of the century rollover.
005200* 05/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
005300*                 clean.
005400* 15/02/2004 rjp  Percentage now rounds half-up to 2 places via a
005500*                 ROUNDED compute rather than truncating (req E012).
005600* 22/10/2010 svk  Report column spacing tidied for 132-col print.
005700* 07/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue
005800*                 for the iStudy port (was a vacation-day roster).
005900* 20/01/2026 vbc  Posting now draws its record number from
006000*                 IS-PR1-Last-Att-No, same habit as IS100's salary
006100*                 payment numbering.
006200* 10/02/2026 vbc  Present/Absent/Total-Days widened to 9(5) - 9(3)
006300*                 truncated any roster period running to 1000+ days;
006400*                 Ats-Percentage made signed to match the derived-
006500*                 record layout.  Req E015.
006600*-----------------------------------------------------------------
006700*
006800 environment              division.
006900 configuration            section.
007000 copy "envdiv.cob".
007100 special-names.
007200     c01 is top-of-form
007300     class is400-numeric-class is "0" thru "9"
007400     upsi-0 on  status is is400-Branch-Run
007500            off status is is400-System-Run.
007600*
007700 input-output             section.
007800 file-control.
007900 copy "selisatt.cob".
008000 copy "selisstu.cob".
008100 copy "selisgsl.cob".
008200 copy "selisprm.cob".
008300 copy "selisprt.cob".
008400*
008500 data                     division.
008600 file                     section.
008700 copy "fdisatt.cob".
008800 copy "fdisstu.cob".
008900 copy "fdisgsl.cob".
009000 copy "fdisprm.cob".
009100 fd  Print-File
009200     reports are IS-Attendance-Summary-Register.
009300*
009400 working-storage          section.
009500*-----------------------
009600 77  IS400-Prog-Name          pic x(20)   value "IS400 (1.2.10)".
009700*
009800 01  WS-File-Names.
009900     03  Attendance-File-Name      pic x(64).
010000     03  Student-File-Name         pic x(64).
010100     03  Group-Student-File-Name   pic x(64).
010200     03  Param1-File-Name          pic x(64).
010300     03  Print-File-Name           pic x(64).
010400     03  filler                    pic x(04).
010500*
010600 01  WS-File-Status.
010700     03  Att-Status-Cd             pic xx.
010800     03  Stu-Status                pic xx.
010900     03  Gsl-Status                pic xx.
011000     03  Prm-Status                pic xx.
011100     03  Prt-Status                pic xx.
011200     03  filler                    pic x(06).
011300*
011400 01  Att-RRN                       pic 9(9)    comp    value zero.
011500 01  Prm-RRN                       pic 9(4)    comp    value 1.
011600*
011700 01  WS-Switches.
011800     03  WS-Eof-Attendance         pic x       value "N".
011900         88  Attendance-Eof           value "Y".
012000     03  WS-Eof-Student            pic x       value "N".
012100         88  Student-Eof              value "Y".
012200     03  WS-Eof-Gsl                pic x       value "N".
012300         88  Gsl-Eof                  value "Y".
012400     03  WS-Mark-Found             pic x       value "N".
012500         88  Mark-Was-Found           value "Y".
012600     03  filler                    pic x(04).
012700*
012800 01  WS-Counters.
012900     03  WS-Rec-Cnt                pic 9(5)    comp-3.
013000     03  WS-Page-Lines             pic 999     comp    value 56.
013100     03  WS-Mark-Idx               pic 9(3)    comp.
013200     03  WS-Full-Year              pic 9(4)    comp.
013300     03  WS-Mark-RRN-Hold          pic 9(9)    comp.
013400     03  filler                    pic x(04).
013500*
013600* ATTENDANCE-SUMMARY - one roster student's roll-up for the
013700*    requested group/year/month.
013800*
013900 01  WS-Attendance-Summary-Result.
014000     03  Ats-Student-Id            pic 9(9)      comp.
014100     03  Ats-Present-Days          pic 9(5)      comp-3.
014200     03  Ats-Absent-Days           pic 9(5)      comp-3.
014300     03  Ats-Total-Days            pic 9(5)      comp-3.
014400     03  Ats-Percentage            pic s9(3)v99  comp-3.
014500     03  filler                    pic x(10).
014600*
014700 01  Ats-Totals-View  redefines WS-Attendance-Summary-Result.
014800     03  Ats-Key                   pic 9(18).
014900     03  filler                    pic x(9).
015000*
015100 01  WS-Print-Name.
015200     03  WS-Print-First-Name       pic x(30).
015300     03  WS-Print-Phone            pic x(20).
015400     03  filler                    pic x(04).
015500*
015600 copy "wsisatb.cob".
015700*
015800 01  Error-Messages.
015900     03  IS401   pic x(40) value "IS401 Attendance File not found, abort".
016000     03  IS402   pic x(40) value "IS402 Param1 record not found, aborting".
016100     03  IS403   pic x(40) value "IS403 Unknown function code on request ".
016200     03  IS404   pic x(40) value "IS404 Student File not found - aborting".
016300     03  IS405   pic x(40) value "IS405 Summary run rejected - no period  ".
016400 01  Error-Messages-Tbl  redefines Error-Messages.
016500     03  Error-Msg               pic x(40)    occurs 5 times.
016600*
016700 01  WS-Req-Period-Chk.
016800     03  WS-Rpc-Year              pic 9(4).
016900     03  WS-Rpc-Month             pic 99.
017000 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
017100                                  pic 9(6).
017200*
017300 linkage                  section.
017400************************
017500 copy "wsiscall.cob".
017600 copy "wsisfinal.cob".
017700 copy "wsisnam.cob".
017800*
017900 01  IS400-Request.
018000     03  IS400-Req-Function        pic x.
018100         88  IS400-Mode-Summary        value "S".
018200         88  IS400-Mode-Post           value "P".
018300     03  IS400-Req-Branch-Id       pic 9(9)    comp.
018400     03  IS400-Req-Group-Id        pic 9(9)    comp.
018500     03  IS400-Req-Year            pic 9(4)    comp.
018600     03  IS400-Req-Month           pic 99      comp.
018700     03  IS400-Req-Mark-Count      pic 9(3)    comp.
018800     03  IS400-Req-Marks  occurs 50 times.
018900         05  IS400-Mark-Student-Id pic 9(9)    comp.
019000         05  IS400-Mark-Group-Id   pic 9(9)    comp.
019100         05  IS400-Mark-Branch-Id  pic 9(9)    comp.
019200         05  IS400-Mark-Date       pic 9(8).
019300         05  IS400-Mark-Status     pic x(7).
019400         05  IS400-Mark-Note       pic x(100).
019500*
019600 01  IS400-Response.
019700     03  IS400-Resp-Return-Code    pic 99.
019800         88  IS400-Resp-OK             value zero.
019900         88  IS400-Resp-Rejected       value 8.
020000     03  IS400-Resp-Summary-Count  pic 9(5)    comp.
020100     03  IS400-Resp-Present-Count  pic 9(5)    comp.
020200     03  IS400-Resp-Absent-Count   pic 9(5)    comp.
020300     03  filler                    pic x(20).
020400*
020500 report section.
020600***************
020700 RD  IS-Attendance-Summary-Register
020800     control      final
020900     page limit   WS-Page-Lines
021000     heading      1
021100     first detail 5
021200     last  detail WS-Page-Lines.
021300*
021400 01  IS-Att-Sum-Head   type page heading.
021500     03  line 1.
021600         05  col   1    pic x(20)  source IS400-Prog-Name.
021700         05  col  60    pic x(24)  value "iStudy Education Centre".
021800         05  col 120    pic x(5)   value "Page ".
021900         05  col 125    pic zz9    source Page-Counter.
022000     03  line 3.
022100         05  col  35    pic x(60)  value "Attendance Summary Report".
022200     03  line 5.
022300         05  col   1                value "Student Name".
022400         05  col  32                value "Phone".
022500         05  col  50                value "Present".
022600         05  col  62                value "Absent".
022700         05  col  74                value "Total".
022800         05  col  86                value "Percentage".
022900*
023000 01  IS-Att-Sum-Detail  type detail.
023100     03  line + 2.
023200         05  col   1    pic x(30)   source WS-Print-First-Name.
023300         05  col  32    pic x(15)   source WS-Print-Phone.
023400         05  col  50    pic zz9     source Ats-Present-Days.
023500         05  col  62    pic zz9     source Ats-Absent-Days.
023600         05  col  74    pic zz9     source Ats-Total-Days.
023700         05  col  86    pic zz9.99  source Ats-Percentage.
023800*
023900 01  type control footing final line plus 2.
024000     03  col   1        pic x(29)   value "Total summary lines printed :".
024100     03  col  31        pic zzzz9   source WS-Rec-Cnt.
024200*
024300 procedure division using IS-Calling-Data
024400                          IS-Final-Data
024500                          File-Defs
024600                          IS400-Request
024700                          IS400-Response.
024800*
024900 dd000-Main.
025000     move     zero to IS400-Resp-Return-Code.
025100     move     zero to IS400-Resp-Summary-Count.
025200     move     zero to Atb-Present-Count.
025300     move     zero to Atb-Absent-Count.
025400     move     "N"  to IS-End-Of-Job.
025500     move     IS400-Req-Year  to WS-Rpc-Year.
025600     move     IS400-Req-Month to WS-Rpc-Month.
025700     if       WS-Req-Period-Chk9 = zero and IS400-Mode-Summary
025800              display IS405
025900              move  8 to IS400-Resp-Return-Code
026000     else
026100              perform  dd005-Open-Files thru dd005-Exit
026200     end-if.
026300     if       IS400-Resp-Return-Code = zero
026400              evaluate true
026500                  when IS400-Mode-Summary
026600                       open  output Print-File
026700                       initiate IS-Attendance-Summary-Register
026800                       perform dd010-Summary-Roster thru dd010-Exit
026900                       terminate IS-Attendance-Summary-Register
027000                       close Print-File
027100                  when IS400-Mode-Post
027200                       perform dd050-Post-Attendance thru dd050-Exit
027300                  when other
027400                       move  8 to IS400-Resp-Return-Code
027500                       display IS403
027600              end-evaluate
027700     end-if.
027800     move     WS-Rec-Cnt      to IS400-Resp-Summary-Count.
027900     move     Atb-Present-Count to IS400-Resp-Present-Count.
028000     move     Atb-Absent-Count  to IS400-Resp-Absent-Count.
028100     perform  dd999-Close-Files thru dd999-Exit.
028200     move     "Y" to IS-End-Of-Job.
028300     goback.
028400*
028500 dd005-Open-Files.
028600     move     System-File-Names (8)  to Attendance-File-Name.
028700     move     System-File-Names (1)  to Student-File-Name.
028800     move     System-File-Names (3)  to Group-Student-File-Name.
028900     move     System-File-Names (9)  to Param1-File-Name.
029000     move     System-File-Names (10) to Print-File-Name.
029100*
029200     open     input Param1-File.
029300     if       Prm-Status not = "00"
029400              display IS402
029500              move  8 to IS400-Resp-Return-Code
029600              go to dd005-Exit
029700     end-if.
029800     read     Param1-File.
029900     close    Param1-File.
030000     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
030100*
030200     open     input Student-File.
030300     if       Stu-Status not = "00"
030400              display IS404
030500              move  8 to IS400-Resp-Return-Code
030600              go to dd005-Exit
030700     end-if.
030800     open     input Group-Student-File.
030900     open     i-o   Attendance-File.
031000     if       Att-Status-Cd not = "00"
031100              display IS401
031200              move  8 to IS400-Resp-Return-Code
031300              go to dd005-Exit
031400     end-if.
031500     move     zero to WS-Rec-Cnt.
031600 dd005-Exit.
031700     exit.
031800*
031900 dd010-Summary-Roster.
032000     close    Group-Student-File.
032100     open     input Group-Student-File.
032200     move     "N"  to WS-Eof-Gsl.
032300     read     Group-Student-File next record
032400              at end move "Y" to WS-Eof-Gsl
032500     end-read.
032600     perform  dd012-One-Roster-Student thru dd012-Exit until Gsl-Eof.
032700 dd010-Exit.
032800     exit.
032900*
033000 dd012-One-Roster-Student.
033100     if       Gsl-Group-No = IS400-Req-Group-Id
033200              move    Gsl-Student-No to Ats-Student-Id
033300              perform dd015-Find-Student-Name thru dd015-Exit
033400              perform dd020-Count-Attendance   thru dd020-Exit
033500              perform dd030-Compute-Percentage thru dd030-Exit
033600              perform dd040-Write-Summary      thru dd040-Exit
033700     end-if.
033800     read     Group-Student-File next record
033900              at end move "Y" to WS-Eof-Gsl
034000     end-read.
034100 dd012-Exit.
034200     exit.
034300*
034400 dd015-Find-Student-Name.
034500     move     spaces to WS-Print-First-Name WS-Print-Phone.
034600     close    Student-File.
034700     open     input Student-File.
034800     move     "N"  to WS-Eof-Student.
034900     read     Student-File next record
035000              at end move "Y" to WS-Eof-Student
035100     end-read.
035200     perform  dd016-Test-One-Student thru dd016-Exit until Student-Eof.
035300 dd015-Exit.
035400     exit.
035500*
035600 dd016-Test-One-Student.
035700     if       Stu-Student-No = Ats-Student-Id
035800              move  Stu-First-Name to WS-Print-First-Name
035900              move  Stu-Phone      to WS-Print-Phone
036000     end-if.
036100     read     Student-File next record
036200              at end move "Y" to WS-Eof-Student
036300     end-read.
036400 dd016-Exit.
036500     exit.
036600*
036700 dd020-Count-Attendance.
036800     move     zero to Ats-Present-Days.
036900     move     zero to Ats-Absent-Days.
037000     close    Attendance-File.
037100     open     input Attendance-File.
037200     move     "N"  to WS-Eof-Attendance.
037300     read     Attendance-File next record
037400              at end move "Y" to WS-Eof-Attendance
037500     end-read.
037600     perform  dd022-Test-One-Mark thru dd022-Exit until Attendance-Eof.
037700     close    Attendance-File.
037800     open     i-o Attendance-File.
037900 dd020-Exit.
038000     exit.
038100*
038200 dd022-Test-One-Mark.
038300     if       Att-Student-No = Ats-Student-Id
038400       and    Att-Group-No   = IS400-Req-Group-Id
038500              compute WS-Full-Year = Att-Date-CC * 100 + Att-Date-YY
038600              if     WS-Full-Year = IS400-Req-Year
038700             and     Att-Date-MM  = IS400-Req-Month
038800                      if     Att-Is-Present
038900                             add 1 to Ats-Present-Days
039000                      else
039100                        if   Att-Is-Absent
039200                             add 1 to Ats-Absent-Days
039300                        end-if
039400                      end-if
039500              end-if
039600     end-if.
039700     read     Attendance-File next record
039800              at end move "Y" to WS-Eof-Attendance
039900     end-read.
040000 dd022-Exit.
040100     exit.
040200*
040300 dd030-Compute-Percentage.
040400*
040500* Divide-by-zero guard - no marks at all for this student this
040600*    month leaves the percentage at zero rather than aborting.
040700*
040800     add      Ats-Present-Days Ats-Absent-Days giving Ats-Total-Days.
040900     if       Ats-Total-Days = zero
041000              move  zero to Ats-Percentage
041100     else
041200              compute Ats-Percentage rounded =
041300                      Ats-Present-Days * 100 / Ats-Total-Days
041400     end-if.
041500 dd030-Exit.
041600     exit.
041700*
041800 dd040-Write-Summary.
041900     add      1 to WS-Rec-Cnt.
042000     generate IS-Att-Sum-Detail.
042100 dd040-Exit.
042200     exit.
042300*
042400 dd050-Post-Attendance.
042500     move     1 to WS-Mark-Idx.
042600     perform  dd052-Post-One-Mark thru dd052-Exit
042700              until WS-Mark-Idx > IS400-Req-Mark-Count.
042800 dd050-Exit.
042900     exit.
043000*
043100 dd052-Post-One-Mark.
043200     perform  dd054-Find-Existing-Mark thru dd054-Exit.
043300     if       Mark-Was-Found
043400              perform dd056-Rewrite-Mark thru dd056-Exit
043500     else
043600              perform dd058-Append-New-Mark thru dd058-Exit
043700     end-if.
043800     evaluate IS400-Mark-Status (WS-Mark-Idx)
043900         when "PRESENT"
044000              add 1 to Atb-Present-Count
044100         when "ABSENT"
044200              add 1 to Atb-Absent-Count
044300     end-evaluate.
044400     add      1 to WS-Mark-Idx.
044500 dd052-Exit.
044600     exit.
044700*
044800 dd054-Find-Existing-Mark.
044900*
045000* Read-before-write key check - Attendance-File is RELATIVE with no
045100*    native uniqueness on (student,group,date), so this scan is the
045200*    only thing stopping a second mark from duplicating the record.
045300*
045400     move     "N" to WS-Mark-Found.
045500     close    Attendance-File.
045600     open     input Attendance-File.
045700     move     "N"  to WS-Eof-Attendance.
045800     read     Attendance-File next record
045900              at end move "Y" to WS-Eof-Attendance
046000     end-read.
046100     perform  dd054a-Test-One-Existing thru dd054a-Exit
046200              until Attendance-Eof or Mark-Was-Found.
046300     move     Att-RRN to WS-Mark-RRN-Hold.
046400     close    Attendance-File.
046500     open     i-o Attendance-File.
046600 dd054-Exit.
046700     exit.
046800*
046900 dd054a-Test-One-Existing.
047000     if       Att-Student-No = IS400-Mark-Student-Id (WS-Mark-Idx)
047100       and    Att-Group-No   = IS400-Mark-Group-Id   (WS-Mark-Idx)
047200       and    Att-Date       = IS400-Mark-Date       (WS-Mark-Idx)
047300              move "Y" to WS-Mark-Found
047400     else
047500              read Attendance-File next record
047600                   at end move "Y" to WS-Eof-Attendance
047700              end-read
047800     end-if.
047900 dd054a-Exit.
048000     exit.
048100*
048200 dd056-Rewrite-Mark.
048300     move     WS-Mark-RRN-Hold         to Att-RRN.
048400     move     IS400-Mark-Status (WS-Mark-Idx) to Att-Status.
048500     move     IS400-Mark-Note   (WS-Mark-Idx) to Att-Note.
048600     rewrite  IS-Attendance-Record.
048700 dd056-Exit.
048800     exit.
048900*
049000 dd058-Append-New-Mark.
049100     move     1 to Prm-RRN.
049200     open     i-o Param1-File.
049300     read     Param1-File.
049400     add      1 to IS-PR1-Last-Att-No.
049500     rewrite  IS-Param1-Record.
049600     close    Param1-File.
049700     move     IS-PR1-Last-Att-No       to Att-Att-No.
049800     move     IS-PR1-Last-Att-No       to Att-RRN.
049900     move     IS400-Mark-Student-Id (WS-Mark-Idx) to Att-Student-No.
050000     move     IS400-Mark-Group-Id   (WS-Mark-Idx) to Att-Group-No.
050100     move     IS400-Mark-Branch-Id  (WS-Mark-Idx) to Att-Branch-No.
050200     move     IS400-Mark-Date       (WS-Mark-Idx) to Att-Date.
050300     move     IS400-Mark-Status     (WS-Mark-Idx) to Att-Status.
050400     move     IS400-Mark-Note       (WS-Mark-Idx) to Att-Note.
050500     write    IS-Attendance-Record.
050600 dd058-Exit.
050700     exit.
050800*
050900 dd999-Close-Files.
051000     close    Attendance-File Student-File Group-Student-File.
051100 dd999-Exit.
051200     exit.
