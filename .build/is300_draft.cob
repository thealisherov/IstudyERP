000100*****************************************************************
000200*                                                               *
000300*   PAYMENT / EXPENSE / SALARY AGGREGATION & FINANCIAL SUMMARY  *
000400*                                                               *
000500*****************************************************************
000600 identification          division.
000700 program-id.              IS300.
000800 author.                  D M HARTLEY.
000900 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
001000 date-written.            22/01/1990.
001100 date-compiled.
001200 security.                CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400* Remarks.  Totals PAYMENT, EXPENSE and TEACHER-SALARY-PAYMENT
001500*           amounts for one branch over a requested period (a
001600*           calendar month, or an arbitrary start/end date range -
001700*           a single day is just a range of one day), builds the
001800*           combined regular-expense + salary-payment "expense
001900*           report" figure, and prints one Financial Summary line
002000*           per call.
002100*
002200* Called modules.   None.
002300*
002400* Files used.
002500*           PAYMENT-FILE        Student payment ledger.
002600*           EXPENSE-FILE        Branch expense ledger.
002700*           TSP-FILE             Teacher salary payment ledger.
002800*           PARAM1-FILE         System-wide run parameters.
002900*           PRINT-FILE          Financial summary report (RW).
003000*
003100* Error messages used.
003200*           IS301 - IS302.
003300*
003400*-----------------------------------------------------------------
003500* Change log.
003600*-----------------------------------------------------------------
003700* 22/01/1990 dmh  Created.
003800* 30/07/1991 dmh  Range mode added alongside month mode (req C018).
003900* 06/03/1994 ptw  Expense-file has no year/month fields of its own -
004000*                 month mode now derives CC/YY/MM from the created-
004100*                 date breakdown instead (was comparing the wrong
004200*                 field and always reporting zero regular expenses).
004300* 17/09/1996 rjp  Salary payments confirmed modelled as their own
004400*                 expense category, never netted straight off income.
004500* 09/11/1998 mfk  Y2K: expense CC/YY split widened ahead of rollover,
004600*                 full-year compose re-tested.
004700* 02/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
004800*                 clean - no change needed.
004900* 14/06/2003 svk  Net profit left unfloored per audit note - deficits
005000*                 must print as a negative figure, not zero.
005100* 11/10/2009 gkn  Report column spacing tidied for 132-col print.
005200* 04/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue
005300*                 for the iStudy port (was a payroll deduction total).
005400* 19/01/2026 vbc  Added branch scoping via IS-Super-Admin-Run, same
005500*                 habit as is100/is200.
005600* 26/01/2026 vbc  Added payment/expense posting (req F203) - amount
005700*                 must validate > 0 and a payment must match a roster
005800*                 row before it is appended; corrections to an amount
005900*                 already posted go through the same validation and
006000*                 are appended as a new line, the ledger stays append-
006100*                 only per the original file note, nothing is rewritten.
006200* 10/02/2026 vbc  Month/range payment sums were ignoring the category
006300*                 a caller asked to filter on - cc012 now skips a
006400*                 payment whose category does not match (blank
006500*                 request category still means "all categories").
006600*                 Req F211.
006700* 10/02/2026 vbc  Added fn A - ExpenseService's unbounded all-time
006800*                 expense total, no day/month/range filter.  Req F211.
006900* 11/02/2026 vbc  WS-Financial-Summary-Result was missing FS-YEAR/
007000*                 FS-MONTH off the record layout - added Fsr-Year/
007100*                 Fsr-Month, filled from the request for month mode
007200*                 and derived off the start date for range mode;
007300*                 Fsr-Net-Profit narrowed to s9(8)v99 to match.
007400*                 Req F212.
007500*-----------------------------------------------------------------
007600*
007700 environment              division.
007800 configuration            section.
007900 copy "envdiv.cob".
008000 special-names.
008100     c01 is top-of-form
008200     class is300-numeric-class is "0" thru "9"
008300     upsi-0 on  status is is300-Branch-Run
008400            off status is is300-System-Run.
008500*
008600 input-output             section.
008700 file-control.
008800 copy "selispay.cob".
008900 copy "selisexp.cob".
009000 copy "selistsp.cob".
009100 copy "selisgsl.cob".
009200 copy "selisprm.cob".
009300 copy "selisprt.cob".
009400*
009500 data                     division.
009600 file                     section.
009700 copy "fdispay.cob".
009800 copy "fdisexp.cob".
009900 copy "fdistsp.cob".
010000 copy "fdisgsl.cob".
010100 copy "fdisprm.cob".
010200 fd  Print-File
010300     reports are IS-Financial-Summary-Register.
010400*
010500 working-storage          section.
010600*-----------------------
010700 77  IS300-Prog-Name          pic x(20)   value "IS300 (1.2.01)".
010800*
010900 01  WS-File-Names.
011000     03  Payment-File-Name        pic x(64).
011100     03  Expense-File-Name        pic x(64).
011200     03  Tsp-File-Name            pic x(64).
011300     03  Param1-File-Name         pic x(64).
011400     03  Print-File-Name          pic x(64).
011500     03  filler                   pic x(04).
011600*
011700 01  WS-File-Status.
011800     03  Pay-Status-Cd            pic xx.
011900     03  Exp-Status               pic xx.
012000     03  Tsp-Status               pic xx.
012100     03  Gsl-Status               pic xx.
012200     03  Prm-Status               pic xx.
012300     03  Prt-Status               pic xx.
012400     03  filler                   pic x(06).
012500*
012600 01  WS-Switches.
012700     03  WS-Eof-Payment           pic x       value "N".
012800         88  Payment-Eof              value "Y".
012900     03  WS-Eof-Expense           pic x       value "N".
013000         88  Expense-Eof              value "Y".
013100     03  WS-Eof-Tsp               pic x       value "N".
013200         88  Tsp-Eof                  value "Y".
013300     03  WS-Eof-Gsl               pic x       value "N".
013400         88  Gsl-Eof                  value "Y".
013500     03  WS-Roster-Found          pic x       value "N".
013600         88  Roster-Row-Found         value "Y".
013700     03  filler                   pic x(04).
013800*
013900 01  Prm-RRN                      pic 9(4)    comp    value 1.
014000*
014100 01  WS-Counters.
014200     03  WS-Rec-Cnt               pic 9(5)    comp-3.
014300     03  WS-Page-Lines            pic 999     comp    value 56.
014400     03  WS-Exp-Full-Year         pic 9(4)    comp.
014500     03  filler                   pic x(04).
014600*
014700 01  Error-Messages.
014800     03  IS301   pic x(40) value "IS301 Param1 record not found, aborting".
014900     03  IS302   pic x(40) value "IS302 Unknown function code on request ".
015000     03  IS303   pic x(40) value "IS303 Amount must be greater than zero ".
015100     03  IS304   pic x(40) value "IS304 Student not on that group roster ".
015200 01  Error-Messages-Tbl  redefines Error-Messages.
015300     03  Error-Msg               pic x(40)    occurs 4 times.
015400*
015500* FINANCIAL-SUMMARY - one branch/period result, rebuilt for each
015600*    requested period and written as one report line.
015700*
015800 01  WS-Financial-Summary-Result.
015900     03  Fsr-Branch-Id            pic 9(9)      comp.
016000     03  Fsr-Year                pic 9(4)      comp.
016100     03  Fsr-Month                pic 99        comp.
016200     03  Fsr-Total-Income        pic s9(8)v99  comp-3.
016300     03  Fsr-Regular-Expenses    pic s9(8)v99  comp-3.
016400     03  Fsr-Salary-Payments     pic s9(8)v99  comp-3.
016500     03  Fsr-Total-Expenses      pic s9(8)v99  comp-3.
016600     03  Fsr-Net-Profit          pic s9(8)v99  comp-3.
016700     03  filler                   pic x(10).
016800*
016900 01  WS-Period-Month-View.
017000     03  WS-Pmv-Year              pic 9(4).
017100     03  filler                   pic x       value "/".
017200     03  WS-Pmv-Month             pic 99.
017300     03  filler                   pic x(13).
017400 01  WS-Period-Range-View  redefines WS-Period-Month-View.
017500     03  WS-Prv-Start             pic 9(8).
017600     03  filler                   pic x       value "-".
017700     03  WS-Prv-End               pic 9(8).
017800     03  filler                   pic x(3).
017900*
018000 01  WS-Req-Period-Chk.
018100     03  WS-Rpc-Year              pic 9(4).
018200     03  WS-Rpc-Month             pic 99.
018300 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
018400                                  pic 9(6).
018500*
018600 linkage                  section.
018700************************
018800 copy "wsiscall.cob".
018900 copy "wsisfinal.cob".
019000 copy "wsisnam.cob".
019100*
019200 01  IS300-Request.
019300     03  IS300-Req-Function       pic x.
019400         88  IS300-Mode-Month         value "M".
019500         88  IS300-Mode-Range         value "R".
019600         88  IS300-Mode-All-Time      value "A".
019700         88  IS300-Mode-Post-Payment  value "C".
019800         88  IS300-Mode-Post-Expense  value "X".
019900     03  IS300-Req-Branch-Id      pic 9(9)      comp.
020000     03  IS300-Req-Year           pic 9(4)      comp.
020100     03  IS300-Req-Month          pic 99        comp.
020200     03  IS300-Req-Start-Date     pic 9(8).
020300     03  IS300-Req-End-Date       pic 9(8).
020400     03  IS300-Req-Student-Id     pic 9(9)      comp.
020500     03  IS300-Req-Group-Id       pic 9(9)      comp.
020600     03  IS300-Req-Amount         pic s9(8)v99  comp-3.
020700     03  IS300-Req-Category       pic x(20).
020800     03  IS300-Req-Description    pic x(100).
020900     03  IS300-Req-Created-Date   pic 9(8).
021000     03  filler                   pic x(10).
021100*
021200 01  IS300-Response.
021300     03  IS300-Resp-Return-Code   pic 99.
021400         88  IS300-Resp-OK            value zero.
021500         88  IS300-Resp-Rejected      value 8.
021600     03  IS300-Resp-New-Record-No pic 9(9)      comp.
021700     03  filler                   pic x(20).
021800*
021900 report section.
022000***************
022100 RD  IS-Financial-Summary-Register
022200     control      final
022300     page limit   WS-Page-Lines
022400     heading      1
022500     first detail 5
022600     last  detail WS-Page-Lines.
022700*
022800 01  IS-Fin-Sum-Head   type page heading.
022900     03  line 1.
023000         05  col   1    pic x(20)  source IS300-Prog-Name.
023100         05  col  60    pic x(24)  value "iStudy Education Centre".
023200         05  col 120    pic x(5)   value "Page ".
023300         05  col 125    pic zz9    source Page-Counter.
023400     03  line 3.
023500         05  col  35    pic x(60)  value "Financial Summary Report".
023600     03  line 5.
023700         05  col   1                value "Branch".
023800         05  col  15                value "Period".
023900         05  col  40                value "Total Income".
024000         05  col  58                value "Regular Expenses".
024100         05  col  78                value "Salary Payments".
024200         05  col  98                value "Total Expenses".
024300         05  col 118                value "Net Profit".
024400*
024500 01  IS-Fin-Sum-Detail  type detail.
024600     03  line + 2.
024700         05  col   1    pic 9(9)       source Fsr-Branch-Id.
024800         05  col  15    pic x(20)      source WS-Period-Month-View.
024900         05  col  40    pic z,zzz,zz9.99  source Fsr-Total-Income.
025000         05  col  58    pic z,zzz,zz9.99  source Fsr-Regular-Expenses.
025100         05  col  78    pic z,zzz,zz9.99  source Fsr-Salary-Payments.
025200         05  col  98    pic z,zzz,zz9.99  source Fsr-Total-Expenses.
025300         05  col 118    pic -z,zzz,zz9.99 source Fsr-Net-Profit.
025400*
025500 01  type control footing final line plus 2.
025600     03  col   1        pic x(29)      value "Total summary lines printed :".
025700     03  col  31        pic zzzz9      source WS-Rec-Cnt.
025800*
025900 procedure division using IS-Calling-Data
026000                          IS-Final-Data
026100                          File-Defs
026200                          IS300-Request
026300                          IS300-Response.
026400*
026500 cc000-Main.
026600     move     zero to IS300-Resp-Return-Code.
026700     move     zero to IS300-Resp-New-Record-No.
026800     move     "N"  to IS-End-Of-Job.
026900     move     IS300-Req-Year  to WS-Rpc-Year.
027000     move     IS300-Req-Month to WS-Rpc-Month.
027100     if       WS-Req-Period-Chk9 = zero and IS300-Mode-Month
027200              display IS302
027300              move  8 to IS300-Resp-Return-Code
027400     else
027500              perform  cc005-Open-Files thru cc005-Exit
027600     end-if.
027700     if       IS300-Resp-Return-Code = zero
027800              evaluate true
027900                  when IS300-Mode-Month or IS300-Mode-Range
028000                       open  output Print-File
028100                       initiate IS-Financial-Summary-Register
028200                       move    IS300-Req-Branch-Id to Fsr-Branch-Id
028300                       perform cc010-Sum-Payments           thru cc010-Exit
028400                       perform cc020-Sum-Regular-Expenses   thru cc020-Exit
028500                       perform cc040-Sum-Salary-Payments    thru cc040-Exit
028600                       perform cc050-Build-Expense-Report   thru cc050-Exit
028700                       perform cc060-Build-Financial-Summary thru cc060-Exit
028800                       terminate IS-Financial-Summary-Register
028900                       close     Print-File
029000                  when IS300-Mode-All-Time
029100                       open    output Print-File
029200                       initiate IS-Financial-Summary-Register
029300                       move    IS300-Req-Branch-Id to Fsr-Branch-Id
029400                       perform cc030-Sum-All-Time-Expenses thru cc030-Exit
029500                       perform cc065-Build-All-Time-Summary thru cc065-Exit
029600                       terminate IS-Financial-Summary-Register
029700                       close     Print-File
029800                  when IS300-Mode-Post-Payment
029900                       perform cc070-Validate-And-Post-Payment thru cc070-Exit
030000                  when IS300-Mode-Post-Expense
030100                       perform cc080-Validate-And-Post-Expense thru cc080-Exit
030200                  when other
030300                       move  8 to IS300-Resp-Return-Code
030400                       display IS302
030500              end-evaluate
030600     end-if.
030700     perform  cc999-Close-Files thru cc999-Exit.
030800     move     "Y" to IS-End-Of-Job.
030900     goback.
031000*
031100 cc005-Open-Files.
031200     move     System-File-Names (5)  to Payment-File-Name.
031300     move     System-File-Names (6)  to Expense-File-Name.
031400     move     System-File-Names (7)  to Tsp-File-Name.
031500     move     System-File-Names (9)  to Param1-File-Name.
031600     move     System-File-Names (10) to Print-File-Name.
031700*
031800     open     input Param1-File.
031900     if       Prm-Status not = "00"
032000              display IS301
032100              move  8 to IS300-Resp-Return-Code
032200              go to cc005-Exit
032300     end-if.
032400     read     Param1-File.
032500     close    Param1-File.
032600     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
032700     open     input Payment-File Expense-File Tsp-File Group-Student-File.
032800     move     zero to WS-Rec-Cnt.
032900 cc005-Exit.
033000     exit.
033100*
033200 cc010-Sum-Payments.
033300     move     zero to Fsr-Total-Income.
033400     close    Payment-File.
033500     open     input Payment-File.
033600     move     "N"  to WS-Eof-Payment.
033700     read     Payment-File next record
033800              at end move "Y" to WS-Eof-Payment
033900     end-read.
034000     perform  cc012-Test-One-Payment thru cc012-Exit until Payment-Eof.
034100 cc010-Exit.
034200     exit.
034300*
034400 cc012-Test-One-Payment.
034500     if       Pay-Branch-No = IS300-Req-Branch-Id
034600       and    (IS300-Req-Category = spaces
034700               or Pay-Category     = IS300-Req-Category)
034800              evaluate true
034900                  when IS300-Mode-Month
035000                       if  Pay-Year = IS300-Req-Year
035100                       and Pay-Month = IS300-Req-Month
035200                           add Pay-Amount to Fsr-Total-Income
035300                       end-if
035400                  when IS300-Mode-Range
035500                       if  Pay-Created-Date >= IS300-Req-Start-Date
035600                       and Pay-Created-Date <= IS300-Req-End-Date
035700                           add Pay-Amount to Fsr-Total-Income
035800                       end-if
035900              end-evaluate
036000     end-if.
036100     read     Payment-File next record
036200              at end move "Y" to WS-Eof-Payment
036300     end-read.
036400 cc012-Exit.
036500     exit.
036600*
036700 cc020-Sum-Regular-Expenses.
036800*
036900* EXPENSE-FILE carries no year/month fields of its own - month mode
037000*    composes a full CCYY from the created-date breakdown and
037100*    compares that, instead of the created-date integer itself.
037200*
037300     move     zero to Fsr-Regular-Expenses.
037400     close    Expense-File.
037500     open     input Expense-File.
037600     move     "N"  to WS-Eof-Expense.
037700     read     Expense-File next record
037800              at end move "Y" to WS-Eof-Expense
037900     end-read.
038000     perform  cc022-Test-One-Expense thru cc022-Exit until Expense-Eof.
038100 cc020-Exit.
038200     exit.
038300*
038400 cc022-Test-One-Expense.
038500     if       Exp-Branch-No = IS300-Req-Branch-Id
038600              evaluate true
038700                  when IS300-Mode-Month
038800                       compute WS-Exp-Full-Year =
038900                               Exp-Created-CC * 100 + Exp-Created-YY
039000                       if  WS-Exp-Full-Year = IS300-Req-Year
039100                       and Exp-Created-MM  = IS300-Req-Month
039200                           add Exp-Amount to Fsr-Regular-Expenses
039300                       end-if
039400                  when IS300-Mode-Range
039500                       if  Exp-Created-Date >= IS300-Req-Start-Date
039600                       and Exp-Created-Date <= IS300-Req-End-Date
039700                           add Exp-Amount to Fsr-Regular-Expenses
039800                       end-if
039900              end-evaluate
040000     end-if.
040100     read     Expense-File next record
040200              at end move "Y" to WS-Eof-Expense
040300     end-read.
040400 cc022-Exit.
040500     exit.
040600*
040700 cc030-Sum-All-Time-Expenses.
040800*
040900* ExpenseService's unbounded total - every Expense-File record that
041000*    belongs to the branch, with no day/month/range filter applied
041100*    at all (req F211).
041200*
041300     move     zero to Fsr-Regular-Expenses.
041400     close    Expense-File.
041500     open     input Expense-File.
041600     move     "N"  to WS-Eof-Expense.
041700     read     Expense-File next record
041800              at end move "Y" to WS-Eof-Expense
041900     end-read.
042000     perform  cc032-Test-One-All-Time-Expense thru cc032-Exit
042100              until Expense-Eof.
042200 cc030-Exit.
042300     exit.
042400*
042500 cc032-Test-One-All-Time-Expense.
042600     if       Exp-Branch-No = IS300-Req-Branch-Id
042700              add Exp-Amount to Fsr-Regular-Expenses
042800     end-if.
042900     read     Expense-File next record
043000              at end move "Y" to WS-Eof-Expense
043100     end-read.
043200 cc032-Exit.
043300     exit.
043400*
043500 cc040-Sum-Salary-Payments.
043600     move     zero to Fsr-Salary-Payments.
043700     close    Tsp-File.
043800     open     input Tsp-File.
043900     move     "N"  to WS-Eof-Tsp.
044000     read     Tsp-File next record
044100              at end move "Y" to WS-Eof-Tsp
044200     end-read.
044300     perform  cc042-Test-One-Tsp thru cc042-Exit until Tsp-Eof.
044400 cc040-Exit.
044500     exit.
044600*
044700 cc042-Test-One-Tsp.
044800     if       Tsp-Branch-No = IS300-Req-Branch-Id
044900              evaluate true
045000                  when IS300-Mode-Month
045100                       if  Tsp-Year = IS300-Req-Year
045200                       and Tsp-Month = IS300-Req-Month
045300                           add Tsp-Amount to Fsr-Salary-Payments
045400                       end-if
045500                  when IS300-Mode-Range
045600                       if  Tsp-Created-Date >= IS300-Req-Start-Date
045700                       and Tsp-Created-Date <= IS300-Req-End-Date
045800                           add Tsp-Amount to Fsr-Salary-Payments
045900                       end-if
046000              end-evaluate
046100     end-if.
046200     read     Tsp-File next record
046300              at end move "Y" to WS-Eof-Tsp
046400     end-read.
046500 cc042-Exit.
046600     exit.
046700*
046800 cc050-Build-Expense-Report.
046900*
047000* Combined "expense report" figure for the period - regular expenses
047100*    plus teacher salary payments, salary never netted off income
047200*    directly (req per ReportService audit note).
047300*
047400     add      Fsr-Regular-Expenses Fsr-Salary-Payments
047500              giving Fsr-Total-Expenses.
047600 cc050-Exit.
047700     exit.
047800*
047900 cc060-Build-Financial-Summary.
048000*
048100* Net profit is left unfloored - a branch is allowed to show a
048200*    deficit here, unlike the per-student/per-teacher remaining
048300*    amounts elsewhere in the system.
048400*
048500     subtract Fsr-Total-Expenses from Fsr-Total-Income
048600              giving Fsr-Net-Profit.
048700     if       IS300-Mode-Month
048800              move    IS300-Req-Year  to WS-Pmv-Year  Fsr-Year
048900              move    IS300-Req-Month to WS-Pmv-Month Fsr-Month
049000     else
049100              move    IS300-Req-Start-Date to WS-Prv-Start
049200              move    IS300-Req-End-Date   to WS-Prv-End
049300              compute Fsr-Year  = IS300-Req-Start-Date / 10000
049400              compute Fsr-Month = (IS300-Req-Start-Date / 100)
049500                                   - (Fsr-Year * 100)
049600     end-if.
049700     add      1 to WS-Rec-Cnt.
049800     generate IS-Fin-Sum-Detail.
049900 cc060-Exit.
050000     exit.
050100*
050200 cc065-Build-All-Time-Summary.
050300*
050400* All-time total has no income/salary side to net against it - Total
050500*    Expenses mirrors Regular Expenses and the period column on the
050600*    register prints "ALL TIME" rather than a month or date range.
050700*
050800     move     zero to Fsr-Total-Income.
050900     move     zero to Fsr-Salary-Payments.
051000     move     zero to Fsr-Year.
051100     move     zero to Fsr-Month.
051200     move     Fsr-Regular-Expenses to Fsr-Total-Expenses.
051300     subtract Fsr-Total-Expenses from Fsr-Total-Income
051400              giving Fsr-Net-Profit.
051500     move     "ALL TIME" to WS-Period-Month-View.
051600     add      1 to WS-Rec-Cnt.
051700     generate IS-Fin-Sum-Detail.
051800 cc065-Exit.
051900     exit.
052000*
052100 cc070-Validate-And-Post-Payment.
052200*
052300* PaymentService validation - amount must be greater than zero and the
052400*    student must actually be on that group's roster, checked every
052500*    time a payment line is appended (a correction to an already-
052600*    posted amount comes through here again rather than a rewrite -
052700*    Payment-File is append-only, see the note on wsispay.cob).
052800*
052900     if       IS300-Req-Amount not > zero
053000              move  8 to IS300-Resp-Return-Code
053100              display IS303
053200              go to cc070-Exit
053300     end-if.
053400     perform  cc072-Check-Roster thru cc072-Exit.
053500     if       not Roster-Row-Found
053600              move  8 to IS300-Resp-Return-Code
053700              display IS304
053800              go to cc070-Exit
053900     end-if.
054000     perform  cc074-Allocate-Payment-No thru cc074-Exit.
054100     move     IS-PR1-Last-Payment-No to Pay-Payment-No.
054200     move     IS300-Req-Student-Id  to Pay-Student-No.
054300     move     IS300-Req-Group-Id    to Pay-Group-No.
054400     move     IS300-Req-Branch-Id   to Pay-Branch-No.
054500     move     IS300-Req-Amount      to Pay-Amount.
054600     move     IS300-Req-Category    to Pay-Category.
054700     move     "COMPLETED"           to Pay-Status.
054800     move     IS300-Req-Year        to Pay-Year.
054900     move     IS300-Req-Month       to Pay-Month.
055000     move     IS300-Req-Created-Date to Pay-Created-Date.
055100     close    Payment-File.
055200     open     extend Payment-File.
055300     write    IS-Payment-Record.
055400     close    Payment-File.
055500     open     input Payment-File.
055600     move     IS-PR1-Last-Payment-No to IS300-Resp-New-Record-No.
055700 cc070-Exit.
055800     exit.
055900*
056000 cc072-Check-Roster.
056100     move     "N" to WS-Roster-Found.
056200     close    Group-Student-File.
056300     open     input Group-Student-File.
056400     move     "N"  to WS-Eof-Gsl.
056500     read     Group-Student-File next record
056600              at end move "Y" to WS-Eof-Gsl
056700     end-read.
056800     perform  cc072a-Test-One-Roster-Row thru cc072a-Exit
056900              until Gsl-Eof or Roster-Row-Found.
057000 cc072-Exit.
057100     exit.
057200*
057300 cc072a-Test-One-Roster-Row.
057400     if       Gsl-Student-No = IS300-Req-Student-Id
057500       and    Gsl-Group-No   = IS300-Req-Group-Id
057600              move "Y" to WS-Roster-Found
057700     else
057800              read Group-Student-File next record
057900                   at end move "Y" to WS-Eof-Gsl
058000              end-read
058100     end-if.
058200 cc072a-Exit.
058300     exit.
058400*
058500 cc074-Allocate-Payment-No.
058600     move     1 to Prm-RRN.
058700     open     i-o Param1-File.
058800     read     Param1-File.
058900     add      1 to IS-PR1-Last-Payment-No.
059000     rewrite  IS-Param1-Record.
059100     close    Param1-File.
059200 cc074-Exit.
059300     exit.
059400*
059500 cc080-Validate-And-Post-Expense.
059600*
059700* ExpenseService validation - amount must be greater than zero before
059800*    the line is appended; expenses carry no roster to check against.
059900*
060000     if       IS300-Req-Amount not > zero
060100              move  8 to IS300-Resp-Return-Code
060200              display IS303
060300              go to cc080-Exit
060400     end-if.
060500     perform  cc082-Allocate-Expense-No thru cc082-Exit.
060600     move     IS-PR1-Last-Expense-No to Exp-Expense-No.
060700     move     IS300-Req-Description  to Exp-Description.
060800     move     IS300-Req-Amount       to Exp-Amount.
060900     move     IS300-Req-Category     to Exp-Category.
061000     move     IS300-Req-Branch-Id    to Exp-Branch-No.
061100     move     IS300-Req-Created-Date to Exp-Created-Date.
061200     close    Expense-File.
061300     open     extend Expense-File.
061400     write    IS-Expense-Record.
061500     close    Expense-File.
061600     open     input Expense-File.
061700     move     IS-PR1-Last-Expense-No to IS300-Resp-New-Record-No.
061800 cc080-Exit.
061900     exit.
062000*
062100 cc082-Allocate-Expense-No.
062200     move     1 to Prm-RRN.
062300     open     i-o Param1-File.
062400     read     Param1-File.
062500     add      1 to IS-PR1-Last-Expense-No.
062600     rewrite  IS-Param1-Record.
062700     close    Param1-File.
062800 cc082-Exit.
062900     exit.
063000*
063100 cc999-Close-Files.
063200     close    Payment-File Expense-File Tsp-File Group-Student-File.
063300 cc999-Exit.
063400     exit.
