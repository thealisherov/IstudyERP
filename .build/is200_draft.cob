000100*****************************************************************
000200*                                                               *
000300*     STUDENT / GROUP PAYMENT STATUS ROLL-UP & UNPAID LISTING   *
000400*                                                               *
000500*****************************************************************
000600 identification          division.
000700 program-id.              IS200.
000800 author.                  J R STAVELEY.
000900 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
001000 date-written.            06/09/1989.
001100 date-compiled.
001200 security.                CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400* Remarks.  For a branch, or for one group, works out how much each
001500*           enrolled student has paid against the group price(s) for
001600*           a given month, flags PAID/PARTIAL/UNPAID, and can also
001700*           list just the students still owing a balance across a
001800*           whole branch (the "unpaid listing" control-break filter
001900*           over the same per-student figures).
002000*
002100* Called modules.   None.
002200*
002300* Files used.
002400*           STUDENT-FILE        Student master.
002500*           GROUP-FILE          Group master.
002600*           GROUP-STUDENT-FILE  Roster (group,student) link.
002700*           PAYMENT-FILE        Student payment ledger.
002800*           PARAM1-FILE         System-wide run parameters.
002900*           PRINT-FILE          Payment-status report (RW).
003000*
003100* Error messages used.
003200*           IS101 - IS103.
003300*
003400*-----------------------------------------------------------------
003500* Change log.
003600*-----------------------------------------------------------------
003700* 06/09/1989 jrs  Created.
003800* 14/02/1991 dmh  Added group-scoped mode (was branch-only).
003900* 08/10/1992 dmh  Status decision order fixed - zero-paid now always
004000*                 wins over zero-expected (req A220), avoids a false
004100*                 PAID on students enrolled in no priced group.
004200* 25/05/1995 ptw  Unpaid-listing mode added (req B044).
004300* 19/08/1997 mfk  Whole-student expected amount now sums every
004400*                 non-deleted group the student is in, not just one.
004500* 11/11/1998 mfk  Y2K: Pay-Year widened to 4 digits, status report
004600*                 column re-checked for century rollover.
004700* 03/06/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
004800*                 clean.
004900* 27/01/2002 rjp  Remaining-amount floor confirmed with negative test
005000*                 case (credit balance must never print).
005100* 14/09/2008 svk  Report column spacing tidied for 132-col print.
005200* 30/10/2025 vbc  Re-pointed file assigns at wsisnam.cob catalogue
005300*                 for the iStudy port (was a payroll deduction list).
005400* 12/01/2026 vbc  Unpaid-listing now reuses the same detail layout as
005500*                 the status report instead of a second RD.
005600* 18/01/2026 vbc  Branch scoping now honours IS-Super-Admin-Run, same
005700*                 habit as is100.cbl's teacher scope check.
005800*-----------------------------------------------------------------
005900*
006000 environment              division.
006100 configuration            section.
006200 copy "envdiv.cob".
006300 special-names.
006400     c01 is top-of-form
006500     class is200-numeric-class is "0" thru "9"
006600     upsi-0 on  status is is200-Branch-Run
006700            off status is is200-System-Run.
006800*
006900 input-output             section.
007000 file-control.
007100 copy "selisstu.cob".
007200 copy "selisgrp.cob".
007300 copy "selisgsl.cob".
007400 copy "selispay.cob".
007500 copy "selisprm.cob".
007600 copy "selisprt.cob".
007700*
007800 data                     division.
007900 file                     section.
008000 copy "fdisstu.cob".
008100 copy "fdisgrp.cob".
008200 copy "fdisgsl.cob".
008300 copy "fdispay.cob".
008400 copy "fdisprm.cob".
008500 fd  Print-File
008600     reports are IS-Payment-Status-Register.
008700*
008800 working-storage          section.
008900*-----------------------
009000 77  IS200-Prog-Name          pic x(20)   value "IS200 (1.2.07)".
009100*
009200 01  WS-File-Names.
009300     03  Student-File-Name        pic x(64).
009400     03  Group-File-Name          pic x(64).
009500     03  Group-Student-File-Name  pic x(64).
009600     03  Payment-File-Name        pic x(64).
009700     03  Param1-File-Name         pic x(64).
009800     03  Print-File-Name          pic x(64).
009900     03  filler                   pic x(04).
010000*
010100 01  WS-File-Status.
010200     03  Stu-Status               pic xx.
010300     03  Grp-Status               pic xx.
010400     03  Gsl-Status               pic xx.
010500     03  Pay-Status-Cd            pic xx.
010600     03  Prm-Status               pic xx.
010700     03  Prt-Status               pic xx.
010800     03  filler                   pic x(04).
010900*
011000 01  WS-Switches.
011100     03  WS-Eof-Student           pic x       value "N".
011200         88  Student-Eof              value "Y".
011300     03  WS-Eof-Group             pic x       value "N".
011400         88  Group-Eof                value "Y".
011500     03  WS-Eof-Gsl               pic x       value "N".
011600         88  Gsl-Eof                  value "Y".
011700     03  WS-Eof-Gsl2              pic x       value "N".
011800         88  Gsl2-Eof                 value "Y".
011900     03  WS-Eof-Payment           pic x       value "N".
012000         88  Payment-Eof              value "Y".
012100     03  WS-Skip-Student          pic x       value "N".
012200         88  Skip-This-Student        value "Y".
012300     03  filler                   pic x(04).
012400*
012500 01  Prm-RRN                      pic 9(4)    comp    value 1.
012600*
012700 01  WS-Counters.
012800     03  WS-Rec-Cnt               pic 9(5)    comp-3.
012900     03  WS-Page-Lines            pic 999     comp    value 56.
013000     03  filler                   pic x(04).
013100*
013200 01  WS-Period.
013300     03  WS-Req-Year              pic 9(4)    comp.
013400     03  WS-Req-Month             pic 99      comp.
013500     03  filler                   pic x(04).
013600*
013700 01  WS-Group-Work.
013800     03  WS-Hold-Group-No         pic 9(9)    comp.
013900     03  WS-Hold-Group-Name       pic x(50).
014000     03  WS-Hold-Group-Price      pic s9(8)v99  comp-3.
014100     03  WS-Hold-Branch-No        pic 9(9)    comp.
014200     03  filler                   pic x(04).
014300*
014400 01  WS-Period-For-Print.
014500     03  WS-Period-For-Print-Y    pic 9(4).
014600     03  WS-Period-For-Print-M    pic 99.
014700 01  WS-Period-For-Print9  redefines WS-Period-For-Print
014800                                  pic 9(6).
014900*
015000 01  WS-Req-Period-Chk.
015100     03  WS-Rpc-Year              pic 9(4).
015200     03  WS-Rpc-Month             pic 99.
015300 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
015400                                  pic 9(6).
015500*
015600* STUDENT-PAYMENT-STATUS - held per student/group combination while
015700*    the detail line for it is being built and printed.
015800*
015900 01  WS-Payment-Status-Result.
016000     03  Sps-Student-Id           pic 9(9)      comp.
016100     03  Sps-Group-Id             pic 9(9)      comp.
016200     03  Sps-Total-Paid           pic s9(8)v99  comp-3.
016300     03  Sps-Expected-Amount      pic s9(8)v99  comp-3.
016400     03  Sps-Remaining-Amount     pic s9(8)v99  comp-3.
016500     03  Sps-Status               pic x(7).
016600         88  Sps-Is-Paid              value "PAID".
016700         88  Sps-Is-Partial           value "PARTIAL".
016800         88  Sps-Is-Unpaid            value "UNPAID".
016900     03  filler                   pic x(10).
017000*
017100 01  Sps-Totals-View  redefines WS-Payment-Status-Result.
017200     03  Sps-Key                  pic 9(18).
017300     03  filler                   pic x(41).
017400*
017500 01  WS-Print-Name.
017600     03  WS-Print-First-Name      pic x(30).
017700     03  WS-Print-Phone           pic x(20).
017800     03  WS-Print-Parent-Phone    pic x(20).
017900     03  filler                   pic x(04).
018000*
018100 01  Error-Messages.
018200     03  IS101   pic x(40) value "IS101 Student File not found - aborting".
018300     03  IS102   pic x(40) value "IS102 Param1 record not found, aborting".
018400     03  IS103   pic x(40) value "IS103 Unknown function code on request ".
018500     03  IS104   pic x(40) value "IS104 Status run rejected - period not supplied".
018600*
018700 linkage                  section.
018800************************
018900 copy "wsiscall.cob".
019000 copy "wsisfinal.cob".
019100 copy "wsisnam.cob".
019200*
019300 01  IS200-Request.
019400     03  IS200-Req-Function       pic x.
019500         88  IS200-Mode-Branch        value "S".
019600         88  IS200-Mode-Group         value "G".
019700         88  IS200-Mode-Unpaid        value "U".
019800     03  IS200-Req-Branch-Id      pic 9(9)      comp.
019900     03  IS200-Req-Group-Id       pic 9(9)      comp.
020000     03  IS200-Req-Year           pic 9(4)      comp.
020100     03  IS200-Req-Month          pic 99        comp.
020200     03  filler                   pic x(10).
020300*
020400 01  IS200-Response.
020500     03  IS200-Resp-Return-Code   pic 99.
020600         88  IS200-Resp-OK            value zero.
020700         88  IS200-Resp-Rejected      value 8.
020800     03  IS200-Resp-Line-Count    pic 9(5)      comp.
020900     03  filler                   pic x(20).
021000*
021100 report section.
021200***************
021300 RD  IS-Payment-Status-Register
021400     control      final
021500     page limit   WS-Page-Lines
021600     heading      1
021700     first detail 5
021800     last  detail WS-Page-Lines.
021900*
022000 01  IS-Status-Head   type page heading.
022100     03  line 1.
022200         05  col   1    pic x(20)  source IS200-Prog-Name.
022300         05  col  60    pic x(24)  value "iStudy Education Centre".
022400         05  col 120    pic x(5)   value "Page ".
022500         05  col 125    pic zz9    source Page-Counter.
022600     03  line 3.
022700         05  col  40    pic x(50)  value "Student / Group Payment Status Report".
022800     03  line 5.
022900         05  col   1                value "Student Name".
023000         05  col  32                value "Phone".
023100         05  col  47                value "Parent Phone".
023200         05  col  63                value "Group".
023300         05  col  90                value "Expected".
023400         05  col 102                value "Paid".
023500         05  col 114                value "Remaining".
023600         05  col 126                value "Status".
023700*
023800 01  IS-Status-Detail  type detail.
023900     03  line + 2.
024000         05  col   1    pic x(30)      source WS-Print-First-Name.
024100         05  col  32    pic x(15)      source WS-Print-Phone.
024200         05  col  47    pic x(15)      source WS-Print-Parent-Phone.
024300         05  col  63    pic x(26)      source WS-Hold-Group-Name.
024400         05  col  90    pic zz,zz9.99  source Sps-Expected-Amount.
024500         05  col 102    pic zz,zz9.99  source Sps-Total-Paid.
024600         05  col 114    pic zz,zz9.99  source Sps-Remaining-Amount.
024700         05  col 126    pic x(7)       source Sps-Status.
024800*
024900 01  type control footing final line plus 2.
025000     03  col   1        pic x(29)      value "Total status lines printed :".
025100     03  col  31        pic zzzz9      source WS-Rec-Cnt.
025200*
025300 procedure division using IS-Calling-Data
025400                          IS-Final-Data
025500                          File-Defs
025600                          IS200-Request
025700                          IS200-Response.
025800*
025900 bb000-Main.
026000     move     zero to IS200-Resp-Return-Code.
026100     move     zero to IS200-Resp-Line-Count.
026200     move     "N"  to IS-End-Of-Job.
026300     move     IS200-Req-Year  to WS-Req-Year.
026400     move     IS200-Req-Month to WS-Req-Month.
026500     move     IS200-Req-Year  to WS-Rpc-Year.
026600     move     IS200-Req-Month to WS-Rpc-Month.
026700     if       WS-Req-Period-Chk9 = zero
026800              display IS104
026900              move 8 to IS200-Resp-Return-Code
027000     else
027100              perform  bb005-Open-Files thru bb005-Exit
027200     end-if.
027300     if       IS200-Resp-Return-Code = zero
027400              open  output Print-File
027500              initiate IS-Payment-Status-Register
027600              evaluate true
027700                  when IS200-Mode-Branch
027800                       perform bb010-Branch-Students thru bb010-Exit
027900                  when IS200-Mode-Group
028000                       perform bb015-Group-Roster     thru bb015-Exit
028100                  when IS200-Mode-Unpaid
028200                       perform bb050-Unpaid-Listing    thru bb050-Exit
028300                  when other
028400                       move  8 to IS200-Resp-Return-Code
028500                       display IS103
028600              end-evaluate
028700              terminate IS-Payment-Status-Register
028800              close     Print-File
028900     end-if.
029000     move     WS-Rec-Cnt to IS200-Resp-Line-Count.
029100     perform  bb999-Close-Files thru bb999-Exit.
029200     move     "Y" to IS-End-Of-Job.
029300     goback.
029400*
029500 bb005-Open-Files.
029600     move     System-File-Names (1)  to Student-File-Name.
029700     move     System-File-Names (2)  to Group-File-Name.
029800     move     System-File-Names (3)  to Group-Student-File-Name.
029900     move     System-File-Names (5)  to Payment-File-Name.
030000     move     System-File-Names (9)  to Param1-File-Name.
030100     move     System-File-Names (10) to Print-File-Name.
030200*
030300     open     input Param1-File.
030400     if       Prm-Status not = "00"
030500              display IS102
030600              move  8 to IS200-Resp-Return-Code
030700              go to bb005-Exit
030800     end-if.
030900     read     Param1-File.
031000     close    Param1-File.
031100     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
031200*
031300     open     input Student-File.
031400     if       Stu-Status not = "00"
031500              display IS101
031600              move  8 to IS200-Resp-Return-Code
031700              go to bb005-Exit
031800     end-if.
031900     open     input Group-File Group-Student-File Payment-File.
032000     move     zero to WS-Rec-Cnt.
032100 bb005-Exit.
032200     exit.
032300*
032400 bb010-Branch-Students.
032500     move     "N" to WS-Eof-Student.
032600     read     Student-File next record
032700              at end move "Y" to WS-Eof-Student
032800     end-read.
032900     perform  bb012-One-Branch-Student thru bb012-Exit
033000              until Student-Eof.
033100 bb010-Exit.
033200     exit.
033300*
033400 bb012-One-Branch-Student.
033500     move     "N" to WS-Skip-Student.
033600     if       Stu-Deleted = "Y"
033700              move "Y" to WS-Skip-Student
033800     end-if.
033900     if       not IS-Super-Admin-Run
034000       and    Stu-Branch-No not = IS-Calling-Branch-Id
034100              move "Y" to WS-Skip-Student
034200     end-if.
034300     if       not Skip-This-Student
034400              move     zero to Sps-Group-Id
034500              move     Stu-Student-No   to Sps-Student-Id
034600              move     Stu-First-Name   to WS-Print-First-Name
034700              move     Stu-Phone        to WS-Print-Phone
034800              move     Stu-Parent-Phone to WS-Print-Parent-Phone
034900              move     spaces           to WS-Hold-Group-Name
035000              perform  bb020-Sum-Whole-Student-Groups thru bb020-Exit
035100              perform  bb025-Sum-Whole-Student-Paid    thru bb025-Exit
035200              perform  bb030-Compute-Status            thru bb030-Exit
035300              perform  bb040-Write-Status              thru bb040-Exit
035400     end-if.
035500     read     Student-File next record
035600              at end move "Y" to WS-Eof-Student
035700     end-read.
035800 bb012-Exit.
035900     exit.
036000*
036100 bb020-Sum-Whole-Student-Groups.
036200*
036300* Whole-student expected amount = sum of GROUP-PRICE over every
036400*    non-deleted group this student is currently enrolled in.
036500*
036600     move     zero to Sps-Expected-Amount.
036700     close    Group-Student-File.
036800     open     input Group-Student-File.
036900     move     "N"  to WS-Eof-Gsl.
037000     read     Group-Student-File next record
037100              at end move "Y" to WS-Eof-Gsl
037200     end-read.
037300     perform  bb022-One-Enrollment thru bb022-Exit until Gsl-Eof.
037400 bb020-Exit.
037500     exit.
037600*
037700 bb022-One-Enrollment.
037800     if       Gsl-Student-No = Stu-Student-No
037900              move    Gsl-Group-No to WS-Hold-Group-No
038000              perform bb024-Add-One-Group-Price thru bb024-Exit
038100     end-if.
038200     read     Group-Student-File next record
038300              at end move "Y" to WS-Eof-Gsl
038400     end-read.
038500 bb022-Exit.
038600     exit.
038700*
038800 bb024-Add-One-Group-Price.
038900     close    Group-File.
039000     open     input Group-File.
039100     move     "N"  to WS-Eof-Group.
039200     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
039300     perform  bb024a-Test-One-Group thru bb024a-Exit until Group-Eof.
039400 bb024-Exit.
039500     exit.
039600*
039700 bb024a-Test-One-Group.
039800     if       Grp-Group-No = WS-Hold-Group-No and Grp-Deleted not = "Y"
039900              add Grp-Price to Sps-Expected-Amount
040000     end-if.
040100     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
040200 bb024a-Exit.
040300     exit.
040400*
040500 bb025-Sum-Whole-Student-Paid.
040600     move     zero to Sps-Total-Paid.
040700     close    Payment-File.
040800     open     input Payment-File.
040900     move     "N"  to WS-Eof-Payment.
041000     read     Payment-File next record
041100              at end move "Y" to WS-Eof-Payment
041200     end-read.
041300     perform  bb026-Add-One-Payment thru bb026-Exit until Payment-Eof.
041400 bb025-Exit.
041500     exit.
041600*
041700 bb026-Add-One-Payment.
041800     if       Pay-Student-No = Sps-Student-Id
041900       and    Pay-Year       = WS-Req-Year
042000       and    Pay-Month      = WS-Req-Month
042100              add Pay-Amount to Sps-Total-Paid
042200     end-if.
042300     read     Payment-File next record
042400              at end move "Y" to WS-Eof-Payment
042500     end-read.
042600 bb026-Exit.
042700     exit.
042800*
042900 bb015-Group-Roster.
043000     perform  bb016-Find-Requested-Group thru bb016-Exit.
043100     if       WS-Hold-Group-No = zero
043200              go to bb015-Exit
043300     end-if.
043400     close    Group-Student-File.
043500     open     input Group-Student-File.
043600     move     "N"  to WS-Eof-Gsl.
043700     read     Group-Student-File next record
043800              at end move "Y" to WS-Eof-Gsl
043900     end-read.
044000     perform  bb017-One-Roster-Student thru bb017-Exit until Gsl-Eof.
044100 bb015-Exit.
044200     exit.
044300*
044400 bb016-Find-Requested-Group.
044500     move     zero to WS-Hold-Group-No.
044600     close    Group-File.
044700     open     input Group-File.
044800     move     "N"  to WS-Eof-Group.
044900     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
045000     perform  bb016a-Test-One-Group thru bb016a-Exit until Group-Eof.
045100 bb016-Exit.
045200     exit.
045300*
045400 bb016a-Test-One-Group.
045500     if       Grp-Group-No = IS200-Req-Group-Id
045600              move    Grp-Group-No  to WS-Hold-Group-No
045700              move    Grp-Name      to WS-Hold-Group-Name
045800              move    Grp-Price     to WS-Hold-Group-Price
045900              move    Grp-Branch-No to WS-Hold-Branch-No
046000     end-if.
046100     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
046200 bb016a-Exit.
046300     exit.
046400*
046500 bb017-One-Roster-Student.
046600     if       Gsl-Group-No = WS-Hold-Group-No
046700              perform bb018-Status-For-Roster-Student thru bb018-Exit
046800     end-if.
046900     read     Group-Student-File next record
047000              at end move "Y" to WS-Eof-Gsl
047100     end-read.
047200 bb017-Exit.
047300     exit.
047400*
047500 bb018-Status-For-Roster-Student.
047600     perform  bb019-Find-Roster-Student-Name thru bb019-Exit.
047700     move     Gsl-Group-No         to Sps-Group-Id.
047800     move     Gsl-Student-No       to Sps-Student-Id.
047900     move     WS-Hold-Group-Price  to Sps-Expected-Amount.
048000     perform  bb028-Sum-Group-Paid thru bb028-Exit.
048100     perform  bb030-Compute-Status thru bb030-Exit.
048200     perform  bb040-Write-Status   thru bb040-Exit.
048300 bb018-Exit.
048400     exit.
048500*
048600 bb019-Find-Roster-Student-Name.
048700     move     spaces to WS-Print-First-Name WS-Print-Phone
048800                         WS-Print-Parent-Phone.
048900     close    Student-File.
049000     open     input Student-File.
049100     move     "N"  to WS-Eof-Student.
049200     read     Student-File next record
049300              at end move "Y" to WS-Eof-Student
049400     end-read.
049500     perform  bb019a-Test-One-Student thru bb019a-Exit until Student-Eof.
049600 bb019-Exit.
049700     exit.
049800*
049900 bb019a-Test-One-Student.
050000     if       Stu-Student-No = Gsl-Student-No
050100              move  Stu-First-Name   to WS-Print-First-Name
050200              move  Stu-Phone        to WS-Print-Phone
050300              move  Stu-Parent-Phone to WS-Print-Parent-Phone
050400     end-if.
050500     read     Student-File next record
050600              at end move "Y" to WS-Eof-Student
050700     end-read.
050800 bb019a-Exit.
050900     exit.
051000*
051100 bb028-Sum-Group-Paid.
051200     move     zero to Sps-Total-Paid.
051300     close    Payment-File.
051400     open     input Payment-File.
051500     move     "N"  to WS-Eof-Payment.
051600     read     Payment-File next record at end move "Y" to WS-Eof-Payment end-read.
051700     perform  bb029-Add-One-Group-Payment thru bb029-Exit until Payment-Eof.
051800 bb028-Exit.
051900     exit.
052000*
052100 bb029-Add-One-Group-Payment.
052200     if       Pay-Student-No = Sps-Student-Id
052300       and    Pay-Group-No   = Sps-Group-Id
052400       and    Pay-Year       = WS-Req-Year
052500       and    Pay-Month      = WS-Req-Month
052600              add Pay-Amount to Sps-Total-Paid
052700     end-if.
052800     read     Payment-File next record
052900              at end move "Y" to WS-Eof-Payment
053000     end-read.
053100 bb029-Exit.
053200     exit.
053300*
053400 bb030-Compute-Status.
053500*
053600* Decision order matters - "paid = 0" is tested before "paid >=
053700*    expected" so a student enrolled in no priced group (expected
053800*    also zero) still reports UNPAID rather than a false PAID.
053900*
054000     if       Sps-Total-Paid = zero
054100              move  "UNPAID"  to Sps-Status
054200     else
054300       if     Sps-Total-Paid >= Sps-Expected-Amount
054400              move  "PAID"    to Sps-Status
054500       else
054600              move  "PARTIAL" to Sps-Status
054700       end-if
054800     end-if.
054900     if       Sps-Expected-Amount > Sps-Total-Paid
055000              subtract Sps-Total-Paid from Sps-Expected-Amount
055100                        giving Sps-Remaining-Amount
055200     else
055300              move     zero to Sps-Remaining-Amount
055400     end-if.
055500 bb030-Exit.
055600     exit.
055700*
055800 bb040-Write-Status.
055900     add      1 to WS-Rec-Cnt.
056000     generate IS-Status-Detail.
056100 bb040-Exit.
056200     exit.
056300*
056400 bb050-Unpaid-Listing.
056500     close    Group-Student-File.
056600     open     input Group-Student-File.
056700     move     "N"  to WS-Eof-Gsl2.
056800     read     Group-Student-File next record
056900              at end move "Y" to WS-Eof-Gsl2
057000     end-read.
057100     perform  bb052-One-Roster-Entry thru bb052-Exit until Gsl2-Eof.
057200 bb050-Exit.
057300     exit.
057400*
057500 bb052-One-Roster-Entry.
057600     move     Gsl-Group-No   to WS-Hold-Group-No.
057700     perform  bb054-Load-Group-For-Entry thru bb054-Exit.
057800     if       WS-Hold-Branch-No = IS200-Req-Branch-Id
057900              move    Gsl-Group-No   to Sps-Group-Id
058000              move    Gsl-Student-No to Sps-Student-Id
058100              move    WS-Hold-Group-Price to Sps-Expected-Amount
058200              perform bb028-Sum-Group-Paid thru bb028-Exit
058300              if      Sps-Expected-Amount > Sps-Total-Paid
058400                      perform bb019-Find-Roster-Student-Name thru bb019-Exit
058500                      perform bb030-Compute-Status thru bb030-Exit
058600                      perform bb040-Write-Status    thru bb040-Exit
058700              end-if
058800     end-if.
058900     read     Group-Student-File next record
059000              at end move "Y" to WS-Eof-Gsl2
059100     end-read.
059200 bb052-Exit.
059300     exit.
059400*
059500 bb054-Load-Group-For-Entry.
059600     move     zero   to WS-Hold-Branch-No.
059700     move     spaces to WS-Hold-Group-Name.
059800     close    Group-File.
059900     open     input Group-File.
060000     move     "N"  to WS-Eof-Group.
060100     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
060200     perform  bb054a-Test-One-Group thru bb054a-Exit until Group-Eof.
060300 bb054-Exit.
060400     exit.
060500*
060600 bb054a-Test-One-Group.
060700     if       Grp-Group-No = WS-Hold-Group-No and Grp-Deleted not = "Y"
060800              move    Grp-Name      to WS-Hold-Group-Name
060900              move    Grp-Price     to WS-Hold-Group-Price
061000              move    Grp-Branch-No to WS-Hold-Branch-No
061100     end-if.
061200     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
061300 bb054a-Exit.
061400     exit.
061500*
061600 bb999-Close-Files.
061700     close    Student-File Group-File Group-Student-File Payment-File.
061800 bb999-Exit.
061900     exit.
