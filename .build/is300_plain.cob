*****************************************************************
*                                                               *
*   PAYMENT / EXPENSE / SALARY AGGREGATION & FINANCIAL SUMMARY  *
*                                                               *
*****************************************************************
 identification          division.
 program-id.              IS300.
 author.                  D M HARTLEY.
 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
 date-written.            22/01/1990.
 date-compiled.
 security.                CONFIDENTIAL - INTERNAL USE ONLY.
*
* Remarks.  Totals PAYMENT, EXPENSE and TEACHER-SALARY-PAYMENT
*           amounts for one branch over a requested period (a
*           calendar month, or an arbitrary start/end date range -
*           a single day is just a range of one day), builds the
*           combined regular-expense + salary-payment "expense
*           report" figure, and prints one Financial Summary line
*           per call.
*
* Called modules.   None.
*
* Files used.
*           PAYMENT-FILE        Student payment ledger.
*           EXPENSE-FILE        Branch expense ledger.
*           TSP-FILE             Teacher salary payment ledger.
*           PARAM1-FILE         System-wide run parameters.
*           PRINT-FILE          Financial summary report (RW).
*
* Error messages used.
*           IS301 - IS302.
*
*-----------------------------------------------------------------
* Change log.
*-----------------------------------------------------------------
* 22/01/1990 dmh  Created.
* 30/07/1991 dmh  Range mode added alongside month mode (req C018).
* 06/03/1994 ptw  Expense-file has no year/month fields of its own -
*                 month mode now derives CC/YY/MM from the created-
*                 date breakdown instead (was comparing the wrong
*                 field and always reporting zero regular expenses).
* 17/09/1996 rjp  Salary payments confirmed modelled as their own
*                 expense category, never netted straight off income.
* 09/11/1998 mfk  Y2K: expense CC/YY split widened ahead of rollover,
*                 full-year compose re-tested.
* 02/05/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
*                 clean - no change needed.
* 14/06/2003 svk  Net profit left unfloored per audit note - deficits
*                 must print as a negative figure, not zero.
* 11/10/2009 gkn  Report column spacing tidied for 132-col print.
* 04/01/2026 vbc  Re-pointed file assigns at wsisnam.cob catalogue
*                 for the iStudy port (was a payroll deduction total).
* 19/01/2026 vbc  Added branch scoping via IS-Super-Admin-Run, same
*                 habit as is100/is200.
* 26/01/2026 vbc  Added payment/expense posting (req F203) - amount
*                 must validate > 0 and a payment must match a roster
*                 row before it is appended; corrections to an amount
*                 already posted go through the same validation and
*                 are appended as a new line, the ledger stays append-
*                 only per the original file note, nothing is rewritten.
* 10/02/2026 vbc  Month/range payment sums were ignoring the category
*                 a caller asked to filter on - cc012 now skips a
*                 payment whose category does not match (blank
*                 request category still means "all categories").
*                 Req F211.
* 10/02/2026 vbc  Added fn A - ExpenseService's unbounded all-time
*                 expense total, no day/month/range filter.  Req F211.
* 11/02/2026 vbc  WS-Financial-Summary-Result was missing FS-YEAR/
*                 FS-MONTH off the record layout - added Fsr-Year/
*                 Fsr-Month, filled from the request for month mode
*                 and derived off the start date for range mode;
*                 Fsr-Net-Profit narrowed to s9(8)v99 to match.
*                 Req F212.
*-----------------------------------------------------------------
*
 environment              division.
 configuration            section.
 copy "envdiv.cob".
 special-names.
     c01 is top-of-form
     class is300-numeric-class is "0" thru "9"
     upsi-0 on  status is is300-Branch-Run
            off status is is300-System-Run.
*
 input-output             section.
 file-control.
 copy "selispay.cob".
 copy "selisexp.cob".
 copy "selistsp.cob".
 copy "selisgsl.cob".
 copy "selisprm.cob".
 copy "selisprt.cob".
*
 data                     division.
 file                     section.
 copy "fdispay.cob".
 copy "fdisexp.cob".
 copy "fdistsp.cob".
 copy "fdisgsl.cob".
 copy "fdisprm.cob".
 fd  Print-File
     reports are IS-Financial-Summary-Register.
*
 working-storage          section.
*-----------------------
 77  IS300-Prog-Name          pic x(20)   value "IS300 (1.2.01)".
*
 01  WS-File-Names.
     03  Payment-File-Name        pic x(64).
     03  Expense-File-Name        pic x(64).
     03  Tsp-File-Name            pic x(64).
     03  Param1-File-Name         pic x(64).
     03  Print-File-Name          pic x(64).
     03  filler                   pic x(04).
*
 01  WS-File-Status.
     03  Pay-Status-Cd            pic xx.
     03  Exp-Status               pic xx.
     03  Tsp-Status               pic xx.
     03  Gsl-Status               pic xx.
     03  Prm-Status               pic xx.
     03  Prt-Status               pic xx.
     03  filler                   pic x(06).
*
 01  WS-Switches.
     03  WS-Eof-Payment           pic x       value "N".
         88  Payment-Eof              value "Y".
     03  WS-Eof-Expense           pic x       value "N".
         88  Expense-Eof              value "Y".
     03  WS-Eof-Tsp               pic x       value "N".
         88  Tsp-Eof                  value "Y".
     03  WS-Eof-Gsl               pic x       value "N".
         88  Gsl-Eof                  value "Y".
     03  WS-Roster-Found          pic x       value "N".
         88  Roster-Row-Found         value "Y".
     03  filler                   pic x(04).
*
 01  Prm-RRN                      pic 9(4)    comp    value 1.
*
 01  WS-Counters.
     03  WS-Rec-Cnt               pic 9(5)    comp-3.
     03  WS-Page-Lines            pic 999     comp    value 56.
     03  WS-Exp-Full-Year         pic 9(4)    comp.
     03  filler                   pic x(04).
*
 01  Error-Messages.
     03  IS301   pic x(40) value "IS301 Param1 record not found, aborting".
     03  IS302   pic x(40) value "IS302 Unknown function code on request ".
     03  IS303   pic x(40) value "IS303 Amount must be greater than zero ".
     03  IS304   pic x(40) value "IS304 Student not on that group roster ".
 01  Error-Messages-Tbl  redefines Error-Messages.
     03  Error-Msg               pic x(40)    occurs 4 times.
*
* FINANCIAL-SUMMARY - one branch/period result, rebuilt for each
*    requested period and written as one report line.
*
 01  WS-Financial-Summary-Result.
     03  Fsr-Branch-Id            pic 9(9)      comp.
     03  Fsr-Year                pic 9(4)      comp.
     03  Fsr-Month                pic 99        comp.
     03  Fsr-Total-Income        pic s9(8)v99  comp-3.
     03  Fsr-Regular-Expenses    pic s9(8)v99  comp-3.
     03  Fsr-Salary-Payments     pic s9(8)v99  comp-3.
     03  Fsr-Total-Expenses      pic s9(8)v99  comp-3.
     03  Fsr-Net-Profit          pic s9(8)v99  comp-3.
     03  filler                   pic x(10).
*
 01  WS-Period-Month-View.
     03  WS-Pmv-Year              pic 9(4).
     03  filler                   pic x       value "/".
     03  WS-Pmv-Month             pic 99.
     03  filler                   pic x(13).
 01  WS-Period-Range-View  redefines WS-Period-Month-View.
     03  WS-Prv-Start             pic 9(8).
     03  filler                   pic x       value "-".
     03  WS-Prv-End               pic 9(8).
     03  filler                   pic x(3).
*
 01  WS-Req-Period-Chk.
     03  WS-Rpc-Year              pic 9(4).
     03  WS-Rpc-Month             pic 99.
 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
                                  pic 9(6).
*
 linkage                  section.
************************
 copy "wsiscall.cob".
 copy "wsisfinal.cob".
 copy "wsisnam.cob".
*
 01  IS300-Request.
     03  IS300-Req-Function       pic x.
         88  IS300-Mode-Month         value "M".
         88  IS300-Mode-Range         value "R".
         88  IS300-Mode-All-Time      value "A".
         88  IS300-Mode-Post-Payment  value "C".
         88  IS300-Mode-Post-Expense  value "X".
     03  IS300-Req-Branch-Id      pic 9(9)      comp.
     03  IS300-Req-Year           pic 9(4)      comp.
     03  IS300-Req-Month          pic 99        comp.
     03  IS300-Req-Start-Date     pic 9(8).
     03  IS300-Req-End-Date       pic 9(8).
     03  IS300-Req-Student-Id     pic 9(9)      comp.
     03  IS300-Req-Group-Id       pic 9(9)      comp.
     03  IS300-Req-Amount         pic s9(8)v99  comp-3.
     03  IS300-Req-Category       pic x(20).
     03  IS300-Req-Description    pic x(100).
     03  IS300-Req-Created-Date   pic 9(8).
     03  filler                   pic x(10).
*
 01  IS300-Response.
     03  IS300-Resp-Return-Code   pic 99.
         88  IS300-Resp-OK            value zero.
         88  IS300-Resp-Rejected      value 8.
     03  IS300-Resp-New-Record-No pic 9(9)      comp.
     03  filler                   pic x(20).
*
 report section.
***************
 RD  IS-Financial-Summary-Register
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  IS-Fin-Sum-Head   type page heading.
     03  line 1.
         05  col   1    pic x(20)  source IS300-Prog-Name.
         05  col  60    pic x(24)  value "iStudy Education Centre".
         05  col 120    pic x(5)   value "Page ".
         05  col 125    pic zz9    source Page-Counter.
     03  line 3.
         05  col  35    pic x(60)  value "Financial Summary Report".
     03  line 5.
         05  col   1                value "Branch".
         05  col  15                value "Period".
         05  col  40                value "Total Income".
         05  col  58                value "Regular Expenses".
         05  col  78                value "Salary Payments".
         05  col  98                value "Total Expenses".
         05  col 118                value "Net Profit".
*
 01  IS-Fin-Sum-Detail  type detail.
     03  line + 2.
         05  col   1    pic 9(9)       source Fsr-Branch-Id.
         05  col  15    pic x(20)      source WS-Period-Month-View.
         05  col  40    pic z,zzz,zz9.99  source Fsr-Total-Income.
         05  col  58    pic z,zzz,zz9.99  source Fsr-Regular-Expenses.
         05  col  78    pic z,zzz,zz9.99  source Fsr-Salary-Payments.
         05  col  98    pic z,zzz,zz9.99  source Fsr-Total-Expenses.
         05  col 118    pic -z,zzz,zz9.99 source Fsr-Net-Profit.
*
 01  type control footing final line plus 2.
     03  col   1        pic x(29)      value "Total summary lines printed :".
     03  col  31        pic zzzz9      source WS-Rec-Cnt.
*
 procedure division using IS-Calling-Data
                          IS-Final-Data
                          File-Defs
                          IS300-Request
                          IS300-Response.
*
 cc000-Main.
     move     zero to IS300-Resp-Return-Code.
     move     zero to IS300-Resp-New-Record-No.
     move     "N"  to IS-End-Of-Job.
     move     IS300-Req-Year  to WS-Rpc-Year.
     move     IS300-Req-Month to WS-Rpc-Month.
     if       WS-Req-Period-Chk9 = zero and IS300-Mode-Month
              display IS302
              move  8 to IS300-Resp-Return-Code
     else
              perform  cc005-Open-Files thru cc005-Exit
     end-if.
     if       IS300-Resp-Return-Code = zero
              evaluate true
                  when IS300-Mode-Month or IS300-Mode-Range
                       open  output Print-File
                       initiate IS-Financial-Summary-Register
                       move    IS300-Req-Branch-Id to Fsr-Branch-Id
                       perform cc010-Sum-Payments           thru cc010-Exit
                       perform cc020-Sum-Regular-Expenses   thru cc020-Exit
                       perform cc040-Sum-Salary-Payments    thru cc040-Exit
                       perform cc050-Build-Expense-Report   thru cc050-Exit
                       perform cc060-Build-Financial-Summary thru cc060-Exit
                       terminate IS-Financial-Summary-Register
                       close     Print-File
                  when IS300-Mode-All-Time
                       open    output Print-File
                       initiate IS-Financial-Summary-Register
                       move    IS300-Req-Branch-Id to Fsr-Branch-Id
                       perform cc030-Sum-All-Time-Expenses thru cc030-Exit
                       perform cc065-Build-All-Time-Summary thru cc065-Exit
                       terminate IS-Financial-Summary-Register
                       close     Print-File
                  when IS300-Mode-Post-Payment
                       perform cc070-Validate-And-Post-Payment thru cc070-Exit
                  when IS300-Mode-Post-Expense
                       perform cc080-Validate-And-Post-Expense thru cc080-Exit
                  when other
                       move  8 to IS300-Resp-Return-Code
                       display IS302
              end-evaluate
     end-if.
     perform  cc999-Close-Files thru cc999-Exit.
     move     "Y" to IS-End-Of-Job.
     goback.
*
 cc005-Open-Files.
     move     System-File-Names (5)  to Payment-File-Name.
     move     System-File-Names (6)  to Expense-File-Name.
     move     System-File-Names (7)  to Tsp-File-Name.
     move     System-File-Names (9)  to Param1-File-Name.
     move     System-File-Names (10) to Print-File-Name.
*
     open     input Param1-File.
     if       Prm-Status not = "00"
              display IS301
              move  8 to IS300-Resp-Return-Code
              go to cc005-Exit
     end-if.
     read     Param1-File.
     close    Param1-File.
     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
     open     input Payment-File Expense-File Tsp-File Group-Student-File.
     move     zero to WS-Rec-Cnt.
 cc005-Exit.
     exit.
*
 cc010-Sum-Payments.
     move     zero to Fsr-Total-Income.
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
     perform  cc012-Test-One-Payment thru cc012-Exit until Payment-Eof.
 cc010-Exit.
     exit.
*
 cc012-Test-One-Payment.
     if       Pay-Branch-No = IS300-Req-Branch-Id
       and    (IS300-Req-Category = spaces
               or Pay-Category     = IS300-Req-Category)
              evaluate true
                  when IS300-Mode-Month
                       if  Pay-Year = IS300-Req-Year
                       and Pay-Month = IS300-Req-Month
                           add Pay-Amount to Fsr-Total-Income
                       end-if
                  when IS300-Mode-Range
                       if  Pay-Created-Date >= IS300-Req-Start-Date
                       and Pay-Created-Date <= IS300-Req-End-Date
                           add Pay-Amount to Fsr-Total-Income
                       end-if
              end-evaluate
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 cc012-Exit.
     exit.
*
 cc020-Sum-Regular-Expenses.
*
* EXPENSE-FILE carries no year/month fields of its own - month mode
*    composes a full CCYY from the created-date breakdown and
*    compares that, instead of the created-date integer itself.
*
     move     zero to Fsr-Regular-Expenses.
     close    Expense-File.
     open     input Expense-File.
     move     "N"  to WS-Eof-Expense.
     read     Expense-File next record
              at end move "Y" to WS-Eof-Expense
     end-read.
     perform  cc022-Test-One-Expense thru cc022-Exit until Expense-Eof.
 cc020-Exit.
     exit.
*
 cc022-Test-One-Expense.
     if       Exp-Branch-No = IS300-Req-Branch-Id
              evaluate true
                  when IS300-Mode-Month
                       compute WS-Exp-Full-Year =
                               Exp-Created-CC * 100 + Exp-Created-YY
                       if  WS-Exp-Full-Year = IS300-Req-Year
                       and Exp-Created-MM  = IS300-Req-Month
                           add Exp-Amount to Fsr-Regular-Expenses
                       end-if
                  when IS300-Mode-Range
                       if  Exp-Created-Date >= IS300-Req-Start-Date
                       and Exp-Created-Date <= IS300-Req-End-Date
                           add Exp-Amount to Fsr-Regular-Expenses
                       end-if
              end-evaluate
     end-if.
     read     Expense-File next record
              at end move "Y" to WS-Eof-Expense
     end-read.
 cc022-Exit.
     exit.
*
 cc030-Sum-All-Time-Expenses.
*
* ExpenseService's unbounded total - every Expense-File record that
*    belongs to the branch, with no day/month/range filter applied
*    at all (req F211).
*
     move     zero to Fsr-Regular-Expenses.
     close    Expense-File.
     open     input Expense-File.
     move     "N"  to WS-Eof-Expense.
     read     Expense-File next record
              at end move "Y" to WS-Eof-Expense
     end-read.
     perform  cc032-Test-One-All-Time-Expense thru cc032-Exit
              until Expense-Eof.
 cc030-Exit.
     exit.
*
 cc032-Test-One-All-Time-Expense.
     if       Exp-Branch-No = IS300-Req-Branch-Id
              add Exp-Amount to Fsr-Regular-Expenses
     end-if.
     read     Expense-File next record
              at end move "Y" to WS-Eof-Expense
     end-read.
 cc032-Exit.
     exit.
*
 cc040-Sum-Salary-Payments.
     move     zero to Fsr-Salary-Payments.
     close    Tsp-File.
     open     input Tsp-File.
     move     "N"  to WS-Eof-Tsp.
     read     Tsp-File next record
              at end move "Y" to WS-Eof-Tsp
     end-read.
     perform  cc042-Test-One-Tsp thru cc042-Exit until Tsp-Eof.
 cc040-Exit.
     exit.
*
 cc042-Test-One-Tsp.
     if       Tsp-Branch-No = IS300-Req-Branch-Id
              evaluate true
                  when IS300-Mode-Month
                       if  Tsp-Year = IS300-Req-Year
                       and Tsp-Month = IS300-Req-Month
                           add Tsp-Amount to Fsr-Salary-Payments
                       end-if
                  when IS300-Mode-Range
                       if  Tsp-Created-Date >= IS300-Req-Start-Date
                       and Tsp-Created-Date <= IS300-Req-End-Date
                           add Tsp-Amount to Fsr-Salary-Payments
                       end-if
              end-evaluate
     end-if.
     read     Tsp-File next record
              at end move "Y" to WS-Eof-Tsp
     end-read.
 cc042-Exit.
     exit.
*
 cc050-Build-Expense-Report.
*
* Combined "expense report" figure for the period - regular expenses
*    plus teacher salary payments, salary never netted off income
*    directly (req per ReportService audit note).
*
     add      Fsr-Regular-Expenses Fsr-Salary-Payments
              giving Fsr-Total-Expenses.
 cc050-Exit.
     exit.
*
 cc060-Build-Financial-Summary.
*
* Net profit is left unfloored - a branch is allowed to show a
*    deficit here, unlike the per-student/per-teacher remaining
*    amounts elsewhere in the system.
*
     subtract Fsr-Total-Expenses from Fsr-Total-Income
              giving Fsr-Net-Profit.
     if       IS300-Mode-Month
              move    IS300-Req-Year  to WS-Pmv-Year  Fsr-Year
              move    IS300-Req-Month to WS-Pmv-Month Fsr-Month
     else
              move    IS300-Req-Start-Date to WS-Prv-Start
              move    IS300-Req-End-Date   to WS-Prv-End
              compute Fsr-Year  = IS300-Req-Start-Date / 10000
              compute Fsr-Month = (IS300-Req-Start-Date / 100)
                                   - (Fsr-Year * 100)
     end-if.
     add      1 to WS-Rec-Cnt.
     generate IS-Fin-Sum-Detail.
 cc060-Exit.
     exit.
*
 cc065-Build-All-Time-Summary.
*
* All-time total has no income/salary side to net against it - Total
*    Expenses mirrors Regular Expenses and the period column on the
*    register prints "ALL TIME" rather than a month or date range.
*
     move     zero to Fsr-Total-Income.
     move     zero to Fsr-Salary-Payments.
     move     zero to Fsr-Year.
     move     zero to Fsr-Month.
     move     Fsr-Regular-Expenses to Fsr-Total-Expenses.
     subtract Fsr-Total-Expenses from Fsr-Total-Income
              giving Fsr-Net-Profit.
     move     "ALL TIME" to WS-Period-Month-View.
     add      1 to WS-Rec-Cnt.
     generate IS-Fin-Sum-Detail.
 cc065-Exit.
     exit.
*
 cc070-Validate-And-Post-Payment.
*
* PaymentService validation - amount must be greater than zero and the
*    student must actually be on that group's roster, checked every
*    time a payment line is appended (a correction to an already-
*    posted amount comes through here again rather than a rewrite -
*    Payment-File is append-only, see the note on wsispay.cob).
*
     if       IS300-Req-Amount not > zero
              move  8 to IS300-Resp-Return-Code
              display IS303
              go to cc070-Exit
     end-if.
     perform  cc072-Check-Roster thru cc072-Exit.
     if       not Roster-Row-Found
              move  8 to IS300-Resp-Return-Code
              display IS304
              go to cc070-Exit
     end-if.
     perform  cc074-Allocate-Payment-No thru cc074-Exit.
     move     IS-PR1-Last-Payment-No to Pay-Payment-No.
     move     IS300-Req-Student-Id  to Pay-Student-No.
     move     IS300-Req-Group-Id    to Pay-Group-No.
     move     IS300-Req-Branch-Id   to Pay-Branch-No.
     move     IS300-Req-Amount      to Pay-Amount.
     move     IS300-Req-Category    to Pay-Category.
     move     "COMPLETED"           to Pay-Status.
     move     IS300-Req-Year        to Pay-Year.
     move     IS300-Req-Month       to Pay-Month.
     move     IS300-Req-Created-Date to Pay-Created-Date.
     close    Payment-File.
     open     extend Payment-File.
     write    IS-Payment-Record.
     close    Payment-File.
     open     input Payment-File.
     move     IS-PR1-Last-Payment-No to IS300-Resp-New-Record-No.
 cc070-Exit.
     exit.
*
 cc072-Check-Roster.
     move     "N" to WS-Roster-Found.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
     perform  cc072a-Test-One-Roster-Row thru cc072a-Exit
              until Gsl-Eof or Roster-Row-Found.
 cc072-Exit.
     exit.
*
 cc072a-Test-One-Roster-Row.
     if       Gsl-Student-No = IS300-Req-Student-Id
       and    Gsl-Group-No   = IS300-Req-Group-Id
              move "Y" to WS-Roster-Found
     else
              read Group-Student-File next record
                   at end move "Y" to WS-Eof-Gsl
              end-read
     end-if.
 cc072a-Exit.
     exit.
*
 cc074-Allocate-Payment-No.
     move     1 to Prm-RRN.
     open     i-o Param1-File.
     read     Param1-File.
     add      1 to IS-PR1-Last-Payment-No.
     rewrite  IS-Param1-Record.
     close    Param1-File.
 cc074-Exit.
     exit.
*
 cc080-Validate-And-Post-Expense.
*
* ExpenseService validation - amount must be greater than zero before
*    the line is appended; expenses carry no roster to check against.
*
     if       IS300-Req-Amount not > zero
              move  8 to IS300-Resp-Return-Code
              display IS303
              go to cc080-Exit
     end-if.
     perform  cc082-Allocate-Expense-No thru cc082-Exit.
     move     IS-PR1-Last-Expense-No to Exp-Expense-No.
     move     IS300-Req-Description  to Exp-Description.
     move     IS300-Req-Amount       to Exp-Amount.
     move     IS300-Req-Category     to Exp-Category.
     move     IS300-Req-Branch-Id    to Exp-Branch-No.
     move     IS300-Req-Created-Date to Exp-Created-Date.
     close    Expense-File.
     open     extend Expense-File.
     write    IS-Expense-Record.
     close    Expense-File.
     open     input Expense-File.
     move     IS-PR1-Last-Expense-No to IS300-Resp-New-Record-No.
 cc080-Exit.
     exit.
*
 cc082-Allocate-Expense-No.
     move     1 to Prm-RRN.
     open     i-o Param1-File.
     read     Param1-File.
     add      1 to IS-PR1-Last-Expense-No.
     rewrite  IS-Param1-Record.
     close    Param1-File.
 cc082-Exit.
     exit.
*
 cc999-Close-Files.
     close    Payment-File Expense-File Tsp-File Group-Student-File.
 cc999-Exit.
     exit.
