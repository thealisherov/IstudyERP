*****************************************************************
*                                                               *
*     STUDENT / GROUP PAYMENT STATUS ROLL-UP & UNPAID LISTING   *
*                                                               *
*****************************************************************
 identification          division.
 program-id.              IS200.
 author.                  J R STAVELEY.
 installation.            ISTUDY EDUCATION CENTRES - DP DEPT.
 date-written.            06/09/1989.
 date-compiled.
 security.                CONFIDENTIAL - INTERNAL USE ONLY.
*
* Remarks.  For a branch, or for one group, works out how much each
*           enrolled student has paid against the group price(s) for
*           a given month, flags PAID/PARTIAL/UNPAID, and can also
*           list just the students still owing a balance across a
*           whole branch (the "unpaid listing" control-break filter
*           over the same per-student figures).
*
* Called modules.   None.
*
* Files used.
*           STUDENT-FILE        Student master.
*           GROUP-FILE          Group master.
*           GROUP-STUDENT-FILE  Roster (group,student) link.
*           PAYMENT-FILE        Student payment ledger.
*           PARAM1-FILE         System-wide run parameters.
*           PRINT-FILE          Payment-status report (RW).
*
* Error messages used.
*           IS101 - IS103.
*
*-----------------------------------------------------------------
* Change log.
*-----------------------------------------------------------------
* 06/09/1989 jrs  Created.
* 14/02/1991 dmh  Added group-scoped mode (was branch-only).
* 08/10/1992 dmh  Status decision order fixed - zero-paid now always
*                 wins over zero-expected (req A220), avoids a false
*                 PAID on students enrolled in no priced group.
* 25/05/1995 ptw  Unpaid-listing mode added (req B044).
* 19/08/1997 mfk  Whole-student expected amount now sums every
*                 non-deleted group the student is in, not just one.
* 11/11/1998 mfk  Y2K: Pay-Year widened to 4 digits, status report
*                 column re-checked for century rollover.
* 03/06/1999 mfk  Y2K: re-run test pack across 1999/2000 boundary,
*                 clean.
* 27/01/2002 rjp  Remaining-amount floor confirmed with negative test
*                 case (credit balance must never print).
* 14/09/2008 svk  Report column spacing tidied for 132-col print.
* 30/10/2025 vbc  Re-pointed file assigns at wsisnam.cob catalogue
*                 for the iStudy port (was a payroll deduction list).
* 12/01/2026 vbc  Unpaid-listing now reuses the same detail layout as
*                 the status report instead of a second RD.
* 18/01/2026 vbc  Branch scoping now honours IS-Super-Admin-Run, same
*                 habit as is100.cbl's teacher scope check.
*-----------------------------------------------------------------
*
 environment              division.
 configuration            section.
 copy "envdiv.cob".
 special-names.
     c01 is top-of-form
     class is200-numeric-class is "0" thru "9"
     upsi-0 on  status is is200-Branch-Run
            off status is is200-System-Run.
*
 input-output             section.
 file-control.
 copy "selisstu.cob".
 copy "selisgrp.cob".
 copy "selisgsl.cob".
 copy "selispay.cob".
 copy "selisprm.cob".
 copy "selisprt.cob".
*
 data                     division.
 file                     section.
 copy "fdisstu.cob".
 copy "fdisgrp.cob".
 copy "fdisgsl.cob".
 copy "fdispay.cob".
 copy "fdisprm.cob".
 fd  Print-File
     reports are IS-Payment-Status-Register.
*
 working-storage          section.
*-----------------------
 77  IS200-Prog-Name          pic x(20)   value "IS200 (1.2.07)".
*
 01  WS-File-Names.
     03  Student-File-Name        pic x(64).
     03  Group-File-Name          pic x(64).
     03  Group-Student-File-Name  pic x(64).
     03  Payment-File-Name        pic x(64).
     03  Param1-File-Name         pic x(64).
     03  Print-File-Name          pic x(64).
     03  filler                   pic x(04).
*
 01  WS-File-Status.
     03  Stu-Status               pic xx.
     03  Grp-Status               pic xx.
     03  Gsl-Status               pic xx.
     03  Pay-Status-Cd            pic xx.
     03  Prm-Status               pic xx.
     03  Prt-Status               pic xx.
     03  filler                   pic x(04).
*
 01  WS-Switches.
     03  WS-Eof-Student           pic x       value "N".
         88  Student-Eof              value "Y".
     03  WS-Eof-Group             pic x       value "N".
         88  Group-Eof                value "Y".
     03  WS-Eof-Gsl               pic x       value "N".
         88  Gsl-Eof                  value "Y".
     03  WS-Eof-Gsl2              pic x       value "N".
         88  Gsl2-Eof                 value "Y".
     03  WS-Eof-Payment           pic x       value "N".
         88  Payment-Eof              value "Y".
     03  WS-Skip-Student          pic x       value "N".
         88  Skip-This-Student        value "Y".
     03  filler                   pic x(04).
*
 01  Prm-RRN                      pic 9(4)    comp    value 1.
*
 01  WS-Counters.
     03  WS-Rec-Cnt               pic 9(5)    comp-3.
     03  WS-Page-Lines            pic 999     comp    value 56.
     03  filler                   pic x(04).
*
 01  WS-Period.
     03  WS-Req-Year              pic 9(4)    comp.
     03  WS-Req-Month             pic 99      comp.
     03  filler                   pic x(04).
*
 01  WS-Group-Work.
     03  WS-Hold-Group-No         pic 9(9)    comp.
     03  WS-Hold-Group-Name       pic x(50).
     03  WS-Hold-Group-Price      pic s9(8)v99  comp-3.
     03  WS-Hold-Branch-No        pic 9(9)    comp.
     03  filler                   pic x(04).
*
 01  WS-Period-For-Print.
     03  WS-Period-For-Print-Y    pic 9(4).
     03  WS-Period-For-Print-M    pic 99.
 01  WS-Period-For-Print9  redefines WS-Period-For-Print
                                  pic 9(6).
*
 01  WS-Req-Period-Chk.
     03  WS-Rpc-Year              pic 9(4).
     03  WS-Rpc-Month             pic 99.
 01  WS-Req-Period-Chk9  redefines WS-Req-Period-Chk
                                  pic 9(6).
*
* STUDENT-PAYMENT-STATUS - held per student/group combination while
*    the detail line for it is being built and printed.
*
 01  WS-Payment-Status-Result.
     03  Sps-Student-Id           pic 9(9)      comp.
     03  Sps-Group-Id             pic 9(9)      comp.
     03  Sps-Total-Paid           pic s9(8)v99  comp-3.
     03  Sps-Expected-Amount      pic s9(8)v99  comp-3.
     03  Sps-Remaining-Amount     pic s9(8)v99  comp-3.
     03  Sps-Status               pic x(7).
         88  Sps-Is-Paid              value "PAID".
         88  Sps-Is-Partial           value "PARTIAL".
         88  Sps-Is-Unpaid            value "UNPAID".
     03  filler                   pic x(10).
*
 01  Sps-Totals-View  redefines WS-Payment-Status-Result.
     03  Sps-Key                  pic 9(18).
     03  filler                   pic x(41).
*
 01  WS-Print-Name.
     03  WS-Print-First-Name      pic x(30).
     03  WS-Print-Phone           pic x(20).
     03  WS-Print-Parent-Phone    pic x(20).
     03  filler                   pic x(04).
*
 01  Error-Messages.
     03  IS101   pic x(40) value "IS101 Student File not found - aborting".
     03  IS102   pic x(40) value "IS102 Param1 record not found, aborting".
     03  IS103   pic x(40) value "IS103 Unknown function code on request ".
     03  IS104   pic x(40) value "IS104 Status run rejected - period not supplied".
*
 linkage                  section.
************************
 copy "wsiscall.cob".
 copy "wsisfinal.cob".
 copy "wsisnam.cob".
*
 01  IS200-Request.
     03  IS200-Req-Function       pic x.
         88  IS200-Mode-Branch        value "S".
         88  IS200-Mode-Group         value "G".
         88  IS200-Mode-Unpaid        value "U".
     03  IS200-Req-Branch-Id      pic 9(9)      comp.
     03  IS200-Req-Group-Id       pic 9(9)      comp.
     03  IS200-Req-Year           pic 9(4)      comp.
     03  IS200-Req-Month          pic 99        comp.
     03  filler                   pic x(10).
*
 01  IS200-Response.
     03  IS200-Resp-Return-Code   pic 99.
         88  IS200-Resp-OK            value zero.
         88  IS200-Resp-Rejected      value 8.
     03  IS200-Resp-Line-Count    pic 9(5)      comp.
     03  filler                   pic x(20).
*
 report section.
***************
 RD  IS-Payment-Status-Register
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  IS-Status-Head   type page heading.
     03  line 1.
         05  col   1    pic x(20)  source IS200-Prog-Name.
         05  col  60    pic x(24)  value "iStudy Education Centre".
         05  col 120    pic x(5)   value "Page ".
         05  col 125    pic zz9    source Page-Counter.
     03  line 3.
         05  col  40    pic x(50)  value "Student / Group Payment Status Report".
     03  line 5.
         05  col   1                value "Student Name".
         05  col  32                value "Phone".
         05  col  47                value "Parent Phone".
         05  col  63                value "Group".
         05  col  90                value "Expected".
         05  col 102                value "Paid".
         05  col 114                value "Remaining".
         05  col 126                value "Status".
*
 01  IS-Status-Detail  type detail.
     03  line + 2.
         05  col   1    pic x(30)      source WS-Print-First-Name.
         05  col  32    pic x(15)      source WS-Print-Phone.
         05  col  47    pic x(15)      source WS-Print-Parent-Phone.
         05  col  63    pic x(26)      source WS-Hold-Group-Name.
         05  col  90    pic zz,zz9.99  source Sps-Expected-Amount.
         05  col 102    pic zz,zz9.99  source Sps-Total-Paid.
         05  col 114    pic zz,zz9.99  source Sps-Remaining-Amount.
         05  col 126    pic x(7)       source Sps-Status.
*
 01  type control footing final line plus 2.
     03  col   1        pic x(29)      value "Total status lines printed :".
     03  col  31        pic zzzz9      source WS-Rec-Cnt.
*
 procedure division using IS-Calling-Data
                          IS-Final-Data
                          File-Defs
                          IS200-Request
                          IS200-Response.
*
 bb000-Main.
     move     zero to IS200-Resp-Return-Code.
     move     zero to IS200-Resp-Line-Count.
     move     "N"  to IS-End-Of-Job.
     move     IS200-Req-Year  to WS-Req-Year.
     move     IS200-Req-Month to WS-Req-Month.
     move     IS200-Req-Year  to WS-Rpc-Year.
     move     IS200-Req-Month to WS-Rpc-Month.
     if       WS-Req-Period-Chk9 = zero
              display IS104
              move 8 to IS200-Resp-Return-Code
     else
              perform  bb005-Open-Files thru bb005-Exit
     end-if.
     if       IS200-Resp-Return-Code = zero
              open  output Print-File
              initiate IS-Payment-Status-Register
              evaluate true
                  when IS200-Mode-Branch
                       perform bb010-Branch-Students thru bb010-Exit
                  when IS200-Mode-Group
                       perform bb015-Group-Roster     thru bb015-Exit
                  when IS200-Mode-Unpaid
                       perform bb050-Unpaid-Listing    thru bb050-Exit
                  when other
                       move  8 to IS200-Resp-Return-Code
                       display IS103
              end-evaluate
              terminate IS-Payment-Status-Register
              close     Print-File
     end-if.
     move     WS-Rec-Cnt to IS200-Resp-Line-Count.
     perform  bb999-Close-Files thru bb999-Exit.
     move     "Y" to IS-End-Of-Job.
     goback.
*
 bb005-Open-Files.
     move     System-File-Names (1)  to Student-File-Name.
     move     System-File-Names (2)  to Group-File-Name.
     move     System-File-Names (3)  to Group-Student-File-Name.
     move     System-File-Names (5)  to Payment-File-Name.
     move     System-File-Names (9)  to Param1-File-Name.
     move     System-File-Names (10) to Print-File-Name.
*
     open     input Param1-File.
     if       Prm-Status not = "00"
              display IS102
              move  8 to IS200-Resp-Return-Code
              go to bb005-Exit
     end-if.
     read     Param1-File.
     close    Param1-File.
     compute  WS-Page-Lines = IS-PR1-Page-Lines-P - 4.
*
     open     input Student-File.
     if       Stu-Status not = "00"
              display IS101
              move  8 to IS200-Resp-Return-Code
              go to bb005-Exit
     end-if.
     open     input Group-File Group-Student-File Payment-File.
     move     zero to WS-Rec-Cnt.
 bb005-Exit.
     exit.
*
 bb010-Branch-Students.
     move     "N" to WS-Eof-Student.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
     perform  bb012-One-Branch-Student thru bb012-Exit
              until Student-Eof.
 bb010-Exit.
     exit.
*
 bb012-One-Branch-Student.
     move     "N" to WS-Skip-Student.
     if       Stu-Deleted = "Y"
              move "Y" to WS-Skip-Student
     end-if.
     if       not IS-Super-Admin-Run
       and    Stu-Branch-No not = IS-Calling-Branch-Id
              move "Y" to WS-Skip-Student
     end-if.
     if       not Skip-This-Student
              move     zero to Sps-Group-Id
              move     Stu-Student-No   to Sps-Student-Id
              move     Stu-First-Name   to WS-Print-First-Name
              move     Stu-Phone        to WS-Print-Phone
              move     Stu-Parent-Phone to WS-Print-Parent-Phone
              move     spaces           to WS-Hold-Group-Name
              perform  bb020-Sum-Whole-Student-Groups thru bb020-Exit
              perform  bb025-Sum-Whole-Student-Paid    thru bb025-Exit
              perform  bb030-Compute-Status            thru bb030-Exit
              perform  bb040-Write-Status              thru bb040-Exit
     end-if.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
 bb012-Exit.
     exit.
*
 bb020-Sum-Whole-Student-Groups.
*
* Whole-student expected amount = sum of GROUP-PRICE over every
*    non-deleted group this student is currently enrolled in.
*
     move     zero to Sps-Expected-Amount.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
     perform  bb022-One-Enrollment thru bb022-Exit until Gsl-Eof.
 bb020-Exit.
     exit.
*
 bb022-One-Enrollment.
     if       Gsl-Student-No = Stu-Student-No
              move    Gsl-Group-No to WS-Hold-Group-No
              perform bb024-Add-One-Group-Price thru bb024-Exit
     end-if.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
 bb022-Exit.
     exit.
*
 bb024-Add-One-Group-Price.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
     perform  bb024a-Test-One-Group thru bb024a-Exit until Group-Eof.
 bb024-Exit.
     exit.
*
 bb024a-Test-One-Group.
     if       Grp-Group-No = WS-Hold-Group-No and Grp-Deleted not = "Y"
              add Grp-Price to Sps-Expected-Amount
     end-if.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
 bb024a-Exit.
     exit.
*
 bb025-Sum-Whole-Student-Paid.
     move     zero to Sps-Total-Paid.
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
     perform  bb026-Add-One-Payment thru bb026-Exit until Payment-Eof.
 bb025-Exit.
     exit.
*
 bb026-Add-One-Payment.
     if       Pay-Student-No = Sps-Student-Id
       and    Pay-Year       = WS-Req-Year
       and    Pay-Month      = WS-Req-Month
              add Pay-Amount to Sps-Total-Paid
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 bb026-Exit.
     exit.
*
 bb015-Group-Roster.
     perform  bb016-Find-Requested-Group thru bb016-Exit.
     if       WS-Hold-Group-No = zero
              go to bb015-Exit
     end-if.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
     perform  bb017-One-Roster-Student thru bb017-Exit until Gsl-Eof.
 bb015-Exit.
     exit.
*
 bb016-Find-Requested-Group.
     move     zero to WS-Hold-Group-No.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
     perform  bb016a-Test-One-Group thru bb016a-Exit until Group-Eof.
 bb016-Exit.
     exit.
*
 bb016a-Test-One-Group.
     if       Grp-Group-No = IS200-Req-Group-Id
              move    Grp-Group-No  to WS-Hold-Group-No
              move    Grp-Name      to WS-Hold-Group-Name
              move    Grp-Price     to WS-Hold-Group-Price
              move    Grp-Branch-No to WS-Hold-Branch-No
     end-if.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
 bb016a-Exit.
     exit.
*
 bb017-One-Roster-Student.
     if       Gsl-Group-No = WS-Hold-Group-No
              perform bb018-Status-For-Roster-Student thru bb018-Exit
     end-if.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl
     end-read.
 bb017-Exit.
     exit.
*
 bb018-Status-For-Roster-Student.
     perform  bb019-Find-Roster-Student-Name thru bb019-Exit.
     move     Gsl-Group-No         to Sps-Group-Id.
     move     Gsl-Student-No       to Sps-Student-Id.
     move     WS-Hold-Group-Price  to Sps-Expected-Amount.
     perform  bb028-Sum-Group-Paid thru bb028-Exit.
     perform  bb030-Compute-Status thru bb030-Exit.
     perform  bb040-Write-Status   thru bb040-Exit.
 bb018-Exit.
     exit.
*
 bb019-Find-Roster-Student-Name.
     move     spaces to WS-Print-First-Name WS-Print-Phone
                         WS-Print-Parent-Phone.
     close    Student-File.
     open     input Student-File.
     move     "N"  to WS-Eof-Student.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
     perform  bb019a-Test-One-Student thru bb019a-Exit until Student-Eof.
 bb019-Exit.
     exit.
*
 bb019a-Test-One-Student.
     if       Stu-Student-No = Gsl-Student-No
              move  Stu-First-Name   to WS-Print-First-Name
              move  Stu-Phone        to WS-Print-Phone
              move  Stu-Parent-Phone to WS-Print-Parent-Phone
     end-if.
     read     Student-File next record
              at end move "Y" to WS-Eof-Student
     end-read.
 bb019a-Exit.
     exit.
*
 bb028-Sum-Group-Paid.
     move     zero to Sps-Total-Paid.
     close    Payment-File.
     open     input Payment-File.
     move     "N"  to WS-Eof-Payment.
     read     Payment-File next record at end move "Y" to WS-Eof-Payment end-read.
     perform  bb029-Add-One-Group-Payment thru bb029-Exit until Payment-Eof.
 bb028-Exit.
     exit.
*
 bb029-Add-One-Group-Payment.
     if       Pay-Student-No = Sps-Student-Id
       and    Pay-Group-No   = Sps-Group-Id
       and    Pay-Year       = WS-Req-Year
       and    Pay-Month      = WS-Req-Month
              add Pay-Amount to Sps-Total-Paid
     end-if.
     read     Payment-File next record
              at end move "Y" to WS-Eof-Payment
     end-read.
 bb029-Exit.
     exit.
*
 bb030-Compute-Status.
*
* Decision order matters - "paid = 0" is tested before "paid >=
*    expected" so a student enrolled in no priced group (expected
*    also zero) still reports UNPAID rather than a false PAID.
*
     if       Sps-Total-Paid = zero
              move  "UNPAID"  to Sps-Status
     else
       if     Sps-Total-Paid >= Sps-Expected-Amount
              move  "PAID"    to Sps-Status
       else
              move  "PARTIAL" to Sps-Status
       end-if
     end-if.
     if       Sps-Expected-Amount > Sps-Total-Paid
              subtract Sps-Total-Paid from Sps-Expected-Amount
                        giving Sps-Remaining-Amount
     else
              move     zero to Sps-Remaining-Amount
     end-if.
 bb030-Exit.
     exit.
*
 bb040-Write-Status.
     add      1 to WS-Rec-Cnt.
     generate IS-Status-Detail.
 bb040-Exit.
     exit.
*
 bb050-Unpaid-Listing.
     close    Group-Student-File.
     open     input Group-Student-File.
     move     "N"  to WS-Eof-Gsl2.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl2
     end-read.
     perform  bb052-One-Roster-Entry thru bb052-Exit until Gsl2-Eof.
 bb050-Exit.
     exit.
*
 bb052-One-Roster-Entry.
     move     Gsl-Group-No   to WS-Hold-Group-No.
     perform  bb054-Load-Group-For-Entry thru bb054-Exit.
     if       WS-Hold-Branch-No = IS200-Req-Branch-Id
              move    Gsl-Group-No   to Sps-Group-Id
              move    Gsl-Student-No to Sps-Student-Id
              move    WS-Hold-Group-Price to Sps-Expected-Amount
              perform bb028-Sum-Group-Paid thru bb028-Exit
              if      Sps-Expected-Amount > Sps-Total-Paid
                      perform bb019-Find-Roster-Student-Name thru bb019-Exit
                      perform bb030-Compute-Status thru bb030-Exit
                      perform bb040-Write-Status    thru bb040-Exit
              end-if
     end-if.
     read     Group-Student-File next record
              at end move "Y" to WS-Eof-Gsl2
     end-read.
 bb052-Exit.
     exit.
*
 bb054-Load-Group-For-Entry.
     move     zero   to WS-Hold-Branch-No.
     move     spaces to WS-Hold-Group-Name.
     close    Group-File.
     open     input Group-File.
     move     "N"  to WS-Eof-Group.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
     perform  bb054a-Test-One-Group thru bb054a-Exit until Group-Eof.
 bb054-Exit.
     exit.
*
 bb054a-Test-One-Group.
     if       Grp-Group-No = WS-Hold-Group-No and Grp-Deleted not = "Y"
              move    Grp-Name      to WS-Hold-Group-Name
              move    Grp-Price     to WS-Hold-Group-Price
              move    Grp-Branch-No to WS-Hold-Branch-No
     end-if.
     read     Group-File next record at end move "Y" to WS-Eof-Group end-read.
 bb054a-Exit.
     exit.
*
 bb999-Close-Files.
     close    Student-File Group-File Group-Student-File Payment-File.
 bb999-Exit.
     exit.
